****************************************************************
*              T L R P N L  -  G A N A N C I A  R E A L I Z A D A
****************************************************************
*   UNA LINEA POR CADA LOTE TOCADO AL LIQUIDAR UNA VENTA.
*   RPNL-REALIZED-PNL = RPNL-SELL-QTY * (RPNL-SELL-PRICE -
*   RPNL-BUY-PRICE), SIN REDONDEO (4 DECIMALES EXACTOS).
*-----------------------------------------------------------------
* 2021-03-02 PEDR TKT-19004  VERSION INICIAL DEL LAYOUT
****************************************************************
 01  TLRPNL-RECORD.
     05  RPNL-TRANSACTION-DATE          PIC 9(08).
     05  RPNL-STOCK-SYMBOL              PIC X(10).
     05  RPNL-SELL-QTY                  PIC S9(07).
     05  RPNL-SELL-PRICE                PIC S9(07)V9(04).
     05  RPNL-BUY-DATE                  PIC 9(08).
     05  RPNL-BUY-PRICE                 PIC S9(07)V9(04).
     05  RPNL-REALIZED-PNL              PIC S9(11)V9(04).
     05  FILLER                         PIC X(10).
