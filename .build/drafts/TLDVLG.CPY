****************************************************************
*              T L D V L G  -  L I B R O  D E  D I V I D E N D O S
****************************************************************
*   UNA LINEA POR CADA REGISTRO DE TLDVHS DEL ANIO, AUN CUANDO
*   LA CANTIDAD ELEGIBLE SEA CERO (NO SE OMITEN SIMBOLOS SIN
*   TENENCIA EN LA FECHA DE CORTE).
*-----------------------------------------------------------------
* 2021-03-02 PEDR TKT-19004  VERSION INICIAL DEL LAYOUT
****************************************************************
 01  TLDVLG-RECORD.
     05  DVLG-SYMBOL                    PIC X(10).
     05  DVLG-EX-DIVIDEND-DATE          PIC 9(08).
     05  DVLG-SNAPSHOT-DATE             PIC 9(08).
     05  DVLG-ELIGIBLE-QTY              PIC S9(09).
     05  DVLG-DIVIDEND-PER-SHARE        PIC S9(05)V9(04).
     05  DVLG-DIVIDEND-AMOUNT           PIC S9(11)V9(04).
     05  FILLER                         PIC X(15).
