****************************************************************
* FECHA       : 11/04/1988                                     *
* PROGRAMADOR : R MORALES (RMOR)                                *
* APLICACION  : CARTERA DE INVERSIONES                          *
* PROGRAMA    : INVBOOT                                         *
* TIPO        : BATCH                                           *
* DESCRIPCION : VERIFICA QUE EXISTA EL INVENTARIO DE APERTURA   *
*             : DEL ANIO A PROCESAR; SI EL ANIO ES EL PRIMERO   *
*             : DEL PORTAFOLIO, CREA UN INVENTARIO VACIO.       *
* ARCHIVOS    : TLINVT=A/C                                      *
* ACCION (ES) : V=VERIFICA, C=CREA VACIO                        *
* INSTALADO   : 11/04/1988                                      *
* BPM/RATIONAL: 019004                                          *
* NOMBRE      : BOOTSTRAP DE INVENTARIO ANUAL                   *
****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID.         INVBOOT.
 AUTHOR.             R MORALES (RMOR).
 INSTALLATION.       CARTERA-INVERSION.
 DATE-WRITTEN.       1988-04-11.
 DATE-COMPILED.      2024-02-14.
 SECURITY.           CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
****************************************************************
*                    B I T A C O R A   D E   C A M B I O S
****************************************************************
* 1988-04-11 RMOR TKT-19004  VERSION INICIAL, CREA/VERIFICA
*                            EL INVENTARIO DE APERTURA DEL ANIO.
* 1991-09-03 RMOR TKT-19871  SE AGREGA MENSAJE DE OPERADOR CON
*                            LA BANDERA CORRECTA A EJECUTAR.
* 1995-06-20 PEDR TKT-21055  ESTANDARIZA EL MANEJO DE FS-TLINVT
*                            AL ESTILO DE LOS DEMAS PROGRAMAS.
* 1998-11-30 PEDR TKT-22019  REVISION DE FIN DE SIGLO (Y2K) - LAS
*                            FECHAS DE 4 DIGITOS YA VENIAN BIEN
*                            EN TLINVT, NO REQUIERE CAMBIO.
* 2002-05-14 ERAM TKT-22870  SE AGREGA BITACORA DE EJECUCION CON
*                            FECHA Y HORA DE CORRIDA.
* 2009-08-02 ERAM TKT-23340  AJUSTE DE MENSAJES DE CONSOLA.
* 2024-02-14 MFLO TKT-25560  SE ALINEA TARJETA DE CONTROL CON EL
*                            NUEVO LAYOUT TLYRPM COMPARTIDO CON
*                            INVYEAR E INVFIFO.
* 2024-09-03 MFLO TKT-25940  SE CAMBIA A GO TO DIRECTO AL PARRAFO
*                            DE ABEND CUANDO NO EXISTE INVENTARIO
*                            DE APERTURA, EN LUGAR DE PERFORM.
* 2024-09-19 MFLO TKT-25942  SE QUITA SPECIAL-NAMES/CLASE SIMBOLO-
*                            VALIDO Y EL SWITCH UPSI-0, NUNCA SE
*                            USARON EN NINGUN PARRAFO.  TAMBIEN SE
*                            QUITAN PROGRAMA/ARCHIVO/ACCION, YA NO
*                            SE LLAMA A DEBD1R00 DESDE LINE
*                            SEQUENTIAL.
****************************************************************
 ENVIRONMENT DIVISION.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT TLINVT ASSIGN TO TLINVT
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS   IS FS-TLINVT.
*
 DATA DIVISION.
 FILE SECTION.
*1 -->INVENTARIO DE APERTURA DEL ANIO A PROCESAR
 FD  TLINVT.
     COPY TLINVT.
*
 WORKING-STORAGE SECTION.
****************************************************************
*           RECURSOS RUTINAS DE VALIDACION FILE-STATUS          *
****************************************************************
 01  WKS-FS-STATUS.
     05  FS-TLINVT                      PIC X(02) VALUE SPACES.
     05  FILLER                         PIC X(23) VALUE SPACES.
****************************************************************
*              TARJETA DE CONTROL RECIBIDA DE SYSIN             *
****************************************************************
     COPY TLYRPM.
****************************************************************
*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES       *
****************************************************************
 01  WKS-FECHA-SISTEMA.
     05  WKS-FECHA-HOY                  PIC 9(08) VALUE ZEROS.
     05  FILLER                         PIC X(01) VALUE SPACE.
 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
     05  WKS-FSIS-ANIO                  PIC 9(04).
     05  WKS-FSIS-MES                   PIC 9(02).
     05  WKS-FSIS-DIA                   PIC 9(02).
     05  FILLER                         PIC X(01).
 01  WKS-FECHA-PROCESO.
     05  WKS-FECHA-PROC                 PIC 9(08) VALUE ZEROS.
     05  FILLER                         PIC X(01) VALUE SPACE.
 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
     05  WKS-FPRO-ANIO                  PIC 9(04).
     05  WKS-FPRO-MES                   PIC 9(02).
     05  WKS-FPRO-DIA                   PIC 9(02).
     05  FILLER                         PIC X(01).
 01  WKS-TARJETA-ARCHIVO.
     05  WKS-TARJETA-LETRAS             PIC X(04) VALUE "TLIN".
     05  WKS-TARJETA-ANIO               PIC 9(04) VALUE ZEROS.
     05  FILLER                         PIC X(01) VALUE SPACE.
 01  WKS-TARJETA-ARCHIVO-R REDEFINES WKS-TARJETA-ARCHIVO.
     05  WKS-TARJETA-COMPLETA           PIC X(09).
 77  WKS-REGISTROS-LEIDOS               PIC 9(07) COMP.
 77  WKS-REGISTROS-ESCRITOS             PIC 9(07) COMP.
****************************************************************
 PROCEDURE DIVISION.
****************************************************************
*               S E C C I O N    P R I N C I P A L
****************************************************************
 000-MAIN SECTION.
     ACCEPT WKS-PARAMETROS FROM SYSIN
     MOVE   WKSP-PROCESS-YEAR   TO YRPM-PROCESS-YEAR
     MOVE   WKSP-START-YEAR-SW  TO YRPM-START-YEAR-SW
     ACCEPT WKS-FECHA-HOY  FROM DATE YYYYMMDD
     MOVE   YRPM-PROCESS-YEAR TO WKS-FPRO-ANIO WKS-TARJETA-ANIO
     DISPLAY "****************************************"
             UPON CONSOLE
     DISPLAY "INVBOOT - BOOTSTRAP INVENTARIO ANIO: "
             YRPM-PROCESS-YEAR UPON CONSOLE
     IF YRPM-START-YEAR
        PERFORM 200-CREA-INVENTARIO-VACIO
     ELSE
        PERFORM 100-VERIFICA-INVENTARIO-INICIAL
     END-IF
     DISPLAY "****************************************"
             UPON CONSOLE
     STOP RUN.
 000-MAIN-E.
     EXIT.
****************************************************************
*    VALIDA QUE EL INVENTARIO DE APERTURA YA EXISTA Y SE PUEDA
*    LEER; SI NO EXISTE, EL OPERADOR DEBE CORRER CON BANDERA
*    DE ANIO INICIAL (YRPM-START-YEAR-SW = 'Y').
****************************************************************
 100-VERIFICA-INVENTARIO-INICIAL SECTION.
     OPEN INPUT TLINVT
     IF FS-TLINVT = "00" OR FS-TLINVT = "97"
        PERFORM 110-CUENTA-LOTES-EXISTENTES
        CLOSE TLINVT
        DISPLAY "INVBOOT - INVENTARIO DE APERTURA OK, LOTES: "
                WKS-REGISTROS-LEIDOS UPON CONSOLE
     ELSE
        GO TO 900-ABEND-SIN-INVENTARIO
     END-IF.
 100-VERIFICA-INVENTARIO-INICIAL-E.
     EXIT.
*
 110-CUENTA-LOTES-EXISTENTES SECTION.
     PERFORM 111-LEE-UN-LOTE
     PERFORM 112-CUENTA-Y-LEE UNTIL FS-TLINVT = "10".
 110-CUENTA-LOTES-EXISTENTES-E.
     EXIT.
*
 112-CUENTA-Y-LEE SECTION.
     ADD 1 TO WKS-REGISTROS-LEIDOS
     PERFORM 111-LEE-UN-LOTE.
 112-CUENTA-Y-LEE-E.
     EXIT.
*
 111-LEE-UN-LOTE SECTION.
     READ TLINVT
       AT END MOVE "10" TO FS-TLINVT
     END-READ.
 111-LEE-UN-LOTE-E.
     EXIT.
****************************************************************
*    ANIO INICIAL DEL PORTAFOLIO: EL INVENTARIO DE APERTURA SE
*    CREA VACIO (SOLO SE ABRE Y SE CIERRA, CERO REGISTROS).
****************************************************************
 200-CREA-INVENTARIO-VACIO SECTION.
     OPEN OUTPUT TLINVT
     IF FS-TLINVT NOT = "00"
        DISPLAY "INVBOOT - NO SE PUDO CREAR TLINVT, STATUS: "
                FS-TLINVT UPON CONSOLE
        MOVE 91 TO RETURN-CODE
        STOP RUN
     END-IF
     CLOSE TLINVT
     MOVE 0 TO WKS-REGISTROS-ESCRITOS
     DISPLAY "INVBOOT - INVENTARIO DE APERTURA CREADO VACIO PARA "
             "EL ANIO INICIAL" UPON CONSOLE.
 200-CREA-INVENTARIO-VACIO-E.
     EXIT.
****************************************************************
*    ABEND: NO EXISTE INVENTARIO DE APERTURA Y NO SE INDICO
*    BANDERA DE ANIO INICIAL.  SE AVISA AL OPERADOR Y SE DETIENE
*    LA CORRIDA (NO SE EJECUTA INVFIFO).
****************************************************************
 900-ABEND-SIN-INVENTARIO SECTION.
     DISPLAY "****************************************"
             UPON CONSOLE
     DISPLAY "INVBOOT - ERROR: NO EXISTE INVENTARIO DE APERTURA"
             UPON CONSOLE
     DISPLAY "          PARA EL ANIO " YRPM-PROCESS-YEAR
             UPON CONSOLE
     DISPLAY "          VUELVA A EJECUTAR INVYEAR CON LA TARJETA"
             UPON CONSOLE
     DISPLAY "          DE CONTROL YRPM-START-YEAR-SW = 'Y' SI "
             UPON CONSOLE
     DISPLAY "          ESTE ES EL PRIMER ANIO DEL PORTAFOLIO."
             UPON CONSOLE
     DISPLAY "****************************************"
             UPON CONSOLE
     MOVE 91 TO RETURN-CODE
     STOP RUN.
 900-ABEND-SIN-INVENTARIO-E.
     EXIT.
