****************************************************************
* FECHA       : 19/09/1988                                     *
* PROGRAMADOR : R MORALES (RMOR)                                *
* APLICACION  : CARTERA DE INVERSIONES                          *
* PROGRAMA    : INVDIVS                                         *
* TIPO        : BATCH                                           *
* DESCRIPCION : FILTRA EL HISTORICO DE DIVIDENDOS AL ANIO EN    *
*             : PROCESO, TOMA CORTES DE TENENCIA UN DIA ANTES   *
*             : DE CADA FECHA EX-DIVIDENDO Y CALCULA EL LIBRO   *
*             : DE DIVIDENDOS DEL ANIO.                         *
* ARCHIVOS    : TLDVHS=C,TLINVT=C,TLTRAN=C,TLDVLG=A             *
* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                        *
* INSTALADO   : 19/09/1988                                      *
* BPM/RATIONAL: 019004                                          *
* NOMBRE      : LIBRO DE DIVIDENDOS DE CARTERA                  *
****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID.         INVDIVS.
 AUTHOR.             R MORALES (RMOR).
 INSTALLATION.       CARTERA-INVERSION.
 DATE-WRITTEN.       1988-09-19.
 DATE-COMPILED.      2024-02-14.
 SECURITY.           CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
****************************************************************
*                    B I T A C O R A   D E   C A M B I O S
****************************************************************
* 1988-09-19 RMOR TKT-19112  VERSION INICIAL.  FILTRA DIVIDENDOS
*                            DEL ANIO Y CALCULA CANTIDAD ELEGIBLE
*                            CONTRA EL INVENTARIO DE APERTURA.
* 1990-03-12 RMOR TKT-19670  SE AGREGA EL CORTE DE TENENCIA UN
*                            DIA ANTES DE LA FECHA EX-DIVIDENDO,
*                            EN LUGAR DE USAR SOLO LA APERTURA.
* 1992-07-08 PEDR TKT-20118  LA TABLA DE DIAS POR MES SE REUTILIZA
*                            DEL ESTILO DE CIERRES1 PARA RESTAR
*                            UN DIA A LA FECHA EX-DIVIDENDO.
* 1996-08-14 PEDR TKT-21301  SE DESCARTAN TRANSACCIONES CON LLAVE
*                            INCOMPLETA, IGUAL QUE EN INVFIFO.
* 1998-12-09 PEDR TKT-22019  REVISION DE FIN DE SIGLO (Y2K); LA
*                            RUTINA DE BISIESTO YA CONTEMPLABA EL
*                            ANIO 2000 CORRECTAMENTE, SIN CAMBIOS.
* 2004-11-22 ERAM TKT-23011  SE EMITE UNA LINEA DE LIBRO AUNQUE LA
*                            CANTIDAD ELEGIBLE SEA CERO (ANTES SE
*                            OMITIA EL SIMBOLO SIN TENENCIA).
* 2013-05-09 ERAM TKT-23788  SE AUMENTA LA TABLA DE CORTES POR
*                            VOLUMEN DE SIMBOLOS CON DIVIDENDO.
* 2024-02-14 MFLO TKT-25560  SE ALINEA TARJETA DE CONTROL CON EL
*                            LAYOUT TLYRPM COMPARTIDO CON INVYEAR.
* 2024-09-03 MFLO TKT-25940  EL ABEND DE LADO DESCONOCIDO AHORA SE
*                            DISPARA CON GO TO, COMO EN INVFIFO.
* 2024-09-19 MFLO TKT-25942  SE QUITA SPECIAL-NAMES/CLASE SIMBOLO-
*                            VALIDO Y EL SWITCH UPSI-0, NUNCA SE
*                            USARON EN NINGUN PARRAFO.  TAMBIEN SE
*                            QUITAN PROGRAMA/ARCHIVO/ACCION, YA NO
*                            SE LLAMA A DEBD1R00 DESDE LINE
*                            SEQUENTIAL.
****************************************************************
 ENVIRONMENT DIVISION.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT TLDVHS ASSIGN TO TLDVHS
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS   IS FS-TLDVHS.
     SELECT TLINVT ASSIGN TO TLINVT
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS   IS FS-TLINVT.
     SELECT TLTRAN ASSIGN TO TLTRAN
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS   IS FS-TLTRAN.
     SELECT TLDVLG ASSIGN TO TLDVLG
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS   IS FS-TLDVLG.
     SELECT WKS-ORDEN-DIV  ASSIGN TO SORTWK01.
     SELECT WKS-ORDEN-CORTE ASSIGN TO SORTWK02.
     SELECT WKS-ORDEN-TRAN ASSIGN TO SORTWK03.
*
 DATA DIVISION.
 FILE SECTION.
*1 -->HISTORICO DE EX-DIVIDENDOS, TODOS LOS ANIOS
 FD  TLDVHS.
     COPY TLDVHS.
*2 -->INVENTARIO DE APERTURA DEL ANIO A PROCESAR
 FD  TLINVT.
     COPY TLINVT.
*3 -->TRANSACCIONES DE COMPRA/VENTA DEL ANIO A PROCESAR
 FD  TLTRAN.
     COPY TLTRAN.
*4 -->LIBRO DE DIVIDENDOS DEL ANIO
 FD  TLDVLG.
     COPY TLDVLG.
*5 -->AREA DE TRABAJO DEL SORT, DIVIDENDOS DEL ANIO ORDENADOS
 SD  WKS-ORDEN-DIV.
 01  ORDEN-DIV-RECORD.
     05  ODIV-SIMBOLO                   PIC X(10).
     05  ODIV-FECHA-EX                  PIC 9(08).
     05  ODIV-MONTO                     PIC S9(05)V9(04).
     05  FILLER                         PIC X(10).
*6 -->AREA DE TRABAJO DEL SORT, FECHAS DE CORTE ORDENADAS
 SD  WKS-ORDEN-CORTE.
 01  ORDEN-CORTE-RECORD.
     05  OCOR-FECHA                     PIC 9(08).
     05  FILLER                         PIC X(10).
*7 -->AREA DE TRABAJO DEL SORT, TRANSACCIONES ORDENADAS POR FECHA
 SD  WKS-ORDEN-TRAN.
 01  ORDEN-TRAN-RECORD.
     05  OTRN-FECHA                     PIC 9(08).
     05  OTRN-SECUENCIA                 PIC 9(07).
     05  OTRN-SIMBOLO                   PIC X(10).
     05  OTRN-LADO                      PIC X(04).
     05  OTRN-CANTIDAD                  PIC S9(07).
     05  OTRN-PRECIO                    PIC S9(07)V9(04).
     05  FILLER                         PIC X(10).
*
 WORKING-STORAGE SECTION.
****************************************************************
*           RECURSOS RUTINAS DE VALIDACION FILE-STATUS          *
****************************************************************
 01  WKS-FS-STATUS.
     05  FS-TLDVHS                      PIC X(02) VALUE SPACES.
     05  FS-TLINVT                      PIC X(02) VALUE SPACES.
     05  FS-TLTRAN                      PIC X(02) VALUE SPACES.
     05  FS-TLDVLG                      PIC X(02) VALUE SPACES.
     05  FS-ORDEN-DIV                   PIC X(02) VALUE SPACES.
     05  FS-ORDEN-CORTE                 PIC X(02) VALUE SPACES.
     05  FILLER                         PIC X(18) VALUE SPACES.
****************************************************************
*              TARJETA DE CONTROL RECIBIDA DE SYSIN             *
****************************************************************
     COPY TLYRPM.
****************************************************************
*    TABLA DE DIVIDENDOS DEL ANIO, ORDENADA SIMBOLO/FECHA-EX
****************************************************************
 01  WKS-TABLA-DIVIDENDOS.
     05  WKS-DIV-TOTAL                  PIC 9(05) COMP VALUE ZERO.
     05  WKS-DIV-ENTRADA OCCURS 1 TO 3000 TIMES
             DEPENDING ON WKS-DIV-TOTAL
             INDEXED BY WKS-DIV-IDX.
         10  WKS-DIV-SIMBOLO            PIC X(10).
         10  WKS-DIV-FECHA-EX           PIC 9(08).
         10  WKS-DIV-MONTO              PIC S9(05)V9(04).
****************************************************************
*    TABLA DE FECHAS DE CORTE PENDIENTES (EX-FECHA MENOS UN
*    DIA), ORDENADA ASCENDENTE; NO SE ELIMINAN DUPLICADOS, SE
*    CONSUME CADA ENTRADA UNA VEZ AL RECORRER LAS TRANSACCIONES.
****************************************************************
 01  WKS-TABLA-CORTES.
     05  WKS-CORTE-TOTAL                PIC 9(05) COMP VALUE ZERO.
     05  WKS-CORTE-IDX-ACTUAL           PIC 9(05) COMP VALUE 1.
     05  WKS-CORTE-ENTRADA OCCURS 1 TO 3000 TIMES
             DEPENDING ON WKS-CORTE-TOTAL
             INDEXED BY WKS-CORTE-IDX.
         10  WKS-CORTE-FECHA            PIC 9(08).
****************************************************************
*    TENENCIA FOTOGRAFIADA EN CADA FECHA DE CORTE, UNA LINEA
*    POR SIMBOLO CON CANTIDAD MAYOR A CERO EN ESE MOMENTO.
****************************************************************
 01  WKS-TABLA-CORTE-SNAPSHOT.
     05  WKS-SNAP-TOTAL                 PIC 9(05) COMP VALUE ZERO.
     05  WKS-SNAP-ENTRADA OCCURS 1 TO 9000 TIMES
             DEPENDING ON WKS-SNAP-TOTAL
             INDEXED BY WKS-SNAP-IDX.
         10  WKS-SNAP-FECHA             PIC 9(08).
         10  WKS-SNAP-SIMBOLO           PIC X(10).
         10  WKS-SNAP-CANTIDAD          PIC S9(09).
****************************************************************
*    TENENCIA ACUMULADA POR SIMBOLO MIENTRAS SE REPRODUCEN LAS
*    TRANSACCIONES (SOLO CANTIDAD TOTAL, NO SE NECESITA EL
*    DETALLE DE LOTES PARA LOS CORTES DE DIVIDENDOS).
****************************************************************
 01  WKS-TABLA-TENENCIA.
     05  WKS-TENE-TOTAL                 PIC 9(05) COMP VALUE ZERO.
     05  WKS-TENE-ENTRADA OCCURS 1 TO 2000 TIMES
             DEPENDING ON WKS-TENE-TOTAL
             INDEXED BY WKS-TENE-IDX.
         10  WKS-TENE-SIMBOLO           PIC X(10).
         10  WKS-TENE-CANTIDAD          PIC S9(09).
 77  WKS-TENE-SIMBOLO-BUSCA             PIC X(10) VALUE SPACES.
 77  WKS-TENE-CANTIDAD-DELTA            PIC S9(09) VALUE ZERO.
 77  WKS-TENE-ENCONTRADO                PIC 9(01) COMP VALUE ZERO.
     88  TENENCIA-ENCONTRADA                      VALUE 1.
****************************************************************
*              RUTINA DE RESTA DE UN DIA CALENDARIO             *
****************************************************************
 01  WKS-FECHA-ENTRA.
     05  WKS-FENT-COMPLETA              PIC 9(08) VALUE ZEROS.
     05  FILLER                         PIC X(01) VALUE SPACE.
 01  WKS-FECHA-ENTRA-R REDEFINES WKS-FECHA-ENTRA.
     05  WKS-FENT-ANIO                  PIC 9(04).
     05  WKS-FENT-MES                   PIC 9(02).
     05  WKS-FENT-DIA                   PIC 9(02).
     05  FILLER                         PIC X(01).
 01  WKS-FECHA-SALE.
     05  WKS-FSAL-COMPLETA              PIC 9(08) VALUE ZEROS.
     05  FILLER                         PIC X(01) VALUE SPACE.
 01  WKS-FECHA-SALE-R REDEFINES WKS-FECHA-SALE.
     05  WKS-FSAL-ANIO                  PIC 9(04).
     05  WKS-FSAL-MES                   PIC 9(02).
     05  WKS-FSAL-DIA                   PIC 9(02).
     05  FILLER                         PIC X(01).
 01  DIAS-POR-MES-TABLA.
     05  DIAS-POR-MES-LITERAL PIC X(24)
             VALUE "312831303130313130313031".
     05  FILLER                         PIC X(01) VALUE SPACE.
 01  DIAS-POR-MES-R REDEFINES DIAS-POR-MES-TABLA.
     05  DIAS-DEL-MES OCCURS 12 TIMES   PIC 99.
     05  FILLER                         PIC X(01).
 01  WKS-BISIESTO.
     05  WKS-BIS-RESTO-4                PIC 9(02) COMP VALUE ZERO.
     05  WKS-BIS-RESTO-100              PIC 9(02) COMP VALUE ZERO.
     05  WKS-BIS-RESTO-400              PIC 9(03) COMP VALUE ZERO.
     05  WKS-BIS-COCIENTE               PIC 9(04) COMP VALUE ZERO.
     05  WKS-BIS-ES-BISIESTO            PIC 9(01) COMP VALUE ZERO.
         88  ANIO-ES-BISIESTO                     VALUE 1.
     05  FILLER                         PIC X(01) VALUE SPACE.
****************************************************************
*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES       *
****************************************************************
 77  WKS-FECHA-LIMITE                   PIC 9(08) VALUE 99999999.
 77  WKS-MASCARA-EDITADA                PIC Z,ZZZ,ZZZ,ZZ9.
 77  WKS-LIBRO-CANTIDAD-ELEGIBLE        PIC S9(09) VALUE ZERO.
 01  WKS-CONTADORES.
     05  WKS-SECUENCIA-TRAN             PIC 9(07) COMP VALUE ZERO.
     05  WKS-LEIDOS-TLTRAN              PIC 9(07) COMP VALUE ZERO.
     05  WKS-IGNORADOS-TLTRAN           PIC 9(07) COMP VALUE ZERO.
     05  WKS-LEIDOS-TLDVHS              PIC 9(07) COMP VALUE ZERO.
     05  WKS-ESCRITOS-TLDVLG            PIC 9(07) COMP VALUE ZERO.
     05  FILLER                         PIC X(01) VALUE SPACE.
 77  WKS-FIN-ORDEN                      PIC 9(01) VALUE ZERO.
     88  FIN-TRANSACCIONES-ORDENADAS              VALUE 1.
****************************************************************
 PROCEDURE DIVISION.
****************************************************************
*               S E C C I O N    P R I N C I P A L
****************************************************************
 000-MAIN SECTION.
     ACCEPT WKS-PARAMETROS FROM SYSIN
     MOVE   WKSP-PROCESS-YEAR   TO YRPM-PROCESS-YEAR
     MOVE   WKSP-START-YEAR-SW  TO YRPM-START-YEAR-SW
     DISPLAY "****************************************"
             UPON CONSOLE
     DISPLAY "INVDIVS - LIBRO DE DIVIDENDOS, ANIO: "
             YRPM-PROCESS-YEAR UPON CONSOLE
     PERFORM 100-CARGA-DIVIDENDOS-DEL-ANIO
     PERFORM 200-CALCULA-FECHAS-CORTE
     PERFORM 250-CARGA-TENENCIA-INICIAL
     PERFORM 300-REPRODUCE-TRANSACCIONES-Y-CORTES
     PERFORM 400-CALCULA-LIBRO-DIVIDENDOS
     PERFORM 900-ESTADISTICAS
     DISPLAY "****************************************"
             UPON CONSOLE
     STOP RUN.
 000-MAIN-E.
     EXIT.
****************************************************************
*    FILTRA EL HISTORICO A LOS EX-DIVIDENDOS DEL ANIO EN PROCESO
*    Y LOS CARGA ORDENADOS POR SIMBOLO/FECHA-EX.
****************************************************************
 100-CARGA-DIVIDENDOS-DEL-ANIO SECTION.
     SORT WKS-ORDEN-DIV
          ON ASCENDING KEY ODIV-SIMBOLO ODIV-FECHA-EX
          INPUT  PROCEDURE 110-FILTRA-Y-LIBERA-DIV
          OUTPUT PROCEDURE 120-CARGA-TABLA-DIVIDENDOS.
 100-CARGA-DIVIDENDOS-DEL-ANIO-E.
     EXIT.
*
 110-FILTRA-Y-LIBERA-DIV SECTION.
     OPEN INPUT TLDVHS
     PERFORM 111-LEE-DIVIDENDO
     PERFORM 112-FILTRA-Y-LIBERA-UNO UNTIL FS-TLDVHS = "10"
     CLOSE TLDVHS.
 110-FILTRA-Y-LIBERA-DIV-E.
     EXIT.
*
 111-LEE-DIVIDENDO SECTION.
     READ TLDVHS
       AT END MOVE "10" TO FS-TLDVHS
     END-READ.
 111-LEE-DIVIDENDO-E.
     EXIT.
*
 112-FILTRA-Y-LIBERA-UNO SECTION.
     MOVE DVHS-EX-DIVIDEND-DATE TO WKS-FECHA-ENTRA
     IF WKS-FENT-ANIO = YRPM-PROCESS-YEAR
        MOVE DVHS-SYMBOL            TO ODIV-SIMBOLO
        MOVE DVHS-EX-DIVIDEND-DATE  TO ODIV-FECHA-EX
        MOVE DVHS-DIVIDEND-PER-SHARE TO ODIV-MONTO
        RELEASE ORDEN-DIV-RECORD
     END-IF
     ADD 1 TO WKS-LEIDOS-TLDVHS
     PERFORM 111-LEE-DIVIDENDO.
 112-FILTRA-Y-LIBERA-UNO-E.
     EXIT.
*
 120-CARGA-TABLA-DIVIDENDOS SECTION.
     PERFORM 121-RETORNA-DIVIDENDO
     PERFORM 122-AGREGA-DIVIDENDO-TABLA UNTIL FS-ORDEN-DIV = "10".
 120-CARGA-TABLA-DIVIDENDOS-E.
     EXIT.
*
 121-RETORNA-DIVIDENDO SECTION.
     RETURN WKS-ORDEN-DIV
       AT END MOVE "10" TO FS-ORDEN-DIV
     END-RETURN.
 121-RETORNA-DIVIDENDO-E.
     EXIT.
*
 122-AGREGA-DIVIDENDO-TABLA SECTION.
     ADD 1 TO WKS-DIV-TOTAL
     SET WKS-DIV-IDX TO WKS-DIV-TOTAL
     MOVE ODIV-SIMBOLO    TO WKS-DIV-SIMBOLO  (WKS-DIV-IDX)
     MOVE ODIV-FECHA-EX   TO WKS-DIV-FECHA-EX (WKS-DIV-IDX)
     MOVE ODIV-MONTO      TO WKS-DIV-MONTO    (WKS-DIV-IDX)
     PERFORM 121-RETORNA-DIVIDENDO.
 122-AGREGA-DIVIDENDO-TABLA-E.
     EXIT.
****************************************************************
*    CALCULA LA FECHA DE CORTE (EX-FECHA MENOS UN DIA) DE CADA
*    DIVIDENDO CARGADO Y LAS ORDENA ASCENDENTE PARA RECORRERLAS
*    JUNTO CON LAS TRANSACCIONES DEL ANIO.
****************************************************************
 200-CALCULA-FECHAS-CORTE SECTION.
     SORT WKS-ORDEN-CORTE
          ON ASCENDING KEY OCOR-FECHA
          INPUT  PROCEDURE 210-LIBERA-FECHAS-CORTE
          OUTPUT PROCEDURE 230-CARGA-TABLA-CORTES.
 200-CALCULA-FECHAS-CORTE-E.
     EXIT.
*
 210-LIBERA-FECHAS-CORTE SECTION.
     PERFORM 220-LIBERA-UNA-FECHA-CORTE
             VARYING WKS-DIV-IDX FROM 1 BY 1
             UNTIL WKS-DIV-IDX > WKS-DIV-TOTAL.
 210-LIBERA-FECHAS-CORTE-E.
     EXIT.
*
 220-LIBERA-UNA-FECHA-CORTE SECTION.
     MOVE WKS-DIV-FECHA-EX(WKS-DIV-IDX) TO WKS-FECHA-ENTRA
     PERFORM 250-RESTA-UN-DIA
     MOVE WKS-FSAL-COMPLETA TO OCOR-FECHA
     RELEASE ORDEN-CORTE-RECORD.
 220-LIBERA-UNA-FECHA-CORTE-E.
     EXIT.
*
 230-CARGA-TABLA-CORTES SECTION.
     PERFORM 231-RETORNA-FECHA-CORTE
     PERFORM 232-AGREGA-FECHA-CORTE UNTIL FS-ORDEN-CORTE = "10".
 230-CARGA-TABLA-CORTES-E.
     EXIT.
*
 231-RETORNA-FECHA-CORTE SECTION.
     RETURN WKS-ORDEN-CORTE
       AT END MOVE "10" TO FS-ORDEN-CORTE
     END-RETURN.
 231-RETORNA-FECHA-CORTE-E.
     EXIT.
*
 232-AGREGA-FECHA-CORTE SECTION.
     ADD 1 TO WKS-CORTE-TOTAL
     SET WKS-CORTE-IDX TO WKS-CORTE-TOTAL
     MOVE OCOR-FECHA TO WKS-CORTE-FECHA(WKS-CORTE-IDX)
     PERFORM 231-RETORNA-FECHA-CORTE.
 232-AGREGA-FECHA-CORTE-E.
     EXIT.
****************************************************************
*    RESTA UN DIA CALENDARIO A WKS-FECHA-ENTRA, DEJANDO EL
*    RESULTADO EN WKS-FECHA-SALE.  CONTEMPLA FIN DE MES, FIN DE
*    ANIO Y ANIO BISIESTO (VER TABLA-DIAS DE CIERRES1).
****************************************************************
 250-RESTA-UN-DIA SECTION.
     MOVE WKS-FENT-ANIO TO WKS-FSAL-ANIO
     MOVE WKS-FENT-MES  TO WKS-FSAL-MES
     IF WKS-FENT-DIA > 1
        COMPUTE WKS-FSAL-DIA = WKS-FENT-DIA - 1
     ELSE
        PERFORM 251-RETROCEDE-UN-MES
     END-IF.
 250-RESTA-UN-DIA-E.
     EXIT.
*
 251-RETROCEDE-UN-MES SECTION.
     IF WKS-FENT-MES = 1
        COMPUTE WKS-FSAL-ANIO = WKS-FENT-ANIO - 1
        MOVE 12 TO WKS-FSAL-MES
     ELSE
        COMPUTE WKS-FSAL-MES = WKS-FENT-MES - 1
     END-IF
     MOVE DIAS-DEL-MES(WKS-FSAL-MES) TO WKS-FSAL-DIA
     IF WKS-FSAL-MES = 2
        PERFORM 252-AJUSTA-FEBRERO-BISIESTO
     END-IF.
 251-RETROCEDE-UN-MES-E.
     EXIT.
*
 252-AJUSTA-FEBRERO-BISIESTO SECTION.
     DIVIDE WKS-FSAL-ANIO BY 4   GIVING WKS-BIS-COCIENTE
            REMAINDER WKS-BIS-RESTO-4
     DIVIDE WKS-FSAL-ANIO BY 100 GIVING WKS-BIS-COCIENTE
            REMAINDER WKS-BIS-RESTO-100
     DIVIDE WKS-FSAL-ANIO BY 400 GIVING WKS-BIS-COCIENTE
            REMAINDER WKS-BIS-RESTO-400
     MOVE 0 TO WKS-BIS-ES-BISIESTO
     IF WKS-BIS-RESTO-4 = 0
        AND (WKS-BIS-RESTO-100 NOT = 0 OR WKS-BIS-RESTO-400 = 0)
        MOVE 1 TO WKS-BIS-ES-BISIESTO
     END-IF
     IF ANIO-ES-BISIESTO
        MOVE 29 TO WKS-FSAL-DIA
     END-IF.
 252-AJUSTA-FEBRERO-BISIESTO-E.
     EXIT.
****************************************************************
*    CARGA LA TENENCIA INICIAL (APERTURA DEL ANIO) A LA TABLA
*    DE TENENCIA POR SIMBOLO, SUMANDO TODOS LOS LOTES DE CADA
*    SIMBOLO EN UNA SOLA CANTIDAD.
****************************************************************
 250-CARGA-TENENCIA-INICIAL SECTION.
     OPEN INPUT TLINVT
     PERFORM 251-LEE-LOTE-INICIAL
     PERFORM 252-APLICA-LOTE-INICIAL UNTIL FS-TLINVT = "10"
     CLOSE TLINVT.
 250-CARGA-TENENCIA-INICIAL-E.
     EXIT.
*
 251-LEE-LOTE-INICIAL SECTION.
     READ TLINVT
       AT END MOVE "10" TO FS-TLINVT
     END-READ.
 251-LEE-LOTE-INICIAL-E.
     EXIT.
*
 252-APLICA-LOTE-INICIAL SECTION.
     MOVE INVT-STOCK-SYMBOL TO WKS-TENE-SIMBOLO-BUSCA
     MOVE INVT-QTY          TO WKS-TENE-CANTIDAD-DELTA
     PERFORM 260-APLICA-CANTIDAD-SIMBOLO
     PERFORM 251-LEE-LOTE-INICIAL.
 252-APLICA-LOTE-INICIAL-E.
     EXIT.
****************************************************************
*    SUMA (O RESTA, SI EL DELTA ES NEGATIVO) UNA CANTIDAD A LA
*    TENENCIA DEL SIMBOLO EN WKS-TENE-SIMBOLO-BUSCA; SI EL
*    SIMBOLO NO EXISTE TODAVIA EN LA TABLA, SE AGREGA.
****************************************************************
 260-APLICA-CANTIDAD-SIMBOLO SECTION.
     MOVE 0 TO WKS-TENE-ENCONTRADO
     SET WKS-TENE-IDX TO 1
     PERFORM 261-BUSCA-SIMBOLO-TENENCIA
             UNTIL WKS-TENE-IDX > WKS-TENE-TOTAL
                OR TENENCIA-ENCONTRADA
     IF TENENCIA-ENCONTRADA
        ADD WKS-TENE-CANTIDAD-DELTA
           TO WKS-TENE-CANTIDAD(WKS-TENE-IDX)
     ELSE
        ADD 1 TO WKS-TENE-TOTAL
        SET WKS-TENE-IDX TO WKS-TENE-TOTAL
        MOVE WKS-TENE-SIMBOLO-BUSCA
          TO WKS-TENE-SIMBOLO(WKS-TENE-IDX)
        MOVE WKS-TENE-CANTIDAD-DELTA
          TO WKS-TENE-CANTIDAD(WKS-TENE-IDX)
     END-IF.
 260-APLICA-CANTIDAD-SIMBOLO-E.
     EXIT.
*
 261-BUSCA-SIMBOLO-TENENCIA SECTION.
     IF WKS-TENE-SIMBOLO(WKS-TENE-IDX) = WKS-TENE-SIMBOLO-BUSCA
        SET WKS-TENE-ENCONTRADO TO 1
     ELSE
        SET WKS-TENE-IDX UP BY 1
     END-IF.
 261-BUSCA-SIMBOLO-TENENCIA-E.
     EXIT.
****************************************************************
*    RECORRE LAS TRANSACCIONES DEL ANIO EN ORDEN CRONOLOGICO,
*    TOMANDO LOS CORTES DE TENENCIA PENDIENTES ANTES DE APLICAR
*    CADA TRANSACCION CUYA FECHA YA ALCANZO EL CORTE.
****************************************************************
 300-REPRODUCE-TRANSACCIONES-Y-CORTES SECTION.
     SORT WKS-ORDEN-TRAN
          ON ASCENDING KEY OTRN-FECHA OTRN-SECUENCIA
          INPUT  PROCEDURE 330-FILTRA-Y-LIBERA-TRAN
          OUTPUT PROCEDURE 350-APLICA-TRANSACCION-CON-CORTE
     MOVE 99999999 TO WKS-FECHA-LIMITE
     PERFORM 310-CAPTURA-CORTES-PENDIENTES.
 300-REPRODUCE-TRANSACCIONES-Y-CORTES-E.
     EXIT.
****************************************************************
*    MIENTRAS HAYA CORTES PENDIENTES CUYA FECHA YA SE ALCANZO
*    (FECHA DE CORTE <= WKS-FECHA-LIMITE), SE FOTOGRAFIA LA
*    TENENCIA ACTUAL DE CADA SIMBOLO PARA ESE CORTE.
****************************************************************
 310-CAPTURA-CORTES-PENDIENTES SECTION.
     PERFORM 320-CAPTURA-UN-CORTE
             UNTIL WKS-CORTE-IDX-ACTUAL > WKS-CORTE-TOTAL
                OR WKS-CORTE-FECHA(WKS-CORTE-IDX-ACTUAL)
                   > WKS-FECHA-LIMITE.
 310-CAPTURA-CORTES-PENDIENTES-E.
     EXIT.
*
 320-CAPTURA-UN-CORTE SECTION.
     SET WKS-CORTE-IDX TO WKS-CORTE-IDX-ACTUAL
     PERFORM 321-SNAPSHOT-UN-SIMBOLO
             VARYING WKS-TENE-IDX FROM 1 BY 1
             UNTIL WKS-TENE-IDX > WKS-TENE-TOTAL
     SET WKS-CORTE-IDX-ACTUAL UP BY 1.
 320-CAPTURA-UN-CORTE-E.
     EXIT.
*
 321-SNAPSHOT-UN-SIMBOLO SECTION.
     IF WKS-TENE-CANTIDAD(WKS-TENE-IDX) > 0
        ADD 1 TO WKS-SNAP-TOTAL
        SET WKS-SNAP-IDX TO WKS-SNAP-TOTAL
        MOVE WKS-CORTE-FECHA(WKS-CORTE-IDX)
          TO WKS-SNAP-FECHA(WKS-SNAP-IDX)
        MOVE WKS-TENE-SIMBOLO(WKS-TENE-IDX)
          TO WKS-SNAP-SIMBOLO(WKS-SNAP-IDX)
        MOVE WKS-TENE-CANTIDAD(WKS-TENE-IDX)
          TO WKS-SNAP-CANTIDAD(WKS-SNAP-IDX)
     END-IF.
 321-SNAPSHOT-UN-SIMBOLO-E.
     EXIT.
****************************************************************
*    DESCARTA TRANSACCIONES CON LLAVE INCOMPLETA, IGUAL QUE EN
*    INVFIFO, Y LAS ORDENA POR FECHA ASCENDENTE (ESTABLE).
****************************************************************
 330-FILTRA-Y-LIBERA-TRAN SECTION.
     OPEN INPUT TLTRAN
     PERFORM 331-LEE-TRANSACCION
     PERFORM 332-FILTRA-Y-LIBERA UNTIL FS-TLTRAN = "10"
     CLOSE TLTRAN.
 330-FILTRA-Y-LIBERA-TRAN-E.
     EXIT.
*
 331-LEE-TRANSACCION SECTION.
     READ TLTRAN
       AT END MOVE "10" TO FS-TLTRAN
     END-READ.
 331-LEE-TRANSACCION-E.
     EXIT.
*
 332-FILTRA-Y-LIBERA SECTION.
     IF TRAN-STOCK-SYMBOL = SPACES
        OR TRAN-SIDE = SPACES
        OR TRAN-QTY = ZERO
        OR TRAN-PRICE = ZERO
        OR TRAN-TRANSACTION-DATE = ZERO
        ADD 1 TO WKS-IGNORADOS-TLTRAN
     ELSE
        ADD 1 TO WKS-SECUENCIA-TRAN
        MOVE TRAN-TRANSACTION-DATE TO OTRN-FECHA
        MOVE WKS-SECUENCIA-TRAN    TO OTRN-SECUENCIA
        MOVE TRAN-STOCK-SYMBOL     TO OTRN-SIMBOLO
        MOVE TRAN-SIDE             TO OTRN-LADO
        INSPECT OTRN-LADO CONVERTING
                "abcdefghijklmnopqrstuvwxyz"
             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
        MOVE TRAN-QTY              TO OTRN-CANTIDAD
        MOVE TRAN-PRICE            TO OTRN-PRECIO
        RELEASE ORDEN-TRAN-RECORD
        ADD 1 TO WKS-LEIDOS-TLTRAN
     END-IF
     PERFORM 331-LEE-TRANSACCION.
 332-FILTRA-Y-LIBERA-E.
     EXIT.
*
 350-APLICA-TRANSACCION-CON-CORTE SECTION.
     PERFORM 351-RETORNA-TRANSACCION
     PERFORM 352-PROCESA-TRANSACCION-LEIDA
             UNTIL FIN-TRANSACCIONES-ORDENADAS.
 350-APLICA-TRANSACCION-CON-CORTE-E.
     EXIT.
*
 351-RETORNA-TRANSACCION SECTION.
     RETURN WKS-ORDEN-TRAN
       AT END MOVE 1 TO WKS-FIN-ORDEN
     END-RETURN.
 351-RETORNA-TRANSACCION-E.
     EXIT.
*
 352-PROCESA-TRANSACCION-LEIDA SECTION.
     MOVE OTRN-FECHA TO WKS-FECHA-LIMITE
     PERFORM 310-CAPTURA-CORTES-PENDIENTES
     EVALUATE OTRN-LADO
        WHEN "BUY "
           PERFORM 360-APLICA-COMPRA
        WHEN "SELL"
           PERFORM 370-APLICA-VENTA
        WHEN OTHER
           GO TO 910-ABEND-LADO-DESCONOCIDO
     END-EVALUATE
     PERFORM 351-RETORNA-TRANSACCION.
 352-PROCESA-TRANSACCION-LEIDA-E.
     EXIT.
*
 360-APLICA-COMPRA SECTION.
     MOVE OTRN-SIMBOLO  TO WKS-TENE-SIMBOLO-BUSCA
     MOVE OTRN-CANTIDAD TO WKS-TENE-CANTIDAD-DELTA
     PERFORM 260-APLICA-CANTIDAD-SIMBOLO.
 360-APLICA-COMPRA-E.
     EXIT.
*
 370-APLICA-VENTA SECTION.
     MOVE OTRN-SIMBOLO  TO WKS-TENE-SIMBOLO-BUSCA
     COMPUTE WKS-TENE-CANTIDAD-DELTA = 0 - OTRN-CANTIDAD
     PERFORM 260-APLICA-CANTIDAD-SIMBOLO.
 370-APLICA-VENTA-E.
     EXIT.
****************************************************************
*    PARA CADA DIVIDENDO DEL ANIO, BUSCA EL CORTE DE TENENCIA
*    DEL SIMBOLO EN LA FECHA EX-DIVIDENDO MENOS UN DIA Y CALCULA
*    EL MONTO ELEGIBLE; ESCRIBE EL RENGLON AUNQUE SEA CERO.
****************************************************************
 400-CALCULA-LIBRO-DIVIDENDOS SECTION.
     OPEN OUTPUT TLDVLG
     PERFORM 410-CALCULA-UN-DIVIDENDO
             VARYING WKS-DIV-IDX FROM 1 BY 1
             UNTIL WKS-DIV-IDX > WKS-DIV-TOTAL
     CLOSE TLDVLG.
 400-CALCULA-LIBRO-DIVIDENDOS-E.
     EXIT.
*
 410-CALCULA-UN-DIVIDENDO SECTION.
     MOVE WKS-DIV-FECHA-EX(WKS-DIV-IDX) TO WKS-FECHA-ENTRA
     PERFORM 250-RESTA-UN-DIA
     MOVE 0 TO WKS-LIBRO-CANTIDAD-ELEGIBLE
     SET WKS-SNAP-IDX TO 1
     PERFORM 420-BUSCA-SNAPSHOT
             UNTIL WKS-SNAP-IDX > WKS-SNAP-TOTAL
     PERFORM 500-ESCRIBE-LIBRO-DIVIDENDOS.
 410-CALCULA-UN-DIVIDENDO-E.
     EXIT.
*
 420-BUSCA-SNAPSHOT SECTION.
     IF WKS-SNAP-FECHA(WKS-SNAP-IDX)   = WKS-FSAL-COMPLETA
        AND WKS-SNAP-SIMBOLO(WKS-SNAP-IDX) =
            WKS-DIV-SIMBOLO(WKS-DIV-IDX)
        MOVE WKS-SNAP-CANTIDAD(WKS-SNAP-IDX)
          TO WKS-LIBRO-CANTIDAD-ELEGIBLE
        SET WKS-SNAP-IDX TO WKS-SNAP-TOTAL
     END-IF
     SET WKS-SNAP-IDX UP BY 1.
 420-BUSCA-SNAPSHOT-E.
     EXIT.
****************************************************************
*    ESCRIBE UNA LINEA DEL LIBRO DE DIVIDENDOS DEL ANIO.
****************************************************************
 500-ESCRIBE-LIBRO-DIVIDENDOS SECTION.
     MOVE WKS-DIV-SIMBOLO (WKS-DIV-IDX)   TO DVLG-SYMBOL
     MOVE WKS-DIV-FECHA-EX(WKS-DIV-IDX)   TO DVLG-EX-DIVIDEND-DATE
     MOVE WKS-FSAL-COMPLETA               TO DVLG-SNAPSHOT-DATE
     MOVE WKS-LIBRO-CANTIDAD-ELEGIBLE     TO DVLG-ELIGIBLE-QTY
     MOVE WKS-DIV-MONTO   (WKS-DIV-IDX)
       TO DVLG-DIVIDEND-PER-SHARE
     COMPUTE DVLG-DIVIDEND-AMOUNT =
             WKS-LIBRO-CANTIDAD-ELEGIBLE *
             WKS-DIV-MONTO(WKS-DIV-IDX)
     WRITE TLDVLG-RECORD
     ADD 1 TO WKS-ESCRITOS-TLDVLG.
 500-ESCRIBE-LIBRO-DIVIDENDOS-E.
     EXIT.
****************************************************************
*    ABEND: LADO DE TRANSACCION DESCONOCIDO (VER INVFIFO).
****************************************************************
 910-ABEND-LADO-DESCONOCIDO SECTION.
     DISPLAY "****************************************"
             UPON CONSOLE
     DISPLAY "INVDIVS - ERROR: LADO DE TRANSACCION DESCONOCIDO: "
             OTRN-LADO UPON CONSOLE
     DISPLAY "          SIMBOLO: " OTRN-SIMBOLO
             "  FECHA: " OTRN-FECHA UPON CONSOLE
     DISPLAY "****************************************"
             UPON CONSOLE
     MOVE 91 TO RETURN-CODE
     STOP RUN.
 910-ABEND-LADO-DESCONOCIDO-E.
     EXIT.
****************************************************************
 900-ESTADISTICAS SECTION.
     MOVE WKS-LEIDOS-TLDVHS     TO WKS-MASCARA-EDITADA
     DISPLAY "REGISTROS HISTORICOS LEIDOS: " WKS-MASCARA-EDITADA
             UPON CONSOLE
     MOVE WKS-DIV-TOTAL         TO WKS-MASCARA-EDITADA
     DISPLAY "DIVIDENDOS DEL ANIO:         " WKS-MASCARA-EDITADA
             UPON CONSOLE
     MOVE WKS-LEIDOS-TLTRAN     TO WKS-MASCARA-EDITADA
     DISPLAY "TRANSACCIONES LEIDAS:        " WKS-MASCARA-EDITADA
             UPON CONSOLE
     MOVE WKS-IGNORADOS-TLTRAN  TO WKS-MASCARA-EDITADA
     DISPLAY "TRANSACCIONES DESCARTADAS:   " WKS-MASCARA-EDITADA
             UPON CONSOLE
     MOVE WKS-ESCRITOS-TLDVLG   TO WKS-MASCARA-EDITADA
     DISPLAY "LINEAS DE LIBRO ESCRITAS:    " WKS-MASCARA-EDITADA
             UPON CONSOLE.
 900-ESTADISTICAS-E.
     EXIT.
