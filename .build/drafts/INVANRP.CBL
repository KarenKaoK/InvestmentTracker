****************************************************************
* FECHA       : 02/11/1988                                     *
* PROGRAMADOR : R MORALES (RMOR)                                *
* APLICACION  : CARTERA DE INVERSIONES                          *
* PROGRAMA    : INVANRP                                         *
* TIPO        : BATCH                                           *
* DESCRIPCION : REPORTE ANUAL DE CARTERA - RESUMEN, GANANCIA     *
*             : REALIZADA, DIVIDENDOS, TENENCIA Y GANANCIA NO   *
*             : REALIZADA POR SIMBOLO AL CIERRE DEL ANIO.       *
* ARCHIVOS    : TLCLPR=E TLRPNL=E TLDVLG=E TLINVN=E TLANRP=S     *
* ACCION (ES) : A=ACUMULA, C=CALCULA, I=IMPRIME                  *
* INSTALADO   : 02/11/1988                                      *
* BPM/RATIONAL: 019004                                          *
* NOMBRE      : REPORTE ANUAL DE CARTERA                        *
****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID.         INVANRP.
 AUTHOR.             R MORALES (RMOR).
 INSTALLATION.       CARTERA-INVERSION.
 DATE-WRITTEN.       1988-11-02.
 DATE-COMPILED.      2024-02-14.
 SECURITY.           CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
****************************************************************
*                    B I T A C O R A   D E   C A M B I O S
****************************************************************
* 1988-11-02 RMOR TKT-19004  VERSION INICIAL, REPORTE DE CINCO
*                            SECCIONES POR SIMBOLO Y RESUMEN.
* 1990-02-27 RMOR TKT-19650  SE AGREGA SECCION DE TENENCIA AL
*                            CIERRE CON VALOR DE MERCADO.
* 1994-08-15 PEDR TKT-20710  SE ORDENA LA SECCION POR SIMBOLO
*                            MEDIANTE SORT INTERNO EN VEZ DE
*                            TABLA DE BUSQUEDA SECUENCIAL.
* 1998-12-09 PEDR TKT-22019  REVISION DE FIN DE SIGLO (Y2K) - EL
*                            ANIO DE TLCLPR YA VIENE EN 4 DIGITOS,
*                            NO REQUIERE CAMBIO DE DATOS.
* 2003-11-04 ERAM TKT-22950  SE OMITE VALOR DE MERCADO Y GANANCIA
*                            NO REALIZADA CUANDO NO HAY COTIZACION
*                            DE CIERRE PARA EL SIMBOLO (QUEDA CERO
*                            Y NO ABORTA LA CORRIDA).
* 2009-03-30 ERAM TKT-23341  SE AJUSTA REDONDEO DE COSTO PROMEDIO
*                            A SEIS DECIMALES PARA CUADRAR CON
*                            CONTABILIDAD.
* 2016-07-21 MFLO TKT-24022  SE ELIMINAN DE LA TENENCIA LOS
*                            SIMBOLOS CON CANTIDAD CERO AL CIERRE.
* 2024-02-14 MFLO TKT-25560  SE ALINEA ENCABEZADOS CON EL NUEVO
*                            ESTANDAR DE TARJETA DE CONTROL TLYRPM
* 2024-09-03 MFLO TKT-25940  SE REAGRUPAN LOS RENGLONES DE DETALLE
*                            DE LAS CINCO SECCIONES DESPUES DE LA
*                            SECCION 850, PARA QUE 800-IMPRIME-
*                            REPORTE LAS DISPARE CON UN SOLO
*                            PERFORM-THRU EN VEZ DE CINCO PERFORM.
* 2024-09-04 MFLO TKT-25941  LA SECCION "DETALLE POR SIMBOLO" SOLO
*                            LLEVABA REALIZADA, DIVIDENDO, NO
*                            REALIZADA Y TOTAL.  SE AGREGAN
*                            CANTIDAD, COSTO, CIERRE Y MERCADO A
*                            WKS-LINEA-POR-SIMBOLO Y A 821 PARA
*                            QUE LA SECCION QUEDE COMPLETA.
* 2024-09-19 MFLO TKT-25942  SE QUITA SPECIAL-NAMES/CLASE SIMBOLO-
*                            VALIDO Y EL SWITCH UPSI-0, NUNCA SE
*                            USARON EN NINGUN PARRAFO.  TAMBIEN SE
*                            QUITAN PROGRAMA/ARCHIVO/ACCION, YA NO
*                            SE LLAMA A DEBD1R00 DESDE LINE
*                            SEQUENTIAL.
****************************************************************
 ENVIRONMENT DIVISION.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT TLCLPR  ASSIGN TO TLCLPR
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS   IS FS-TLCLPR.
     SELECT TLRPNL  ASSIGN TO TLRPNL
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS   IS FS-TLRPNL.
     SELECT TLDVLG  ASSIGN TO TLDVLG
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS   IS FS-TLDVLG.
     SELECT TLINVN  ASSIGN TO TLINVN
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS   IS FS-TLINVN.
     SELECT TLANRP  ASSIGN TO TLANRP
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS   IS FS-TLANRP.
     SELECT WKS-ORDEN-SIM ASSIGN TO SORTWK01.
*
 DATA DIVISION.
 FILE SECTION.
*1 -->COTIZACION DE CIERRE POR SIMBOLO (MULTI-ANIO, SE FILTRA)
 FD  TLCLPR.
     COPY TLCLPR.
*2 -->GANANCIA REALIZADA DEL ANIO, UNA LINEA POR LOTE TOCADO
 FD  TLRPNL.
     COPY TLRPNL.
*3 -->LIBRO DE DIVIDENDOS DEL ANIO, UNA LINEA POR CORTE
 FD  TLDVLG.
     COPY TLDVLG.
*4 -->INVENTARIO DE APERTURA DEL ANIO N+1 (CIERRE DEL ANIO N)
 FD  TLINVN.
     COPY TLINVT.
*5 -->REPORTE ANUAL IMPRESO
 FD  TLANRP.
 01  TLANRP-RECORD.
     05  ANRP-LINEA                     PIC X(127).
     05  FILLER                         PIC X(05).
*6 -->TRABAJO DE ORDENAMIENTO DE LA TABLA POR SIMBOLO
 SD  WKS-ORDEN-SIM.
 01  ORDEN-SIM-RECORD.
     05  OSIM-SIMBOLO                   PIC X(10).
     05  OSIM-REALIZADO                 PIC S9(13)V9(04).
     05  OSIM-DIVIDENDO                 PIC S9(13)V9(04).
     05  OSIM-CANTIDAD                  PIC S9(09).
     05  OSIM-COSTO-TOTAL               PIC S9(13)V9(04).
     05  FILLER                         PIC X(15).
*
 WORKING-STORAGE SECTION.
****************************************************************
*           RECURSOS RUTINAS DE VALIDACION FILE-STATUS          *
****************************************************************
 01  WKS-FS-STATUS.
     05  FS-TLCLPR                      PIC X(02) VALUE SPACES.
     05  FS-TLRPNL                      PIC X(02) VALUE SPACES.
     05  FS-TLDVLG                      PIC X(02) VALUE SPACES.
     05  FS-TLINVN                      PIC X(02) VALUE SPACES.
     05  FS-TLANRP                      PIC X(02) VALUE SPACES.
     05  FS-ORDEN-SIM                   PIC X(02) VALUE SPACES.
     05  FILLER                         PIC X(18) VALUE SPACES.
****************************************************************
*              TARJETA DE CONTROL RECIBIDA DE SYSIN             *
****************************************************************
     COPY TLYRPM.
****************************************************************
*         TABLA DE COTIZACIONES DE CIERRE DEL ANIO A PROCESAR   *
****************************************************************
 01  WKS-TABLA-PRECIOS.
     05  WKS-PRE-TOTAL                  PIC 9(05) COMP VALUE ZERO.
     05  WKS-PRE-ENTRADA OCCURS 1 TO 2000 TIMES
                          DEPENDING ON WKS-PRE-TOTAL
                          INDEXED BY WKS-PRE-IDX.
         10  WKS-PRE-SIMBOLO            PIC X(10).
         10  WKS-PRE-PRECIO             PIC S9(07)V9(04).
****************************************************************
*    TABLA DE ACUMULACION POR SIMBOLO (ANTES DE ORDENAR)        *
****************************************************************
 01  WKS-TABLA-SIMBOLOS.
     05  WKS-SIM-TOTAL                  PIC 9(05) COMP VALUE ZERO.
     05  WKS-SIM-ENTRADA OCCURS 1 TO 2000 TIMES
                          DEPENDING ON WKS-SIM-TOTAL
                          INDEXED BY WKS-SIM-IDX.
         10  WKS-SIM-SIMBOLO            PIC X(10).
         10  WKS-SIM-REALIZADO          PIC S9(13)V9(04).
         10  WKS-SIM-DIVIDENDO          PIC S9(13)V9(04).
         10  WKS-SIM-CANTIDAD           PIC S9(09).
         10  WKS-SIM-COSTO-TOTAL        PIC S9(13)V9(04).
****************************************************************
*   TABLA FINAL POR SIMBOLO, YA ORDENADA, CON VALORES CALCULADOS*
****************************************************************
 01  WKS-TABLA-SIMBOLOS-FINAL.
     05  WKS-SIMF-TOTAL                 PIC 9(05) COMP VALUE ZERO.
     05  WKS-SIMF-ENTRADA OCCURS 1 TO 2000 TIMES
                          DEPENDING ON WKS-SIMF-TOTAL
                          INDEXED BY WKS-SIMF-IDX.
         10  WKS-SIMF-SIMBOLO           PIC X(10).
         10  WKS-SIMF-REALIZADO         PIC S9(11)V9(02).
         10  WKS-SIMF-DIVIDENDO         PIC S9(11)V9(02).
         10  WKS-SIMF-CANTIDAD          PIC S9(09).
         10  WKS-SIMF-COSTO-TOTAL       PIC S9(11)V9(02).
         10  WKS-SIMF-COSTO-PROMEDIO    PIC S9(07)V9(06).
         10  WKS-SIMF-PRECIO-CIERRE     PIC S9(07)V9(04).
         10  WKS-SIMF-PRECIO-SW         PIC 9(01).
             88  SIMF-PRECIO-DISPONIBLE          VALUE 1.
             88  SIMF-PRECIO-AUSENTE             VALUE 0.
         10  WKS-SIMF-VALOR-MERCADO     PIC S9(11)V9(02).
         10  WKS-SIMF-PNL-NO-REALIZADO  PIC S9(11)V9(02).
         10  WKS-SIMF-PNL-TOTAL         PIC S9(11)V9(02).
****************************************************************
*              PARAMETROS DE BUSQUEDA EN TABLAS                 *
****************************************************************
 77  WKS-BUSCA-SIMBOLO                  PIC X(10).
 77  WKS-BUSCA-ENCONTRADO               PIC X(01) VALUE "N".
     88  WKS-SE-ENCONTRO                          VALUE "S".
     88  WKS-NO-SE-ENCONTRO                       VALUE "N".
****************************************************************
*              FECHA DE COTIZACION EN EXAMEN                    *
****************************************************************
 01  WKS-FECHA-COTIZACION.
     05  WKS-FCOT-FECHA                 PIC 9(08) VALUE ZEROS.
     05  FILLER                         PIC X(01) VALUE SPACE.
 01  WKS-FECHA-COTIZACION-R REDEFINES WKS-FECHA-COTIZACION.
     05  WKS-FCOT-ANIO                  PIC 9(04).
     05  WKS-FCOT-MES                   PIC 9(02).
     05  WKS-FCOT-DIA                   PIC 9(02).
     05  FILLER                         PIC X(01).
****************************************************************
*              IDENTIFICADOR DEL ARCHIVO DE SALIDA               *
****************************************************************
 01  WKS-TARJETA-ARCHIVO.
     05  WKS-TARJETA-LETRAS             PIC X(04) VALUE "TLAN".
     05  WKS-TARJETA-ANIO               PIC 9(04) VALUE ZEROS.
     05  FILLER                         PIC X(01) VALUE SPACE.
 01  WKS-TARJETA-ARCHIVO-R REDEFINES WKS-TARJETA-ARCHIVO.
     05  WKS-TARJETA-COMPLETA           PIC X(09).
****************************************************************
*          ACUMULADORES GENERALES DEL REPORTE                   *
****************************************************************
 01  WKS-TOTALES-GENERALES.
     05  WKS-TOT-REALIZADO            PIC S9(11)V9(02) VALUE ZERO.
     05  WKS-TOT-DIVIDENDO            PIC S9(11)V9(02) VALUE ZERO.
     05  WKS-TOT-NO-REALIZADO         PIC S9(11)V9(02) VALUE ZERO.
     05  WKS-TOT-GANANCIA             PIC S9(11)V9(02) VALUE ZERO.
     05  FILLER                       PIC X(05) VALUE SPACES.
 01  WKS-TOTALES-GENERALES-R REDEFINES WKS-TOTALES-GENERALES.
     05  WKS-TOT-COMPLETO               PIC X(53).
****************************************************************
*                 LINEAS DE IMPRESION DEL REPORTE               *
****************************************************************
 01  WKS-LINEA-BLANCO.
     05  FILLER                         PIC X(132) VALUE SPACES.
 01  WKS-LINEA-TITULO.
     05  WKS-LTIT-TEXTO                 PIC X(60)  VALUE SPACES.
     05  FILLER                         PIC X(72)  VALUE SPACES.
 01  WKS-LINEA-RESUMEN.
     05  WKS-LRES-ETIQUETA              PIC X(35)  VALUE SPACES.
     05  WKS-LRES-VALOR                 PIC -Z,ZZZ,ZZZ,ZZ9.99.
     05  FILLER                         PIC X(82)  VALUE SPACES.
 01  WKS-LINEA-POR-SIMBOLO.
     05  WKS-LSIM-SIMBOLO               PIC X(11)  VALUE SPACES.
     05  WKS-LSIM-REALIZADO             PIC -Z,ZZZ,ZZ9.99.
     05  WKS-LSIM-DIVIDENDO             PIC -Z,ZZZ,ZZ9.99.
     05  WKS-LSIM-CANTIDAD              PIC -Z,ZZZ,ZZ9.
     05  WKS-LSIM-COSTO                 PIC -Z,ZZZ,ZZ9.99.
     05  WKS-LSIM-CIERRE                PIC -ZZ,ZZ9.9999.
     05  WKS-LSIM-MERCADO               PIC -Z,ZZZ,ZZ9.99.
     05  WKS-LSIM-NO-REALIZADO          PIC -Z,ZZZ,ZZ9.99.
     05  WKS-LSIM-TOTAL                 PIC -Z,ZZZ,ZZ9.99.
     05  FILLER                         PIC X(20)  VALUE SPACES.
 01  WKS-LINEA-TENENCIA.
     05  WKS-LTEN-SIMBOLO               PIC X(11)  VALUE SPACES.
     05  WKS-LTEN-CANTIDAD              PIC -Z,ZZZ,ZZ9.
     05  WKS-LTEN-COSTO                 PIC -Z,ZZZ,ZZ9.99.
     05  WKS-LTEN-PROMEDIO              PIC -ZZ9.999999.
     05  WKS-LTEN-CIERRE                PIC -ZZ,ZZ9.9999.
     05  WKS-LTEN-MERCADO               PIC -Z,ZZZ,ZZ9.99.
     05  WKS-LTEN-NORELIZ               PIC -Z,ZZZ,ZZ9.99.
     05  FILLER                         PIC X(30)  VALUE SPACES.
 01  WKS-LINEA-REALIZADO.
     05  WKS-LREA-SIMBOLO               PIC X(11)  VALUE SPACES.
     05  WKS-LREA-MONTO                 PIC -Z,ZZZ,ZZ9.99.
     05  FILLER                         PIC X(100) VALUE SPACES.
 01  WKS-LINEA-DIVIDENDO.
     05  WKS-LDIV-SIMBOLO               PIC X(11)  VALUE SPACES.
     05  WKS-LDIV-MONTO                 PIC -Z,ZZZ,ZZ9.99.
     05  FILLER                         PIC X(100) VALUE SPACES.
****************************************************************
*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES       *
****************************************************************
 01  WKS-CONTADORES.
     05  WKS-PRECIOS-LEIDOS             PIC 9(07) COMP.
     05  WKS-REALIZADOS-LEIDOS          PIC 9(07) COMP.
     05  WKS-DIVIDENDOS-LEIDOS          PIC 9(07) COMP.
     05  WKS-LOTES-LEIDOS               PIC 9(07) COMP.
     05  WKS-LINEAS-ESCRITAS            PIC 9(07) COMP.
     05  FILLER                         PIC X(01) VALUE SPACE.
 77  WKS-FIN-ORDEN                      PIC X(02) VALUE SPACES.
     88  FIN-SIMBOLOS-ORDENADOS                   VALUE "10".
****************************************************************
 PROCEDURE DIVISION.
****************************************************************
*               S E C C I O N    P R I N C I P A L
****************************************************************
 000-MAIN SECTION.
     ACCEPT WKS-PARAMETROS FROM SYSIN
     MOVE   WKSP-PROCESS-YEAR   TO YRPM-PROCESS-YEAR
     MOVE   WKSP-START-YEAR-SW  TO YRPM-START-YEAR-SW
     MOVE YRPM-PROCESS-YEAR TO WKS-TARJETA-ANIO
     DISPLAY "****************************************"
             UPON CONSOLE
     DISPLAY "INVANRP - REPORTE ANUAL DE CARTERA ANIO: "
             YRPM-PROCESS-YEAR UPON CONSOLE
     PERFORM 100-CARGA-PRECIOS-CIERRE
     PERFORM 200-ACUMULA-PNL-REALIZADO
     PERFORM 300-ACUMULA-DIVIDENDOS
     PERFORM 400-ACUMULA-TENENCIAS
     PERFORM 500-CALCULA-VALOR-MERCADO
     PERFORM 600-CALCULA-TOTALES
     PERFORM 700-CONSOLIDA-POR-SIMBOLO
     PERFORM 800-IMPRIME-REPORTE
     DISPLAY "INVANRP - SIMBOLOS EN EL REPORTE: "
             WKS-SIMF-TOTAL UPON CONSOLE
     DISPLAY "****************************************"
             UPON CONSOLE
     STOP RUN.
 000-MAIN-E.
     EXIT.
****************************************************************
*    CARGA LA TABLA DE COTIZACIONES DE CIERRE DEL ANIO.  SI UN
*    SIMBOLO APARECE VARIAS VECES EN EL ANIO, SE CONSERVA LA
*    ULTIMA (EL ARCHIVO YA VIENE ORDENADO SIMBOLO/FECHA).
****************************************************************
 100-CARGA-PRECIOS-CIERRE SECTION.
     OPEN INPUT TLCLPR
     PERFORM 110-LEE-COTIZACION
     PERFORM 120-FILTRA-Y-ACUMULA-PRECIO
        UNTIL FS-TLCLPR = "10"
     CLOSE TLCLPR
     DISPLAY "INVANRP - COTIZACIONES LEIDAS: "
             WKS-PRECIOS-LEIDOS UPON CONSOLE.
 100-CARGA-PRECIOS-CIERRE-E.
     EXIT.
*
 110-LEE-COTIZACION SECTION.
     READ TLCLPR
       AT END MOVE "10" TO FS-TLCLPR
     END-READ.
 110-LEE-COTIZACION-E.
     EXIT.
*
 120-FILTRA-Y-ACUMULA-PRECIO SECTION.
     ADD 1 TO WKS-PRECIOS-LEIDOS
     MOVE CLPR-PRICE-DATE TO WKS-FCOT-FECHA
     IF WKS-FCOT-ANIO = YRPM-PROCESS-YEAR
        PERFORM 130-BUSCA-O-CREA-PRECIO
     END-IF
     PERFORM 110-LEE-COTIZACION.
 120-FILTRA-Y-ACUMULA-PRECIO-E.
     EXIT.
*
 130-BUSCA-O-CREA-PRECIO SECTION.
     SET WKS-NO-SE-ENCONTRO TO TRUE
     PERFORM 131-COMPARA-UN-PRECIO
        VARYING WKS-PRE-IDX FROM 1 BY 1
        UNTIL WKS-PRE-IDX > WKS-PRE-TOTAL
     IF WKS-NO-SE-ENCONTRO
        ADD 1 TO WKS-PRE-TOTAL
        SET WKS-PRE-IDX TO WKS-PRE-TOTAL
        MOVE CLPR-SYMBOL      TO WKS-PRE-SIMBOLO (WKS-PRE-IDX)
     END-IF
     MOVE CLPR-CLOSE-PRICE TO WKS-PRE-PRECIO (WKS-PRE-IDX).
 130-BUSCA-O-CREA-PRECIO-E.
     EXIT.
*
 131-COMPARA-UN-PRECIO SECTION.
     IF WKS-PRE-SIMBOLO (WKS-PRE-IDX) = CLPR-SYMBOL
        SET WKS-SE-ENCONTRO TO TRUE
        SET WKS-PRE-IDX TO WKS-PRE-TOTAL
     END-IF.
 131-COMPARA-UN-PRECIO-E.
     EXIT.
****************************************************************
*    ACUMULA LA GANANCIA REALIZADA DEL ANIO EN LA TABLA POR
*    SIMBOLO (UNO O MAS REGISTROS DE TLRPNL POR SIMBOLO).
****************************************************************
 200-ACUMULA-PNL-REALIZADO SECTION.
     OPEN INPUT TLRPNL
     PERFORM 210-LEE-REALIZADO
     PERFORM 220-ACUMULA-UN-REALIZADO
        UNTIL FS-TLRPNL = "10"
     CLOSE TLRPNL
     DISPLAY "INVANRP - LINEAS DE PNL REALIZADO LEIDAS: "
             WKS-REALIZADOS-LEIDOS UPON CONSOLE.
 200-ACUMULA-PNL-REALIZADO-E.
     EXIT.
*
 210-LEE-REALIZADO SECTION.
     READ TLRPNL
       AT END MOVE "10" TO FS-TLRPNL
     END-READ.
 210-LEE-REALIZADO-E.
     EXIT.
*
 220-ACUMULA-UN-REALIZADO SECTION.
     ADD 1 TO WKS-REALIZADOS-LEIDOS
     MOVE RPNL-STOCK-SYMBOL TO WKS-BUSCA-SIMBOLO
     PERFORM 900-BUSCA-O-CREA-SIMBOLO
     ADD RPNL-REALIZED-PNL TO WKS-SIM-REALIZADO (WKS-SIM-IDX)
     PERFORM 210-LEE-REALIZADO.
 220-ACUMULA-UN-REALIZADO-E.
     EXIT.
****************************************************************
*    ACUMULA LOS DIVIDENDOS DEL ANIO EN LA TABLA POR SIMBOLO
*    (UNO O MAS CORTES DE TLDVLG POR SIMBOLO).
****************************************************************
 300-ACUMULA-DIVIDENDOS SECTION.
     OPEN INPUT TLDVLG
     PERFORM 310-LEE-DIVIDENDO
     PERFORM 320-ACUMULA-UN-DIVIDENDO
        UNTIL FS-TLDVLG = "10"
     CLOSE TLDVLG
     DISPLAY "INVANRP - LINEAS DE LIBRO DE DIVIDENDOS LEIDAS: "
             WKS-DIVIDENDOS-LEIDOS UPON CONSOLE.
 300-ACUMULA-DIVIDENDOS-E.
     EXIT.
*
 310-LEE-DIVIDENDO SECTION.
     READ TLDVLG
       AT END MOVE "10" TO FS-TLDVLG
     END-READ.
 310-LEE-DIVIDENDO-E.
     EXIT.
*
 320-ACUMULA-UN-DIVIDENDO SECTION.
     ADD 1 TO WKS-DIVIDENDOS-LEIDOS
     MOVE DVLG-SYMBOL TO WKS-BUSCA-SIMBOLO
     PERFORM 900-BUSCA-O-CREA-SIMBOLO
     ADD DVLG-DIVIDEND-AMOUNT TO WKS-SIM-DIVIDENDO (WKS-SIM-IDX)
     PERFORM 310-LEE-DIVIDENDO.
 320-ACUMULA-UN-DIVIDENDO-E.
     EXIT.
****************************************************************
*    ACUMULA LA TENENCIA AL CIERRE DEL ANIO (INVENTARIO DE
*    APERTURA DEL ANIO N+1) EN LA TABLA POR SIMBOLO.
****************************************************************
 400-ACUMULA-TENENCIAS SECTION.
     OPEN INPUT TLINVN
     PERFORM 410-LEE-LOTE-CIERRE
     PERFORM 420-ACUMULA-UN-LOTE-CIERRE
        UNTIL FS-TLINVN = "10"
     CLOSE TLINVN
     DISPLAY "INVANRP - LOTES DE CIERRE LEIDOS: "
             WKS-LOTES-LEIDOS UPON CONSOLE.
 400-ACUMULA-TENENCIAS-E.
     EXIT.
*
 410-LEE-LOTE-CIERRE SECTION.
     READ TLINVN
       AT END MOVE "10" TO FS-TLINVN
     END-READ.
 410-LEE-LOTE-CIERRE-E.
     EXIT.
*
 420-ACUMULA-UN-LOTE-CIERRE SECTION.
     ADD 1 TO WKS-LOTES-LEIDOS
     MOVE INVT-STOCK-SYMBOL TO WKS-BUSCA-SIMBOLO
     PERFORM 900-BUSCA-O-CREA-SIMBOLO
     ADD INVT-QTY TO WKS-SIM-CANTIDAD (WKS-SIM-IDX)
     COMPUTE WKS-SIM-COSTO-TOTAL (WKS-SIM-IDX) =
             WKS-SIM-COSTO-TOTAL (WKS-SIM-IDX) +
             (INVT-QTY * INVT-PRICE)
     PERFORM 410-LEE-LOTE-CIERRE.
 420-ACUMULA-UN-LOTE-CIERRE-E.
     EXIT.
****************************************************************
*    ORDENA LA TABLA POR SIMBOLO (SORT INTERNO CONTRA TRABAJO
*    SORTWK01) Y, AL CARGAR LA TABLA FINAL, CALCULA EL COSTO
*    PROMEDIO, EL VALOR DE MERCADO Y LA GANANCIA NO REALIZADA
*    DE CADA SIMBOLO CONTRA LA COTIZACION DE CIERRE.
****************************************************************
 500-CALCULA-VALOR-MERCADO SECTION.
     SORT WKS-ORDEN-SIM
          ON ASCENDING KEY OSIM-SIMBOLO
          INPUT PROCEDURE  510-LIBERA-SIMBOLOS
          OUTPUT PROCEDURE 520-CARGA-SIMBOLOS-ORDENADOS.
 500-CALCULA-VALOR-MERCADO-E.
     EXIT.
*
 510-LIBERA-SIMBOLOS SECTION.
     PERFORM 511-LIBERA-UN-SIMBOLO
        VARYING WKS-SIM-IDX FROM 1 BY 1
        UNTIL WKS-SIM-IDX > WKS-SIM-TOTAL.
 510-LIBERA-SIMBOLOS-E.
     EXIT.
*
 511-LIBERA-UN-SIMBOLO SECTION.
     MOVE WKS-SIM-SIMBOLO     (WKS-SIM-IDX) TO OSIM-SIMBOLO
     MOVE WKS-SIM-REALIZADO   (WKS-SIM-IDX) TO OSIM-REALIZADO
     MOVE WKS-SIM-DIVIDENDO   (WKS-SIM-IDX) TO OSIM-DIVIDENDO
     MOVE WKS-SIM-CANTIDAD    (WKS-SIM-IDX) TO OSIM-CANTIDAD
     MOVE WKS-SIM-COSTO-TOTAL (WKS-SIM-IDX) TO OSIM-COSTO-TOTAL
     RELEASE ORDEN-SIM-RECORD.
 511-LIBERA-UN-SIMBOLO-E.
     EXIT.
*
 520-CARGA-SIMBOLOS-ORDENADOS SECTION.
     PERFORM 521-RETORNA-SIMBOLO
     PERFORM 522-CARGA-UN-SIMBOLO
        UNTIL FIN-SIMBOLOS-ORDENADOS.
 520-CARGA-SIMBOLOS-ORDENADOS-E.
     EXIT.
*
 521-RETORNA-SIMBOLO SECTION.
     RETURN WKS-ORDEN-SIM
       AT END MOVE "10" TO WKS-FIN-ORDEN
     END-RETURN.
 521-RETORNA-SIMBOLO-E.
     EXIT.
*
 522-CARGA-UN-SIMBOLO SECTION.
     ADD 1 TO WKS-SIMF-TOTAL
     SET WKS-SIMF-IDX TO WKS-SIMF-TOTAL
     MOVE OSIM-SIMBOLO TO WKS-SIMF-SIMBOLO (WKS-SIMF-IDX)
     COMPUTE WKS-SIMF-REALIZADO (WKS-SIMF-IDX) ROUNDED =
             OSIM-REALIZADO
     COMPUTE WKS-SIMF-DIVIDENDO (WKS-SIMF-IDX) ROUNDED =
             OSIM-DIVIDENDO
     MOVE OSIM-CANTIDAD TO WKS-SIMF-CANTIDAD (WKS-SIMF-IDX)
     COMPUTE WKS-SIMF-COSTO-TOTAL (WKS-SIMF-IDX) ROUNDED =
             OSIM-COSTO-TOTAL
     MOVE ZERO TO WKS-SIMF-VALOR-MERCADO    (WKS-SIMF-IDX)
                  WKS-SIMF-PNL-NO-REALIZADO (WKS-SIMF-IDX)
                  WKS-SIMF-COSTO-PROMEDIO   (WKS-SIMF-IDX)
                  WKS-SIMF-PRECIO-CIERRE    (WKS-SIMF-IDX)
     SET SIMF-PRECIO-AUSENTE (WKS-SIMF-IDX) TO TRUE
     IF OSIM-CANTIDAD NOT = ZERO
        COMPUTE WKS-SIMF-COSTO-PROMEDIO (WKS-SIMF-IDX) ROUNDED =
                OSIM-COSTO-TOTAL / OSIM-CANTIDAD
        MOVE WKS-SIMF-SIMBOLO (WKS-SIMF-IDX) TO WKS-BUSCA-SIMBOLO
        PERFORM 530-BUSCA-PRECIO-CIERRE
     END-IF
     PERFORM 521-RETORNA-SIMBOLO.
 522-CARGA-UN-SIMBOLO-E.
     EXIT.
*
 530-BUSCA-PRECIO-CIERRE SECTION.
     SET WKS-NO-SE-ENCONTRO TO TRUE
     PERFORM 531-COMPARA-UN-PRECIO-CIERRE
        VARYING WKS-PRE-IDX FROM 1 BY 1
        UNTIL WKS-PRE-IDX > WKS-PRE-TOTAL
     IF WKS-SE-ENCONTRO
        SET SIMF-PRECIO-DISPONIBLE (WKS-SIMF-IDX) TO TRUE
        MOVE WKS-PRE-PRECIO (WKS-PRE-IDX)
          TO WKS-SIMF-PRECIO-CIERRE (WKS-SIMF-IDX)
        COMPUTE WKS-SIMF-VALOR-MERCADO (WKS-SIMF-IDX) ROUNDED =
                WKS-SIMF-CANTIDAD (WKS-SIMF-IDX) *
                WKS-PRE-PRECIO (WKS-PRE-IDX)
        COMPUTE WKS-SIMF-PNL-NO-REALIZADO (WKS-SIMF-IDX) ROUNDED =
                WKS-SIMF-VALOR-MERCADO (WKS-SIMF-IDX) -
                WKS-SIMF-COSTO-TOTAL   (WKS-SIMF-IDX)
     END-IF.
 530-BUSCA-PRECIO-CIERRE-E.
     EXIT.
*
 531-COMPARA-UN-PRECIO-CIERRE SECTION.
     IF WKS-PRE-SIMBOLO (WKS-PRE-IDX) = WKS-BUSCA-SIMBOLO
        SET WKS-SE-ENCONTRO TO TRUE
        SET WKS-PRE-IDX TO WKS-PRE-TOTAL
     END-IF.
 531-COMPARA-UN-PRECIO-CIERRE-E.
     EXIT.
****************************************************************
*    ACUMULA LOS TOTALES GENERALES DEL REPORTE, SUMANDO LOS
*    VALORES YA REDONDEADOS DE LA TABLA FINAL POR SIMBOLO.
****************************************************************
 600-CALCULA-TOTALES SECTION.
     MOVE ZERO TO WKS-TOTALES-GENERALES
     PERFORM 610-ACUMULA-UN-TOTAL
        VARYING WKS-SIMF-IDX FROM 1 BY 1
        UNTIL WKS-SIMF-IDX > WKS-SIMF-TOTAL
     COMPUTE WKS-TOT-GANANCIA ROUNDED =
             WKS-TOT-REALIZADO + WKS-TOT-DIVIDENDO +
             WKS-TOT-NO-REALIZADO.
 600-CALCULA-TOTALES-E.
     EXIT.
*
 610-ACUMULA-UN-TOTAL SECTION.
     ADD WKS-SIMF-REALIZADO    (WKS-SIMF-IDX) TO WKS-TOT-REALIZADO
     ADD WKS-SIMF-DIVIDENDO    (WKS-SIMF-IDX) TO WKS-TOT-DIVIDENDO
     ADD WKS-SIMF-PNL-NO-REALIZADO (WKS-SIMF-IDX)
         TO WKS-TOT-NO-REALIZADO.
 610-ACUMULA-UN-TOTAL-E.
     EXIT.
****************************************************************
*    CONSOLIDA LA VISTA POR SIMBOLO, CALCULANDO LA GANANCIA
*    TOTAL DE CADA SIMBOLO (REALIZADA + DIVIDENDO + NO REALIZADA).
****************************************************************
 700-CONSOLIDA-POR-SIMBOLO SECTION.
     PERFORM 710-CONSOLIDA-UN-SIMBOLO
        VARYING WKS-SIMF-IDX FROM 1 BY 1
        UNTIL WKS-SIMF-IDX > WKS-SIMF-TOTAL.
 700-CONSOLIDA-POR-SIMBOLO-E.
     EXIT.
*
 710-CONSOLIDA-UN-SIMBOLO SECTION.
     COMPUTE WKS-SIMF-PNL-TOTAL (WKS-SIMF-IDX) ROUNDED =
             WKS-SIMF-REALIZADO    (WKS-SIMF-IDX) +
             WKS-SIMF-DIVIDENDO    (WKS-SIMF-IDX) +
             WKS-SIMF-PNL-NO-REALIZADO (WKS-SIMF-IDX).
 710-CONSOLIDA-UN-SIMBOLO-E.
     EXIT.
****************************************************************
*    IMPRIME LAS CINCO SECCIONES DEL REPORTE ANUAL.  NO HAY
*    CORTES DE CONTROL INTERMEDIOS: CADA SECCION ES UN RESUMEN
*    COMPLETO DEL ARCHIVO, AGRUPADO POR SIMBOLO.
****************************************************************
 800-IMPRIME-REPORTE SECTION.
     DISPLAY "INVANRP - GENERANDO REPORTE " WKS-TARJETA-COMPLETA
             UPON CONSOLE
     OPEN OUTPUT TLANRP
     PERFORM 810-IMPRIME-RESUMEN THRU 850-IMPRIME-DIVIDENDOS-E
     CLOSE TLANRP
     DISPLAY "INVANRP - LINEAS IMPRESAS: "
             WKS-LINEAS-ESCRITAS UPON CONSOLE.
 800-IMPRIME-REPORTE-E.
     EXIT.
****************************************************************
*    SECCION 1 - RESUMEN: CUATRO RENGLONES DE TOTALES GENERALES.
****************************************************************
 810-IMPRIME-RESUMEN SECTION.
     MOVE "REPORTE ANUAL DE CARTERA - RESUMEN GENERAL"
       TO WKS-LTIT-TEXTO
     MOVE YRPM-PROCESS-YEAR TO WKS-LRES-VALOR
     PERFORM 890-IMPRIME-TITULO
     MOVE "GANANCIA REALIZADA DEL ANIO"    TO WKS-LRES-ETIQUETA
     MOVE WKS-TOT-REALIZADO               TO WKS-LRES-VALOR
     PERFORM 895-IMPRIME-RESUMEN-UNO
     MOVE "DIVIDENDOS COBRADOS DEL ANIO"   TO WKS-LRES-ETIQUETA
     MOVE WKS-TOT-DIVIDENDO               TO WKS-LRES-VALOR
     PERFORM 895-IMPRIME-RESUMEN-UNO
     MOVE "GANANCIA NO REALIZADA AL CIERRE" TO WKS-LRES-ETIQUETA
     MOVE WKS-TOT-NO-REALIZADO            TO WKS-LRES-VALOR
     PERFORM 895-IMPRIME-RESUMEN-UNO
     MOVE "GANANCIA TOTAL DEL PORTAFOLIO"  TO WKS-LRES-ETIQUETA
     MOVE WKS-TOT-GANANCIA                TO WKS-LRES-VALOR
     PERFORM 895-IMPRIME-RESUMEN-UNO
     PERFORM 899-IMPRIME-LINEA-BLANCO.
 810-IMPRIME-RESUMEN-E.
     EXIT.
****************************************************************
*    SECCION 2 - POR SIMBOLO: UNION DE REALIZADA, DIVIDENDO Y
*    NO REALIZADA, ORDENADA POR SIMBOLO.
****************************************************************
 820-IMPRIME-POR-SIMBOLO SECTION.
     MOVE "DETALLE POR SIMBOLO" TO WKS-LTIT-TEXTO
     PERFORM 890-IMPRIME-TITULO
     PERFORM 821-IMPRIME-UN-SIMBOLO
        VARYING WKS-SIMF-IDX FROM 1 BY 1
        UNTIL WKS-SIMF-IDX > WKS-SIMF-TOTAL
     PERFORM 899-IMPRIME-LINEA-BLANCO.
 820-IMPRIME-POR-SIMBOLO-E.
     EXIT.
****************************************************************
*    SECCION 3 - TENENCIA AL CIERRE DEL ANIO.  SE OMITEN LOS
*    SIMBOLOS SIN TENENCIA (CANTIDAD CERO AL CIERRE).
****************************************************************
 830-IMPRIME-TENENCIA SECTION.
     MOVE "TENENCIA AL CIERRE DEL ANIO" TO WKS-LTIT-TEXTO
     PERFORM 890-IMPRIME-TITULO
     PERFORM 831-IMPRIME-UNA-TENENCIA
        VARYING WKS-SIMF-IDX FROM 1 BY 1
        UNTIL WKS-SIMF-IDX > WKS-SIMF-TOTAL
     PERFORM 899-IMPRIME-LINEA-BLANCO.
 830-IMPRIME-TENENCIA-E.
     EXIT.
****************************************************************
*    SECCION 4 - GANANCIA REALIZADA POR SIMBOLO.
****************************************************************
 840-IMPRIME-REALIZADO SECTION.
     MOVE "GANANCIA REALIZADA POR SIMBOLO" TO WKS-LTIT-TEXTO
     PERFORM 890-IMPRIME-TITULO
     PERFORM 841-IMPRIME-UN-REALIZADO
        VARYING WKS-SIMF-IDX FROM 1 BY 1
        UNTIL WKS-SIMF-IDX > WKS-SIMF-TOTAL
     PERFORM 899-IMPRIME-LINEA-BLANCO.
 840-IMPRIME-REALIZADO-E.
     EXIT.
****************************************************************
*    SECCION 5 - DIVIDENDOS COBRADOS POR SIMBOLO.
****************************************************************
 850-IMPRIME-DIVIDENDOS SECTION.
     MOVE "DIVIDENDOS COBRADOS POR SIMBOLO" TO WKS-LTIT-TEXTO
     PERFORM 890-IMPRIME-TITULO
     PERFORM 851-IMPRIME-UN-DIVIDENDO
        VARYING WKS-SIMF-IDX FROM 1 BY 1
        UNTIL WKS-SIMF-IDX > WKS-SIMF-TOTAL.
 850-IMPRIME-DIVIDENDOS-E.
     EXIT.
****************************************************************
*    RENGLONES DE DETALLE DE CADA SECCION.  SE REUBICARON AQUI
*    EN TKT-25940 PARA QUE 810 A 850 QUEDEN CONTIGUAS Y FORMEN
*    UN SOLO RANGO PERFORM-THRU EN 800-IMPRIME-REPORTE.
****************************************************************
 895-IMPRIME-RESUMEN-UNO SECTION.
     WRITE TLANRP-RECORD FROM WKS-LINEA-RESUMEN
     ADD 1 TO WKS-LINEAS-ESCRITAS.
 895-IMPRIME-RESUMEN-UNO-E.
     EXIT.
*
 821-IMPRIME-UN-SIMBOLO SECTION.
     MOVE WKS-SIMF-SIMBOLO (WKS-SIMF-IDX)
       TO WKS-LSIM-SIMBOLO
     MOVE WKS-SIMF-REALIZADO (WKS-SIMF-IDX)
       TO WKS-LSIM-REALIZADO
     MOVE WKS-SIMF-DIVIDENDO (WKS-SIMF-IDX)
       TO WKS-LSIM-DIVIDENDO
     MOVE WKS-SIMF-CANTIDAD (WKS-SIMF-IDX)
       TO WKS-LSIM-CANTIDAD
     MOVE WKS-SIMF-COSTO-TOTAL (WKS-SIMF-IDX)
       TO WKS-LSIM-COSTO
     MOVE WKS-SIMF-PRECIO-CIERRE (WKS-SIMF-IDX)
       TO WKS-LSIM-CIERRE
     MOVE WKS-SIMF-VALOR-MERCADO (WKS-SIMF-IDX)
       TO WKS-LSIM-MERCADO
     MOVE WKS-SIMF-PNL-NO-REALIZADO (WKS-SIMF-IDX)
       TO WKS-LSIM-NO-REALIZADO
     MOVE WKS-SIMF-PNL-TOTAL (WKS-SIMF-IDX)
       TO WKS-LSIM-TOTAL
     WRITE TLANRP-RECORD FROM WKS-LINEA-POR-SIMBOLO
     ADD 1 TO WKS-LINEAS-ESCRITAS.
 821-IMPRIME-UN-SIMBOLO-E.
     EXIT.
*
 831-IMPRIME-UNA-TENENCIA SECTION.
     IF WKS-SIMF-CANTIDAD (WKS-SIMF-IDX) NOT = ZERO
        MOVE WKS-SIMF-SIMBOLO (WKS-SIMF-IDX)
          TO WKS-LTEN-SIMBOLO
        MOVE WKS-SIMF-CANTIDAD (WKS-SIMF-IDX)
          TO WKS-LTEN-CANTIDAD
        MOVE WKS-SIMF-COSTO-TOTAL (WKS-SIMF-IDX) TO WKS-LTEN-COSTO
        MOVE WKS-SIMF-COSTO-PROMEDIO (WKS-SIMF-IDX)
          TO WKS-LTEN-PROMEDIO
        MOVE WKS-SIMF-PRECIO-CIERRE (WKS-SIMF-IDX)
          TO WKS-LTEN-CIERRE
        MOVE WKS-SIMF-VALOR-MERCADO (WKS-SIMF-IDX)
          TO WKS-LTEN-MERCADO
        MOVE WKS-SIMF-PNL-NO-REALIZADO (WKS-SIMF-IDX)
          TO WKS-LTEN-NORELIZ
        WRITE TLANRP-RECORD FROM WKS-LINEA-TENENCIA
        ADD 1 TO WKS-LINEAS-ESCRITAS
     END-IF.
 831-IMPRIME-UNA-TENENCIA-E.
     EXIT.
*
 841-IMPRIME-UN-REALIZADO SECTION.
     MOVE WKS-SIMF-SIMBOLO   (WKS-SIMF-IDX) TO WKS-LREA-SIMBOLO
     MOVE WKS-SIMF-REALIZADO (WKS-SIMF-IDX) TO WKS-LREA-MONTO
     WRITE TLANRP-RECORD FROM WKS-LINEA-REALIZADO
     ADD 1 TO WKS-LINEAS-ESCRITAS.
 841-IMPRIME-UN-REALIZADO-E.
     EXIT.
*
 851-IMPRIME-UN-DIVIDENDO SECTION.
     MOVE WKS-SIMF-SIMBOLO   (WKS-SIMF-IDX) TO WKS-LDIV-SIMBOLO
     MOVE WKS-SIMF-DIVIDENDO (WKS-SIMF-IDX) TO WKS-LDIV-MONTO
     WRITE TLANRP-RECORD FROM WKS-LINEA-DIVIDENDO
     ADD 1 TO WKS-LINEAS-ESCRITAS.
 851-IMPRIME-UN-DIVIDENDO-E.
     EXIT.
****************************************************************
*    RUTINAS COMUNES DE IMPRESION (TITULO Y LINEA EN BLANCO).
****************************************************************
 890-IMPRIME-TITULO SECTION.
     WRITE TLANRP-RECORD FROM WKS-LINEA-TITULO
     ADD 1 TO WKS-LINEAS-ESCRITAS.
 890-IMPRIME-TITULO-E.
     EXIT.
*
 899-IMPRIME-LINEA-BLANCO SECTION.
     WRITE TLANRP-RECORD FROM WKS-LINEA-BLANCO
     ADD 1 TO WKS-LINEAS-ESCRITAS.
 899-IMPRIME-LINEA-BLANCO-E.
     EXIT.
****************************************************************
*    BUSQUEDA-O-ALTA COMUN EN LA TABLA DE ACUMULACION POR
*    SIMBOLO (WKS-BUSCA-SIMBOLO YA VIENE CARGADO POR EL QUE
*    LLAMA).  DEVUELVE EL INDICE EN WKS-SIM-IDX.
****************************************************************
 900-BUSCA-O-CREA-SIMBOLO SECTION.
     SET WKS-NO-SE-ENCONTRO TO TRUE
     PERFORM 901-COMPARA-UN-SIMBOLO
        VARYING WKS-SIM-IDX FROM 1 BY 1
        UNTIL WKS-SIM-IDX > WKS-SIM-TOTAL
     IF WKS-NO-SE-ENCONTRO
        ADD 1 TO WKS-SIM-TOTAL
        SET WKS-SIM-IDX TO WKS-SIM-TOTAL
        MOVE WKS-BUSCA-SIMBOLO TO WKS-SIM-SIMBOLO (WKS-SIM-IDX)
        MOVE ZERO TO WKS-SIM-REALIZADO   (WKS-SIM-IDX)
                     WKS-SIM-DIVIDENDO   (WKS-SIM-IDX)
                     WKS-SIM-CANTIDAD    (WKS-SIM-IDX)
                     WKS-SIM-COSTO-TOTAL (WKS-SIM-IDX)
     END-IF.
 900-BUSCA-O-CREA-SIMBOLO-E.
     EXIT.
*
 901-COMPARA-UN-SIMBOLO SECTION.
     IF WKS-SIM-SIMBOLO (WKS-SIM-IDX) = WKS-BUSCA-SIMBOLO
        SET WKS-SE-ENCONTRO TO TRUE
        SET WKS-SIM-IDX TO WKS-SIM-TOTAL
     END-IF.
 901-COMPARA-UN-SIMBOLO-E.
     EXIT.
