****************************************************************
*              T L T R A N   -   T R A N S A C C I O N
****************************************************************
*   REGISTRO DE TRANSACCION DE COMPRA/VENTA DE ACCIONES DEL
*   ANIO EN PROCESO.  EL CAMPO TRAN-SIDE TRAE 'BUY ' O 'SELL'
*   (CONVERTIDO A MAYUSCULAS ANTES DE COMPARAR, VER INVFIFO).
*-----------------------------------------------------------------
* 2021-03-02 PEDR TKT-19004  VERSION INICIAL DEL LAYOUT
* 2022-11-09 ERAM TKT-22187  SE AGREGA 88 PARA LADOS VALIDOS
****************************************************************
 01  TLTRAN-RECORD.
     05  TRAN-TRANSACTION-DATE          PIC 9(08).
     05  TRAN-STOCK-SYMBOL               PIC X(10).
     05  TRAN-SIDE                      PIC X(04).
         88  TRAN-SIDE-BUY                         VALUE 'BUY '.
         88  TRAN-SIDE-SELL                        VALUE 'SELL'.
     05  TRAN-QTY                       PIC S9(07).
     05  TRAN-PRICE                     PIC S9(07)V9(04).
     05  FILLER                         PIC X(15).
