****************************************************************
*            T L C L P R  -  C O T I Z A C I O N  D E  C I E R R E
****************************************************************
*   ULTIMA COTIZACION CONOCIDA POR SIMBOLO.  INVANRP SE QUEDA
*   CON EL ULTIMO REGISTRO LEIDO POR SIMBOLO DENTRO DEL ANIO
*   (EL ARCHIVO YA VIENE ORDENADO SIMBOLO/FECHA POR EL ORIGEN).
*-----------------------------------------------------------------
* 2021-03-02 PEDR TKT-19004  VERSION INICIAL DEL LAYOUT
****************************************************************
 01  TLCLPR-RECORD.
     05  CLPR-SYMBOL                    PIC X(10).
     05  CLPR-PRICE-DATE                PIC 9(08).
     05  CLPR-CLOSE-PRICE               PIC S9(07)V9(04).
     05  FILLER                         PIC X(20).
