****************************************************************
*              T L Y R P M  -  T A R J E T A  D E  C O N T R O L
****************************************************************
*   PARAMETRO DE ENTRADA DEL AMBIENTE ANUAL (SYSIN / LINKAGE).
*   YRPM-START-YEAR-SW = 'Y' INDICA QUE N ES EL PRIMER ANIO DEL
*   PORTAFOLIO (NO EXISTE INVENTARIO DE APERTURA ANTERIOR).
*-----------------------------------------------------------------
* 2024-02-14 MFLO TKT-25560  VERSION INICIAL, NACE CON INVYEAR
* 2024-03-05 MFLO TKT-25611  SE AGREGA LA TARJETA CRUDA WKS-
*                            PARAMETROS, EL ACCEPT NO LLENABA
*                            DIRECTAMENTE LOS CAMPOS RESUELTOS
****************************************************************
 01  TLYRPM-RECORD.
     05  YRPM-PROCESS-YEAR               PIC 9(04).
     05  YRPM-START-YEAR-SW              PIC X(01).
         88  YRPM-START-YEAR                        VALUE 'Y'.
         88  YRPM-NOT-START-YEAR                    VALUE 'N'.
     05  FILLER                          PIC X(05).
*--> TARJETA DE CONTROL TAL COMO LLEGA POR SYSIN
 01  WKS-PARAMETROS.
     05  WKSP-PROCESS-YEAR                PIC 9(04).
     05  FILLER                           PIC X(01).
     05  WKSP-START-YEAR-SW               PIC X(01).
     05  FILLER                           PIC X(04).
