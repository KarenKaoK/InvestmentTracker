****************************************************************
*           T L D V H S  -  H I S T O R I C O  D I V I D E N D O S
****************************************************************
*   ARCHIVO MAESTRO MULTI-ANIO DE EX-DIVIDENDOS POR SIMBOLO.
*   INVDIVS FILTRA SOLO LOS REGISTROS CUYA FECHA EX-DIVIDENDO
*   CAE DENTRO DEL ANIO QUE SE ESTA PROCESANDO.
*-----------------------------------------------------------------
* 2021-03-02 PEDR TKT-19004  VERSION INICIAL DEL LAYOUT
****************************************************************
 01  TLDVHS-RECORD.
     05  DVHS-EX-DIVIDEND-DATE          PIC 9(08).
     05  DVHS-SYMBOL                    PIC X(10).
     05  DVHS-DIVIDEND-PER-SHARE        PIC S9(05)V9(04).
     05  FILLER                         PIC X(30).
