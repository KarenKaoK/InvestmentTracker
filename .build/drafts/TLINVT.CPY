****************************************************************
*              T L I N V T   -   L O T E   D E   C A R T E R A
****************************************************************
*   REGISTRO DE INVENTARIO DE ACCIONES (LOTE FISCAL ABIERTO).
*   UN REGISTRO POR LOTE DE COMPRA AUN NO CONSUMIDO POR VENTAS.
*   SE LEE COMO INVENTARIO DE APERTURA DEL ANIO N Y SE REGRABA
*   COMO INVENTARIO DE APERTURA DEL ANIO N+1 (CIERRE DEL ANIO N).
*-----------------------------------------------------------------
* 2021-03-02 PEDR TKT-19004  VERSION INICIAL DEL LAYOUT
****************************************************************
 01  TLINVT-RECORD.
     05  INVT-TRANSACTION-DATE         PIC 9(08).
     05  INVT-TRANSACTION-DATE-R REDEFINES INVT-TRANSACTION-DATE.
         10  INVT-TRAN-YEAR             PIC 9(04).
         10  INVT-TRAN-MONTH            PIC 9(02).
         10  INVT-TRAN-DAY              PIC 9(02).
     05  INVT-STOCK-SYMBOL              PIC X(10).
     05  INVT-QTY                       PIC S9(07).
     05  INVT-PRICE                     PIC S9(07)V9(04).
     05  FILLER                         PIC X(21).
