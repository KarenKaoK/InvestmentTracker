****************************************************************
* FECHA       : 19/04/1988                                     *
* PROGRAMADOR : R MORALES (RMOR)                                *
* APLICACION  : CARTERA DE INVERSIONES                          *
* PROGRAMA    : INVYEAR                                         *
* TIPO        : BATCH                                           *
* DESCRIPCION : DRIVER ANUAL DE LA CARTERA.  LEE LA TARJETA DE  *
*             : CONTROL DEL ANIO A PROCESAR Y EJECUTA, EN ESTE  *
*             : ORDEN, EL BOOTSTRAP DE INVENTARIO Y EL MOTOR    *
*             : FIFO DE COMPRAS Y VENTAS.                       *
* ARCHIVOS    : NINGUNO PROPIO (LLAMA A INVBOOT E INVFIFO)       *
* ACCION (ES) : L=LLAMA, V=VERIFICA RETORNO                      *
* INSTALADO   : 19/04/1988                                      *
* BPM/RATIONAL: 019004                                          *
* NOMBRE      : DRIVER ANUAL DE CARTERA DE INVERSIONES          *
****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID.         INVYEAR.
 AUTHOR.             R MORALES (RMOR).
 INSTALLATION.       CARTERA-INVERSION.
 DATE-WRITTEN.       1988-04-19.
 DATE-COMPILED.      2024-02-14.
 SECURITY.           CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
****************************************************************
*                    B I T A C O R A   D E   C A M B I O S
****************************************************************
* 1988-04-19 RMOR TKT-19004  VERSION INICIAL, LLAMA A INVBOOT Y
*                            A INVFIFO EN SECUENCIA FIJA.
* 1991-09-03 RMOR TKT-19871  SE DETIENE LA CORRIDA SI INVBOOT
*                            REGRESA CODIGO DE RETORNO DISTINTO
*                            DE CERO (NO SE LLAMA A INVFIFO).
* 1998-11-30 PEDR TKT-22019  REVISION DE FIN DE SIGLO (Y2K) - NO
*                            APLICA, EL DRIVER NO MANEJA FECHAS
*                            DE NEGOCIO DIRECTAMENTE.
* 2002-05-14 ERAM TKT-22870  SE AGREGA BITACORA DE EJECUCION CON
*                            FECHA Y HORA DE CORRIDA EN CONSOLA.
* 2011-06-09 ERAM TKT-23750  SE AGREGA VALIDACION DE RETORNO DE
*                            INVFIFO (ANTES SOLO SE VALIDABA
*                            INVBOOT).
* 2024-02-14 MFLO TKT-25560  SE ALINEA TARJETA DE CONTROL CON EL
*                            NUEVO LAYOUT TLYRPM COMPARTIDO CON
*                            INVBOOT E INVFIFO.  LA TARJETA SE
*                            REPITE UNA VEZ POR SYSIN POR CADA
*                            PROGRAMA LLAMADO, IGUAL QUE CUANDO
*                            SE CORRIAN COMO JOB STEPS SEPARADOS.
* 2024-09-03 MFLO TKT-25940  SE UNIFICA EL LLAMADO A INVBOOT E
*                            INVFIFO EN UN SOLO RANGO PERFORM-THRU
*                            Y SE DESVIA CON GO TO AL PARRAFO DE
*                            ABEND CUANDO INVBOOT FALLA, PARA NO
*                            DEPENDER DE LA BANDERA DE RETORNO EN
*                            EL CUERPO PRINCIPAL.
* 2024-09-19 MFLO TKT-25942  SE QUITA SPECIAL-NAMES/CLASE SIMBOLO-
*                            VALIDO Y EL SWITCH UPSI-0, NUNCA SE
*                            USARON EN NINGUN PARRAFO.
****************************************************************
 ENVIRONMENT DIVISION.
*
 DATA DIVISION.
 WORKING-STORAGE SECTION.
****************************************************************
*              TARJETA DE CONTROL RECIBIDA DE SYSIN             *
****************************************************************
     COPY TLYRPM.
****************************************************************
*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES       *
****************************************************************
 01  WKS-FECHA-SISTEMA.
     05  WKS-FECHA-HOY                  PIC 9(08) VALUE ZEROS.
     05  FILLER                         PIC X(01) VALUE SPACE.
 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
     05  WKS-FSIS-ANIO                  PIC 9(04).
     05  WKS-FSIS-MES                   PIC 9(02).
     05  WKS-FSIS-DIA                   PIC 9(02).
     05  FILLER                         PIC X(01).
 01  WKS-TARJETA-ARCHIVO.
     05  WKS-TARJETA-LETRAS             PIC X(04) VALUE "TLIN".
     05  WKS-TARJETA-ANIO               PIC 9(04) VALUE ZEROS.
     05  FILLER                         PIC X(01) VALUE SPACE.
 01  WKS-TARJETA-ARCHIVO-R REDEFINES WKS-TARJETA-ARCHIVO.
     05  WKS-TARJETA-COMPLETA           PIC X(09).
 01  WKS-FECHA-PROCESO.
     05  WKS-FECHA-PROC                 PIC 9(08) VALUE ZEROS.
     05  FILLER                         PIC X(01) VALUE SPACE.
 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
     05  WKS-FPRO-ANIO                  PIC 9(04).
     05  WKS-FPRO-MES                   PIC 9(02).
     05  WKS-FPRO-DIA                   PIC 9(02).
     05  FILLER                         PIC X(01).
 77  WKS-RETORNO-INVBOOT              PIC S9(04) COMP VALUE ZERO.
 77  WKS-RETORNO-INVFIFO              PIC S9(04) COMP VALUE ZERO.
 77  WKS-RETORNO-EDITADO                PIC ZZZ9.
 77  WKS-PASOS-EJECUTADOS               PIC 9(02) COMP VALUE ZERO.
****************************************************************
 PROCEDURE DIVISION.
****************************************************************
*               S E C C I O N    P R I N C I P A L
****************************************************************
 000-MAIN SECTION.
     ACCEPT WKS-PARAMETROS FROM SYSIN
     MOVE   WKSP-PROCESS-YEAR   TO YRPM-PROCESS-YEAR
     MOVE   WKSP-START-YEAR-SW  TO YRPM-START-YEAR-SW
     ACCEPT WKS-FECHA-HOY  FROM DATE YYYYMMDD
     MOVE   YRPM-PROCESS-YEAR TO WKS-TARJETA-ANIO
     MOVE   YRPM-PROCESS-YEAR TO WKS-FPRO-ANIO
     MOVE   1                 TO WKS-FPRO-MES WKS-FPRO-DIA
     DISPLAY "****************************************"
             UPON CONSOLE
     DISPLAY "INVYEAR - DRIVER ANUAL DE CARTERA, ANIO: "
             YRPM-PROCESS-YEAR " FECHA CORRIDA: " WKS-FECHA-HOY
             UPON CONSOLE
     DISPLAY "INVYEAR - PROCESANDO A PARTIR DE: " WKS-FECHA-PROC
             UPON CONSOLE
     IF YRPM-START-YEAR
        DISPLAY "INVYEAR - BANDERA DE ANIO INICIAL ACTIVA"
                UPON CONSOLE
     END-IF
     PERFORM 100-LLAMA-INVBOOT THRU 200-LLAMA-INVFIFO-E
     DISPLAY "INVYEAR - PASOS EJECUTADOS: " WKS-PASOS-EJECUTADOS
             UPON CONSOLE
     DISPLAY "****************************************"
             UPON CONSOLE
     STOP RUN.
 000-MAIN-E.
     EXIT.
****************************************************************
*    PASO 1 - BOOTSTRAP DEL INVENTARIO DE APERTURA DEL ANIO.
*    SI EL INVENTARIO NO EXISTE Y NO ES ANIO INICIAL, INVBOOT
*    REGRESA CODIGO DE RETORNO 91 Y EL DRIVER NO CONTINUA.
****************************************************************
 100-LLAMA-INVBOOT SECTION.
     ADD 1 TO WKS-PASOS-EJECUTADOS
     DISPLAY "INVYEAR - LLAMANDO A INVBOOT" UPON CONSOLE
     CALL "INVBOOT"
     MOVE RETURN-CODE TO WKS-RETORNO-INVBOOT
     MOVE WKS-RETORNO-INVBOOT TO WKS-RETORNO-EDITADO
     DISPLAY "INVYEAR - INVBOOT REGRESO CODIGO: "
             WKS-RETORNO-EDITADO UPON CONSOLE
     IF WKS-RETORNO-INVBOOT NOT = ZERO
        GO TO 900-ABEND-INVBOOT
     END-IF.
 100-LLAMA-INVBOOT-E.
     EXIT.
****************************************************************
*    PASO 2 - MOTOR FIFO: CASA COMPRAS Y VENTAS DEL ANIO CONTRA
*    EL INVENTARIO DE APERTURA Y ESCRIBE LA GANANCIA REALIZADA
*    Y EL INVENTARIO DE CIERRE.
****************************************************************
 200-LLAMA-INVFIFO SECTION.
     ADD 1 TO WKS-PASOS-EJECUTADOS
     DISPLAY "INVYEAR - LLAMANDO A INVFIFO" UPON CONSOLE
     CALL "INVFIFO"
     MOVE RETURN-CODE TO WKS-RETORNO-INVFIFO
     MOVE WKS-RETORNO-INVFIFO TO WKS-RETORNO-EDITADO
     DISPLAY "INVYEAR - INVFIFO REGRESO CODIGO: "
             WKS-RETORNO-EDITADO UPON CONSOLE
     IF WKS-RETORNO-INVFIFO NOT = ZERO
        DISPLAY "INVYEAR - ADVERTENCIA: INVFIFO TERMINO CON ERROR"
                UPON CONSOLE
        MOVE WKS-RETORNO-INVFIFO TO RETURN-CODE
     END-IF.
 200-LLAMA-INVFIFO-E.
     EXIT.
****************************************************************
*    ABEND: INVBOOT NO PUDO VERIFICAR NI CREAR EL INVENTARIO DE
*    APERTURA.  NO SE LLAMA A INVFIFO.
****************************************************************
 900-ABEND-INVBOOT SECTION.
     DISPLAY "****************************************"
             UPON CONSOLE
     DISPLAY "INVYEAR - ERROR: INVBOOT TERMINO CON CODIGO "
             WKS-RETORNO-EDITADO UPON CONSOLE
     DISPLAY "          NO SE EJECUTA INVFIFO PARA EL ANIO "
             YRPM-PROCESS-YEAR UPON CONSOLE
     DISPLAY "****************************************"
             UPON CONSOLE
     DISPLAY "INVYEAR - PASOS EJECUTADOS: " WKS-PASOS-EJECUTADOS
             UPON CONSOLE
     DISPLAY "****************************************"
             UPON CONSOLE
     MOVE WKS-RETORNO-INVBOOT TO RETURN-CODE
     STOP RUN.
 900-ABEND-INVBOOT-E.
     EXIT.
