****************************************************************
* FECHA       : 03/05/1988                                     *
* PROGRAMADOR : R MORALES (RMOR)                                *
* APLICACION  : CARTERA DE INVERSIONES                          *
* PROGRAMA    : INVFIFO                                         *
* TIPO        : BATCH                                           *
* DESCRIPCION : APLICA LAS TRANSACCIONES DE COMPRA/VENTA DEL    *
*             : ANIO CONTRA LOS LOTES FIFO POR SIMBOLO; EMITE   *
*             : LA GANANCIA REALIZADA Y EL INVENTARIO DE CIERRE.*
* ARCHIVOS    : TLINVT=C,TLTRAN=C,TLINVN=A,TLRPNL=A             *
* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                        *
* INSTALADO   : 03/05/1988                                      *
* BPM/RATIONAL: 019004                                          *
* NOMBRE      : MOTOR FIFO DE CARTERA                           *
****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID.         INVFIFO.
 AUTHOR.             R MORALES (RMOR).
 INSTALLATION.       CARTERA-INVERSION.
 DATE-WRITTEN.       1988-05-03.
 DATE-COMPILED.      2024-02-14.
 SECURITY.           CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
****************************************************************
*                    B I T A C O R A   D E   C A M B I O S
****************************************************************
* 1988-05-03 RMOR TKT-19004  VERSION INICIAL.  CARGA INVENTARIO,
*                            APLICA TRANSACCIONES FIFO, ESCRIBE
*                            CIERRE Y GANANCIA REALIZADA.
* 1990-02-27 RMOR TKT-19633  SE AGREGA EL ORDENAMIENTO POR FECHA
*                            DE LAS TRANSACCIONES VIA SORT CON
*                            SECUENCIA DE DESEMPATE (ESTABLE).
* 1993-10-05 PEDR TKT-20417  VALIDACION DE LADO DE TRANSACCION
*                            DESCONOCIDO COMO ABEND DURO.
* 1996-08-14 PEDR TKT-21301  SE DESCARTAN TRANSACCIONES CON LLAVE
*                            INCOMPLETA (SIMBOLO/LADO/CANTIDAD/
*                            PRECIO/FECHA EN BLANCO) SIN DETENER
*                            LA CORRIDA.
* 1998-12-09 PEDR TKT-22019  REVISION DE FIN DE SIGLO (Y2K); EL
*                            CAMPO DE FECHA YA ERA DE 8 DIGITOS,
*                            NO SE REQUIRIO CAMBIO DE DATOS.
* 2003-06-30 ERAM TKT-22904  SOBREVENTA DE UN SIMBOLO AHORA
*                            DETIENE LA CORRIDA (ANTES SOLO
*                            AVISABA POR CONSOLA).
* 2011-04-18 ERAM TKT-23512  SE AUMENTA LA TABLA DE LOTES DE
*                            2000 A 5000 ENTRADAS POR VOLUMEN.
* 2018-09-27 MFLO TKT-24188  SE ESTANDARIZA CONTEO DE ESTADISTICAS
*                            AL FINAL DE LA CORRIDA.
* 2024-02-14 MFLO TKT-25560  SE ALINEA TARJETA DE CONTROL CON EL
*                            NUEVO LAYOUT TLYRPM COMPARTIDO.
* 2024-09-03 MFLO TKT-25940  LOS DOS ABENDS DUROS (SOBREVENTA Y
*                            LADO DESCONOCIDO) AHORA SE DISPARAN
*                            CON GO TO EN VEZ DE PERFORM.
* 2024-09-04 MFLO TKT-25941  CORRIGE LITERAL DEL MENSAJE DE ABEND
*                            DE SOBREVENTA QUE NO CERRABA COMILLAS
*                            (SE QUEDABA ABIERTO FUERA DE COLUMNA
*                            72).  SE ACORTA EL TEXTO DEL MENSAJE.
* 2024-09-19 MFLO TKT-25942  SE QUITA SPECIAL-NAMES/CLASE SIMBOLO-
*                            VALIDO Y EL SWITCH UPSI-0, NUNCA SE
*                            USARON EN NINGUN PARRAFO.  TAMBIEN SE
*                            QUITAN PROGRAMA/ARCHIVO/ACCION, YA NO
*                            SE LLAMA A DEBD1R00 DESDE LINE
*                            SEQUENTIAL.
****************************************************************
 ENVIRONMENT DIVISION.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT TLINVT ASSIGN TO TLINVT
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS   IS FS-TLINVT.
     SELECT TLINVN ASSIGN TO TLINVN
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS   IS FS-TLINVN.
     SELECT TLTRAN ASSIGN TO TLTRAN
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS   IS FS-TLTRAN.
     SELECT TLRPNL ASSIGN TO TLRPNL
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS   IS FS-TLRPNL.
     SELECT WKS-ORDEN-TRAN ASSIGN TO SORTWK01.
*
 DATA DIVISION.
 FILE SECTION.
*1 -->INVENTARIO DE APERTURA DEL ANIO A PROCESAR
 FD  TLINVT.
     COPY TLINVT.
*2 -->INVENTARIO DE CIERRE, APERTURA DEL ANIO SIGUIENTE
 FD  TLINVN.
     COPY TLINVT REPLACING ==TLINVT-RECORD== BY ==TLINVN-RECORD==
                           ==INVT-==         BY ==INVN-==.
*3 -->TRANSACCIONES DE COMPRA/VENTA DEL ANIO A PROCESAR
 FD  TLTRAN.
     COPY TLTRAN.
*4 -->GANANCIA REALIZADA POR VENTA, EN ORDEN DE EMISION
 FD  TLRPNL.
     COPY TLRPNL.
*5 -->AREA DE TRABAJO DEL SORT, TRANSACCIONES ORDENADAS POR FECHA
 SD  WKS-ORDEN-TRAN.
 01  ORDEN-TRAN-RECORD.
     05  OTRN-FECHA                     PIC 9(08).
     05  OTRN-SECUENCIA                 PIC 9(07).
     05  OTRN-SIMBOLO                   PIC X(10).
     05  OTRN-LADO                      PIC X(04).
     05  OTRN-CANTIDAD                  PIC S9(07).
     05  OTRN-PRECIO                    PIC S9(07)V9(04).
     05  FILLER                         PIC X(10).
*
 WORKING-STORAGE SECTION.
****************************************************************
*           RECURSOS RUTINAS DE VALIDACION FILE-STATUS          *
****************************************************************
 01  WKS-FS-STATUS.
     05  FS-TLINVT                      PIC X(02) VALUE SPACES.
     05  FS-TLINVN                      PIC X(02) VALUE SPACES.
     05  FS-TLTRAN                      PIC X(02) VALUE SPACES.
     05  FS-TLRPNL                      PIC X(02) VALUE SPACES.
     05  FILLER                         PIC X(18) VALUE SPACES.
****************************************************************
*              TARJETA DE CONTROL RECIBIDA DE SYSIN             *
****************************************************************
     COPY TLYRPM.
****************************************************************
*       TABLA DE LOTES FIFO (TODOS LOS SIMBOLOS EN UNA SOLA
*       TABLA; EL ORDEN DE CARGA (APERTURA ORDENADA POR FECHA,
*       LUEGO COMPRAS EN ORDEN CRONOLOGICO) GARANTIZA QUE EL
*       PRIMER RENGLON DE UN SIMBOLO CON CANTIDAD > 0 ES SIEMPRE
*       EL LOTE MAS ANTIGUO TODAVIA VIGENTE.
****************************************************************
 01  WKS-TABLA-LOTES.
     05  WKS-LOTE-TOTAL                 PIC 9(05) COMP VALUE ZERO.
     05  WKS-LOTE-ENTRADA OCCURS 1 TO 5000 TIMES
             DEPENDING ON WKS-LOTE-TOTAL
             INDEXED BY WKS-LOTE-IDX.
         10  WKS-LOTE-SIMBOLO           PIC X(10).
         10  WKS-LOTE-FECHA             PIC 9(08).
         10  WKS-LOTE-CANTIDAD          PIC S9(07).
         10  WKS-LOTE-PRECIO            PIC S9(07)V9(04).
****************************************************************
*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES       *
****************************************************************
 01  WKS-FECHA-SISTEMA.
     05  WKS-FECHA-HOY                  PIC 9(08) VALUE ZEROS.
     05  FILLER                         PIC X(01) VALUE SPACE.
 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
     05  WKS-FSIS-ANIO                  PIC 9(04).
     05  WKS-FSIS-MES                   PIC 9(02).
     05  WKS-FSIS-DIA                   PIC 9(02).
     05  FILLER                         PIC X(01).
 01  WKS-LOTE-SELECCIONADO.
     05  WKS-LOTE-FECHA-SEL             PIC 9(08) VALUE ZEROS.
     05  WKS-LOTE-PRECIO-SEL          PIC S9(07)V9(04) VALUE ZERO.
     05  FILLER                         PIC X(01) VALUE SPACE.
 01  WKS-LOTE-SELECCIONADO-R REDEFINES WKS-LOTE-SELECCIONADO.
     05  WKS-LOTE-SEL-ANIO              PIC 9(04).
     05  WKS-LOTE-SEL-RESTO             PIC X(11).
 01  WKS-MASCARA-MONTO                PIC S9(11)V9(04) VALUE ZERO.
 01  WKS-MASCARA-MONTO-R REDEFINES WKS-MASCARA-MONTO.
     05  WKS-MASCARA-SIGNO              PIC X(01).
     05  WKS-MASCARA-VALOR              PIC 9(15).
 77  WKS-MASCARA-EDITADA                PIC Z,ZZZ,ZZZ,ZZ9.
 77  WKS-CANT-PENDIENTE                 PIC S9(07) VALUE ZERO.
 77  WKS-CANT-TOMADA                    PIC S9(07) VALUE ZERO.
 01  WKS-CONTADORES.
     05  WKS-SECUENCIA-TRAN             PIC 9(07) COMP VALUE ZERO.
     05  WKS-LEIDOS-TLTRAN              PIC 9(07) COMP VALUE ZERO.
     05  WKS-IGNORADOS-TLTRAN           PIC 9(07) COMP VALUE ZERO.
     05  WKS-ESCRITOS-TLRPNL            PIC 9(07) COMP VALUE ZERO.
     05  WKS-ESCRITOS-TLINVN            PIC 9(07) COMP VALUE ZERO.
     05  FILLER                         PIC X(01) VALUE SPACE.
 77  WKS-FIN-ORDEN                      PIC 9(01) VALUE ZERO.
     88  FIN-TRANSACCIONES-ORDENADAS              VALUE 1.
****************************************************************
 PROCEDURE DIVISION.
****************************************************************
*               S E C C I O N    P R I N C I P A L
****************************************************************
 000-MAIN SECTION.
     ACCEPT WKS-PARAMETROS FROM SYSIN
     MOVE   WKSP-PROCESS-YEAR   TO YRPM-PROCESS-YEAR
     MOVE   WKSP-START-YEAR-SW  TO YRPM-START-YEAR-SW
     ACCEPT WKS-FECHA-HOY  FROM DATE YYYYMMDD
     DISPLAY "****************************************"
             UPON CONSOLE
     DISPLAY "INVFIFO - MOTOR FIFO, ANIO: "
             YRPM-PROCESS-YEAR UPON CONSOLE
     PERFORM 100-CARGA-INVENTARIO
     PERFORM 200-ORDENA-Y-APLICA-TRANSACCIONES
     PERFORM 400-ESCRIBE-INVENTARIO-CIERRE
     PERFORM 900-ESTADISTICAS
     DISPLAY "****************************************"
             UPON CONSOLE
     STOP RUN.
 000-MAIN-E.
     EXIT.
****************************************************************
*    CARGA EL INVENTARIO DE APERTURA EN LA TABLA DE LOTES. EL
*    ARCHIVO YA VIENE ORDENADO POR SIMBOLO/FECHA DESDE EL CIERRE
*    DEL ANIO ANTERIOR (INVFIFO DEL ANIO N-1 LO ESCRIBIO ASI).
****************************************************************
 100-CARGA-INVENTARIO SECTION.
     OPEN INPUT TLINVT
     PERFORM 110-LEE-LOTE-INICIAL
     PERFORM 120-AGREGA-LOTE-INICIAL UNTIL FS-TLINVT = "10"
     CLOSE TLINVT.
 100-CARGA-INVENTARIO-E.
     EXIT.
*
 110-LEE-LOTE-INICIAL SECTION.
     READ TLINVT
       AT END MOVE "10" TO FS-TLINVT
     END-READ.
 110-LEE-LOTE-INICIAL-E.
     EXIT.
*
 120-AGREGA-LOTE-INICIAL SECTION.
     ADD 1 TO WKS-LOTE-TOTAL
     SET WKS-LOTE-IDX TO WKS-LOTE-TOTAL
     MOVE INVT-STOCK-SYMBOL     TO WKS-LOTE-SIMBOLO (WKS-LOTE-IDX)
     MOVE INVT-TRANSACTION-DATE TO WKS-LOTE-FECHA   (WKS-LOTE-IDX)
     MOVE INVT-QTY              TO WKS-LOTE-CANTIDAD(WKS-LOTE-IDX)
     MOVE INVT-PRICE            TO WKS-LOTE-PRECIO  (WKS-LOTE-IDX)
     PERFORM 110-LEE-LOTE-INICIAL.
 120-AGREGA-LOTE-INICIAL-E.
     EXIT.
****************************************************************
*    ORDENA LAS TRANSACCIONES DEL ANIO POR FECHA ASCENDENTE,
*    CON LA SECUENCIA DE LECTURA COMO LLAVE DE DESEMPATE PARA
*    QUE EL ORDEN SEA ESTABLE, Y LAS APLICA CONTRA LA TABLA DE
*    LOTES A MEDIDA QUE SALEN DEL SORT.
****************************************************************
 200-ORDENA-Y-APLICA-TRANSACCIONES SECTION.
     OPEN OUTPUT TLRPNL
     SORT WKS-ORDEN-TRAN
          ON ASCENDING KEY OTRN-FECHA OTRN-SECUENCIA
          INPUT  PROCEDURE 210-FILTRA-Y-LIBERA-TRAN
          OUTPUT PROCEDURE 250-APLICA-TRANSACCION-ORDENADA
     CLOSE TLRPNL.
 200-ORDENA-Y-APLICA-TRANSACCIONES-E.
     EXIT.
*
 210-FILTRA-Y-LIBERA-TRAN SECTION.
     OPEN INPUT TLTRAN
     PERFORM 211-LEE-TRANSACCION
     PERFORM 212-FILTRA-Y-LIBERA UNTIL FS-TLTRAN = "10"
     CLOSE TLTRAN.
 210-FILTRA-Y-LIBERA-TRAN-E.
     EXIT.
*
 211-LEE-TRANSACCION SECTION.
     READ TLTRAN
       AT END MOVE "10" TO FS-TLTRAN
     END-READ.
 211-LEE-TRANSACCION-E.
     EXIT.
*
*--> DESCARTA SILENCIOSAMENTE TRANSACCIONES CON LLAVE INCOMPLETA
 212-FILTRA-Y-LIBERA SECTION.
     IF TRAN-STOCK-SYMBOL = SPACES
        OR TRAN-SIDE = SPACES
        OR TRAN-QTY = ZERO
        OR TRAN-PRICE = ZERO
        OR TRAN-TRANSACTION-DATE = ZERO
        ADD 1 TO WKS-IGNORADOS-TLTRAN
     ELSE
        ADD 1 TO WKS-SECUENCIA-TRAN
        MOVE TRAN-TRANSACTION-DATE TO OTRN-FECHA
        MOVE WKS-SECUENCIA-TRAN    TO OTRN-SECUENCIA
        MOVE TRAN-STOCK-SYMBOL     TO OTRN-SIMBOLO
        MOVE TRAN-SIDE             TO OTRN-LADO
        INSPECT OTRN-LADO CONVERTING
                "abcdefghijklmnopqrstuvwxyz"
             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
        MOVE TRAN-QTY              TO OTRN-CANTIDAD
        MOVE TRAN-PRICE            TO OTRN-PRECIO
        RELEASE ORDEN-TRAN-RECORD
        ADD 1 TO WKS-LEIDOS-TLTRAN
     END-IF
     PERFORM 211-LEE-TRANSACCION.
 212-FILTRA-Y-LIBERA-E.
     EXIT.
*
 250-APLICA-TRANSACCION-ORDENADA SECTION.
     PERFORM 251-RETORNA-TRANSACCION
     PERFORM 252-PROCESA-TRANSACCION-LEIDA
             UNTIL FIN-TRANSACCIONES-ORDENADAS.
 250-APLICA-TRANSACCION-ORDENADA-E.
     EXIT.
*
 251-RETORNA-TRANSACCION SECTION.
     RETURN WKS-ORDEN-TRAN
       AT END MOVE 1 TO WKS-FIN-ORDEN
     END-RETURN.
 251-RETORNA-TRANSACCION-E.
     EXIT.
*
 252-PROCESA-TRANSACCION-LEIDA SECTION.
     EVALUATE OTRN-LADO
        WHEN "BUY "
           PERFORM 310-APLICA-COMPRA
        WHEN "SELL"
           PERFORM 320-APLICA-VENTA
        WHEN OTHER
           GO TO 910-ABEND-LADO-DESCONOCIDO
     END-EVALUATE
     PERFORM 251-RETORNA-TRANSACCION.
 252-PROCESA-TRANSACCION-LEIDA-E.
     EXIT.
****************************************************************
*    COMPRA: SE AGREGA UN LOTE NUEVO AL FINAL DE LA TABLA.
****************************************************************
 310-APLICA-COMPRA SECTION.
     ADD 1 TO WKS-LOTE-TOTAL
     SET WKS-LOTE-IDX TO WKS-LOTE-TOTAL
     MOVE OTRN-SIMBOLO          TO WKS-LOTE-SIMBOLO (WKS-LOTE-IDX)
     MOVE OTRN-FECHA            TO WKS-LOTE-FECHA   (WKS-LOTE-IDX)
     MOVE OTRN-CANTIDAD         TO WKS-LOTE-CANTIDAD(WKS-LOTE-IDX)
     MOVE OTRN-PRECIO           TO WKS-LOTE-PRECIO (WKS-LOTE-IDX).
 310-APLICA-COMPRA-E.
     EXIT.
****************************************************************
*    VENTA: SE CONSUME DESDE EL PRIMER LOTE VIGENTE DEL SIMBOLO
*    HACIA ADELANTE HASTA COMPLETAR LA CANTIDAD VENDIDA.
****************************************************************
 320-APLICA-VENTA SECTION.
     MOVE OTRN-CANTIDAD TO WKS-CANT-PENDIENTE
     SET WKS-LOTE-IDX TO 1
     PERFORM 321-BUSCA-Y-CONSUME
             UNTIL WKS-CANT-PENDIENTE = 0
                OR WKS-LOTE-IDX > WKS-LOTE-TOTAL
     IF WKS-CANT-PENDIENTE NOT = 0
        GO TO 900-ABEND-SIN-INVENTARIO
     END-IF.
 320-APLICA-VENTA-E.
     EXIT.
*
 321-BUSCA-Y-CONSUME SECTION.
     IF WKS-LOTE-SIMBOLO(WKS-LOTE-IDX) = OTRN-SIMBOLO
        AND WKS-LOTE-CANTIDAD(WKS-LOTE-IDX) > 0
        PERFORM 322-CONSUME-LOTE
     ELSE
        SET WKS-LOTE-IDX UP BY 1
     END-IF.
 321-BUSCA-Y-CONSUME-E.
     EXIT.
*
*--> EL LOTE QUE SOBRA SE QUEDA AL FRENTE CON SU FECHA Y PRECIO
*    ORIGINALES (SOLO SE REDUCE LA CANTIDAD).
 322-CONSUME-LOTE SECTION.
     MOVE WKS-LOTE-FECHA (WKS-LOTE-IDX) TO WKS-LOTE-FECHA-SEL
     MOVE WKS-LOTE-PRECIO(WKS-LOTE-IDX) TO WKS-LOTE-PRECIO-SEL
     IF WKS-LOTE-CANTIDAD(WKS-LOTE-IDX) > WKS-CANT-PENDIENTE
        MOVE WKS-CANT-PENDIENTE TO WKS-CANT-TOMADA
        SUBTRACT WKS-CANT-PENDIENTE
              FROM WKS-LOTE-CANTIDAD(WKS-LOTE-IDX)
        MOVE 0 TO WKS-CANT-PENDIENTE
     ELSE
        MOVE WKS-LOTE-CANTIDAD(WKS-LOTE-IDX) TO WKS-CANT-TOMADA
        SUBTRACT WKS-LOTE-CANTIDAD(WKS-LOTE-IDX)
              FROM WKS-CANT-PENDIENTE
        MOVE 0 TO WKS-LOTE-CANTIDAD(WKS-LOTE-IDX)
        SET WKS-LOTE-IDX UP BY 1
     END-IF
     PERFORM 330-EMITE-PNL-REALIZADO.
 322-CONSUME-LOTE-E.
     EXIT.
*
 330-EMITE-PNL-REALIZADO SECTION.
     MOVE OTRN-FECHA           TO RPNL-TRANSACTION-DATE
     MOVE OTRN-SIMBOLO         TO RPNL-STOCK-SYMBOL
     MOVE WKS-CANT-TOMADA      TO RPNL-SELL-QTY
     MOVE OTRN-PRECIO          TO RPNL-SELL-PRICE
     MOVE WKS-LOTE-FECHA-SEL   TO RPNL-BUY-DATE
     MOVE WKS-LOTE-PRECIO-SEL  TO RPNL-BUY-PRICE
     COMPUTE RPNL-REALIZED-PNL =
             WKS-CANT-TOMADA * (OTRN-PRECIO - WKS-LOTE-PRECIO-SEL)
     WRITE TLRPNL-RECORD
     ADD 1 TO WKS-ESCRITOS-TLRPNL.
 330-EMITE-PNL-REALIZADO-E.
     EXIT.
****************************************************************
*    ESCRIBE LOS LOTES SOBREVIVIENTES (CANTIDAD > 0) COMO EL
*    INVENTARIO DE APERTURA DEL ANIO SIGUIENTE.
****************************************************************
 400-ESCRIBE-INVENTARIO-CIERRE SECTION.
     OPEN OUTPUT TLINVN
     PERFORM 410-ESCRIBE-LOTE-SOBREVIVIENTE
             VARYING WKS-LOTE-IDX FROM 1 BY 1
             UNTIL WKS-LOTE-IDX > WKS-LOTE-TOTAL
     CLOSE TLINVN.
 400-ESCRIBE-INVENTARIO-CIERRE-E.
     EXIT.
*
 410-ESCRIBE-LOTE-SOBREVIVIENTE SECTION.
     IF WKS-LOTE-CANTIDAD(WKS-LOTE-IDX) > 0
        MOVE WKS-LOTE-FECHA (WKS-LOTE-IDX)
          TO INVN-TRANSACTION-DATE
        MOVE WKS-LOTE-SIMBOLO (WKS-LOTE-IDX) TO INVN-STOCK-SYMBOL
        MOVE WKS-LOTE-CANTIDAD(WKS-LOTE-IDX) TO INVN-QTY
        MOVE WKS-LOTE-PRECIO  (WKS-LOTE-IDX) TO INVN-PRICE
        WRITE TLINVN-RECORD
        ADD 1 TO WKS-ESCRITOS-TLINVN
     END-IF.
 410-ESCRIBE-LOTE-SOBREVIVIENTE-E.
     EXIT.
****************************************************************
*    ABEND: EL SIMBOLO NO TIENE SUFICIENTES ACCIONES PARA CUBRIR
*    LA VENTA.  DESDE TKT-22904 DETIENE LA CORRIDA (VER BITACORA).
****************************************************************
 900-ABEND-SIN-INVENTARIO SECTION.
     DISPLAY "****************************************"
             UPON CONSOLE
     DISPLAY "INVFIFO - ERROR: INVENTARIO INSUFIC. PARA VENDER"
             UPON CONSOLE
     DISPLAY "          SIMBOLO: " OTRN-SIMBOLO
             "  FECHA: " OTRN-FECHA UPON CONSOLE
     DISPLAY "****************************************"
             UPON CONSOLE
     MOVE 91 TO RETURN-CODE
     STOP RUN.
 900-ABEND-SIN-INVENTARIO-E.
     EXIT.
*
 910-ABEND-LADO-DESCONOCIDO SECTION.
     DISPLAY "****************************************"
             UPON CONSOLE
     DISPLAY "INVFIFO - ERROR: LADO DE TRANSACCION DESCONOCIDO: "
             OTRN-LADO UPON CONSOLE
     DISPLAY "          SIMBOLO: " OTRN-SIMBOLO
             "  FECHA: " OTRN-FECHA UPON CONSOLE
     DISPLAY "****************************************"
             UPON CONSOLE
     MOVE 91 TO RETURN-CODE
     STOP RUN.
 910-ABEND-LADO-DESCONOCIDO-E.
     EXIT.
****************************************************************
 900-ESTADISTICAS SECTION.
     MOVE WKS-LEIDOS-TLTRAN     TO WKS-MASCARA-EDITADA
     DISPLAY "TRANSACCIONES LEIDAS:        " WKS-MASCARA-EDITADA
             UPON CONSOLE
     MOVE WKS-IGNORADOS-TLTRAN  TO WKS-MASCARA-EDITADA
     DISPLAY "TRANSACCIONES DESCARTADAS:   " WKS-MASCARA-EDITADA
             UPON CONSOLE
     MOVE WKS-ESCRITOS-TLRPNL   TO WKS-MASCARA-EDITADA
     DISPLAY "LINEAS DE GANANCIA REALIZADA:" WKS-MASCARA-EDITADA
             UPON CONSOLE
     MOVE WKS-ESCRITOS-TLINVN   TO WKS-MASCARA-EDITADA
     DISPLAY "LOTES EN INVENTARIO DE CIERRE:" WKS-MASCARA-EDITADA
             UPON CONSOLE.
 900-ESTADISTICAS-E.
     EXIT.
