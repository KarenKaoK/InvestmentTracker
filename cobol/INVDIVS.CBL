000100****************************************************************          
000200* FECHA       : 19/09/1988                                     *          
000300* PROGRAMADOR : R MORALES (RMOR)                                *         
000400* APLICACION  : CARTERA DE INVERSIONES                          *         
000500* PROGRAMA    : INVDIVS                                         *         
000600* TIPO        : BATCH                                           *         
000700* DESCRIPCION : FILTRA EL HISTORICO DE DIVIDENDOS AL ANIO EN    *         
000800*             : PROCESO, TOMA CORTES DE TENENCIA UN DIA ANTES   *         
000900*             : DE CADA FECHA EX-DIVIDENDO Y CALCULA EL LIBRO   *         
001000*             : DE DIVIDENDOS DEL ANIO.                         *         
001100* ARCHIVOS    : TLDVHS=C,TLINVT=C,TLTRAN=C,TLDVLG=A             *         
001200* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                        *         
001300* INSTALADO   : 19/09/1988                                      *         
001400* BPM/RATIONAL: 019004                                          *         
001500* NOMBRE      : LIBRO DE DIVIDENDOS DE CARTERA                  *         
001600****************************************************************          
001700 IDENTIFICATION DIVISION.                                                 
001800 PROGRAM-ID.         INVDIVS.                                             
001900 AUTHOR.             R MORALES (RMOR).                                    
002000 INSTALLATION.       CARTERA-INVERSION.                                   
002100 DATE-WRITTEN.       1988-09-19.                                          
002200 DATE-COMPILED.      2024-02-14.                                          
002300 SECURITY.           CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.         
002400****************************************************************          
002500*                    B I T A C O R A   D E   C A M B I O S                
002600****************************************************************          
002700* 1988-09-19 RMOR TKT-19112  VERSION INICIAL.  FILTRA DIVIDENDOS          
002800*                            DEL ANIO Y CALCULA CANTIDAD ELEGIBLE         
002900*                            CONTRA EL INVENTARIO DE APERTURA.            
003000* 1990-03-12 RMOR TKT-19670  SE AGREGA EL CORTE DE TENENCIA UN            
003100*                            DIA ANTES DE LA FECHA EX-DIVIDENDO,          
003200*                            EN LUGAR DE USAR SOLO LA APERTURA.           
003300* 1992-07-08 PEDR TKT-20118  LA TABLA DE DIAS POR MES SE REUTILIZA        
003400*                            DEL ESTILO DE CIERRES1 PARA RESTAR           
003500*                            UN DIA A LA FECHA EX-DIVIDENDO.              
003600* 1996-08-14 PEDR TKT-21301  SE DESCARTAN TRANSACCIONES CON LLAVE         
003700*                            INCOMPLETA, IGUAL QUE EN INVFIFO.            
003800* 1998-12-09 PEDR TKT-22019  REVISION DE FIN DE SIGLO (Y2K); LA           
003900*                            RUTINA DE BISIESTO YA CONTEMPLABA EL         
004000*                            ANIO 2000 CORRECTAMENTE, SIN CAMBIOS.        
004100* 2004-11-22 ERAM TKT-23011  SE EMITE UNA LINEA DE LIBRO AUNQUE LA        
004200*                            CANTIDAD ELEGIBLE SEA CERO (ANTES SE         
004300*                            OMITIA EL SIMBOLO SIN TENENCIA).             
004400* 2013-05-09 ERAM TKT-23788  SE AUMENTA LA TABLA DE CORTES POR            
004500*                            VOLUMEN DE SIMBOLOS CON DIVIDENDO.           
004600* 2024-02-14 MFLO TKT-25560  SE ALINEA TARJETA DE CONTROL CON EL          
004700*                            LAYOUT TLYRPM COMPARTIDO CON INVYEAR.        
004800* 2024-09-03 MFLO TKT-25940  EL ABEND DE LADO DESCONOCIDO AHORA SE        
004900*                            DISPARA CON GO TO, COMO EN INVFIFO.          
005000* 2024-09-19 MFLO TKT-25942  SE QUITA SPECIAL-NAMES/CLASE SIMBOLO-        
005100*                            VALIDO Y EL SWITCH UPSI-0, NUNCA SE          
005200*                            USARON EN NINGUN PARRAFO.  TAMBIEN SE        
005300*                            QUITAN PROGRAMA/ARCHIVO/ACCION, YA NO        
005400*                            SE LLAMA A DEBD1R00 DESDE LINE               
005500*                            SEQUENTIAL.                                  
005600****************************************************************          
005700 ENVIRONMENT DIVISION.                                                    
005800 INPUT-OUTPUT SECTION.                                                    
005900 FILE-CONTROL.                                                            
006000     SELECT TLDVHS ASSIGN TO TLDVHS                                       
006100            ORGANIZATION IS LINE SEQUENTIAL                               
006200            FILE STATUS   IS FS-TLDVHS.                                   
006300     SELECT TLINVT ASSIGN TO TLINVT                                       
006400            ORGANIZATION IS LINE SEQUENTIAL                               
006500            FILE STATUS   IS FS-TLINVT.                                   
006600     SELECT TLTRAN ASSIGN TO TLTRAN                                       
006700            ORGANIZATION IS LINE SEQUENTIAL                               
006800            FILE STATUS   IS FS-TLTRAN.                                   
006900     SELECT TLDVLG ASSIGN TO TLDVLG                                       
007000            ORGANIZATION IS LINE SEQUENTIAL                               
007100            FILE STATUS   IS FS-TLDVLG.                                   
007200     SELECT WKS-ORDEN-DIV  ASSIGN TO SORTWK01.                            
007300     SELECT WKS-ORDEN-CORTE ASSIGN TO SORTWK02.                           
007400     SELECT WKS-ORDEN-TRAN ASSIGN TO SORTWK03.                            
007500*                                                                         
007600 DATA DIVISION.                                                           
007700 FILE SECTION.                                                            
007800*1 -->HISTORICO DE EX-DIVIDENDOS, TODOS LOS ANIOS                         
007900 FD  TLDVHS.                                                              
008000     COPY TLDVHS.                                                         
008100*2 -->INVENTARIO DE APERTURA DEL ANIO A PROCESAR                          
008200 FD  TLINVT.                                                              
008300     COPY TLINVT.                                                         
008400*3 -->TRANSACCIONES DE COMPRA/VENTA DEL ANIO A PROCESAR                   
008500 FD  TLTRAN.                                                              
008600     COPY TLTRAN.                                                         
008700*4 -->LIBRO DE DIVIDENDOS DEL ANIO                                        
008800 FD  TLDVLG.                                                              
008900     COPY TLDVLG.                                                         
009000*5 -->AREA DE TRABAJO DEL SORT, DIVIDENDOS DEL ANIO ORDENADOS             
009100 SD  WKS-ORDEN-DIV.                                                       
009200 01  ORDEN-DIV-RECORD.                                                    
009300     05  ODIV-SIMBOLO                   PIC X(10).                        
009400     05  ODIV-FECHA-EX                  PIC 9(08).                        
009500     05  ODIV-MONTO                     PIC S9(05)V9(04).                 
009600     05  FILLER                         PIC X(10).                        
009700*6 -->AREA DE TRABAJO DEL SORT, FECHAS DE CORTE ORDENADAS                 
009800 SD  WKS-ORDEN-CORTE.                                                     
009900 01  ORDEN-CORTE-RECORD.                                                  
010000     05  OCOR-FECHA                     PIC 9(08).                        
010100     05  FILLER                         PIC X(10).                        
010200*7 -->AREA DE TRABAJO DEL SORT, TRANSACCIONES ORDENADAS POR FECHA         
010300 SD  WKS-ORDEN-TRAN.                                                      
010400 01  ORDEN-TRAN-RECORD.                                                   
010500     05  OTRN-FECHA                     PIC 9(08).                        
010600     05  OTRN-SECUENCIA                 PIC 9(07).                        
010700     05  OTRN-SIMBOLO                   PIC X(10).                        
010800     05  OTRN-LADO                      PIC X(04).                        
010900     05  OTRN-CANTIDAD                  PIC S9(07).                       
011000     05  OTRN-PRECIO                    PIC S9(07)V9(04).                 
011100     05  FILLER                         PIC X(10).                        
011200*                                                                         
011300 WORKING-STORAGE SECTION.                                                 
011400****************************************************************          
011500*           RECURSOS RUTINAS DE VALIDACION FILE-STATUS          *         
011600****************************************************************          
011700 01  WKS-FS-STATUS.                                                       
011800     05  FS-TLDVHS                      PIC X(02) VALUE SPACES.           
011900     05  FS-TLINVT                      PIC X(02) VALUE SPACES.           
012000     05  FS-TLTRAN                      PIC X(02) VALUE SPACES.           
012100     05  FS-TLDVLG                      PIC X(02) VALUE SPACES.           
012200     05  FS-ORDEN-DIV                   PIC X(02) VALUE SPACES.           
012300     05  FS-ORDEN-CORTE                 PIC X(02) VALUE SPACES.           
012400     05  FILLER                         PIC X(18) VALUE SPACES.           
012500****************************************************************          
012600*              TARJETA DE CONTROL RECIBIDA DE SYSIN             *         
012700****************************************************************          
012800     COPY TLYRPM.                                                         
012900****************************************************************          
013000*    TABLA DE DIVIDENDOS DEL ANIO, ORDENADA SIMBOLO/FECHA-EX              
013100****************************************************************          
013200 01  WKS-TABLA-DIVIDENDOS.                                                
013300     05  WKS-DIV-TOTAL                  PIC 9(05) COMP VALUE ZERO.        
013400     05  WKS-DIV-ENTRADA OCCURS 1 TO 3000 TIMES                           
013500             DEPENDING ON WKS-DIV-TOTAL                                   
013600             INDEXED BY WKS-DIV-IDX.                                      
013700         10  WKS-DIV-SIMBOLO            PIC X(10).                        
013800         10  WKS-DIV-FECHA-EX           PIC 9(08).                        
013900         10  WKS-DIV-MONTO              PIC S9(05)V9(04).                 
014000****************************************************************          
014100*    TABLA DE FECHAS DE CORTE PENDIENTES (EX-FECHA MENOS UN               
014200*    DIA), ORDENADA ASCENDENTE; NO SE ELIMINAN DUPLICADOS, SE             
014300*    CONSUME CADA ENTRADA UNA VEZ AL RECORRER LAS TRANSACCIONES.          
014400****************************************************************          
014500 01  WKS-TABLA-CORTES.                                                    
014600     05  WKS-CORTE-TOTAL                PIC 9(05) COMP VALUE ZERO.        
014700     05  WKS-CORTE-IDX-ACTUAL           PIC 9(05) COMP VALUE 1.           
014800     05  WKS-CORTE-ENTRADA OCCURS 1 TO 3000 TIMES                         
014900             DEPENDING ON WKS-CORTE-TOTAL                                 
015000             INDEXED BY WKS-CORTE-IDX.                                    
015100         10  WKS-CORTE-FECHA            PIC 9(08).                        
015200****************************************************************          
015300*    TENENCIA FOTOGRAFIADA EN CADA FECHA DE CORTE, UNA LINEA              
015400*    POR SIMBOLO CON CANTIDAD MAYOR A CERO EN ESE MOMENTO.                
015500****************************************************************          
015600 01  WKS-TABLA-CORTE-SNAPSHOT.                                            
015700     05  WKS-SNAP-TOTAL                 PIC 9(05) COMP VALUE ZERO.        
015800     05  WKS-SNAP-ENTRADA OCCURS 1 TO 9000 TIMES                          
015900             DEPENDING ON WKS-SNAP-TOTAL                                  
016000             INDEXED BY WKS-SNAP-IDX.                                     
016100         10  WKS-SNAP-FECHA             PIC 9(08).                        
016200         10  WKS-SNAP-SIMBOLO           PIC X(10).                        
016300         10  WKS-SNAP-CANTIDAD          PIC S9(09).                       
016400****************************************************************          
016500*    TENENCIA ACUMULADA POR SIMBOLO MIENTRAS SE REPRODUCEN LAS            
016600*    TRANSACCIONES (SOLO CANTIDAD TOTAL, NO SE NECESITA EL                
016700*    DETALLE DE LOTES PARA LOS CORTES DE DIVIDENDOS).                     
016800****************************************************************          
016900 01  WKS-TABLA-TENENCIA.                                                  
017000     05  WKS-TENE-TOTAL                 PIC 9(05) COMP VALUE ZERO.        
017100     05  WKS-TENE-ENTRADA OCCURS 1 TO 2000 TIMES                          
017200             DEPENDING ON WKS-TENE-TOTAL                                  
017300             INDEXED BY WKS-TENE-IDX.                                     
017400         10  WKS-TENE-SIMBOLO           PIC X(10).                        
017500         10  WKS-TENE-CANTIDAD          PIC S9(09).                       
017600 77  WKS-TENE-SIMBOLO-BUSCA             PIC X(10) VALUE SPACES.           
017700 77  WKS-TENE-CANTIDAD-DELTA            PIC S9(09) VALUE ZERO.            
017800 77  WKS-TENE-ENCONTRADO                PIC 9(01) COMP VALUE ZERO.        
017900     88  TENENCIA-ENCONTRADA                      VALUE 1.                
018000****************************************************************          
018100*              RUTINA DE RESTA DE UN DIA CALENDARIO             *         
018200****************************************************************          
018300 01  WKS-FECHA-ENTRA.                                                     
018400     05  WKS-FENT-COMPLETA              PIC 9(08) VALUE ZEROS.            
018500     05  FILLER                         PIC X(01) VALUE SPACE.            
018600 01  WKS-FECHA-ENTRA-R REDEFINES WKS-FECHA-ENTRA.                         
018700     05  WKS-FENT-ANIO                  PIC 9(04).                        
018800     05  WKS-FENT-MES                   PIC 9(02).                        
018900     05  WKS-FENT-DIA                   PIC 9(02).                        
019000     05  FILLER                         PIC X(01).                        
019100 01  WKS-FECHA-SALE.                                                      
019200     05  WKS-FSAL-COMPLETA              PIC 9(08) VALUE ZEROS.            
019300     05  FILLER                         PIC X(01) VALUE SPACE.            
019400 01  WKS-FECHA-SALE-R REDEFINES WKS-FECHA-SALE.                           
019500     05  WKS-FSAL-ANIO                  PIC 9(04).                        
019600     05  WKS-FSAL-MES                   PIC 9(02).                        
019700     05  WKS-FSAL-DIA                   PIC 9(02).                        
019800     05  FILLER                         PIC X(01).                        
019900 01  DIAS-POR-MES-TABLA.                                                  
020000     05  DIAS-POR-MES-LITERAL PIC X(24)                                   
020100             VALUE "312831303130313130313031".                            
020200     05  FILLER                         PIC X(01) VALUE SPACE.            
020300 01  DIAS-POR-MES-R REDEFINES DIAS-POR-MES-TABLA.                         
020400     05  DIAS-DEL-MES OCCURS 12 TIMES   PIC 99.                           
020500     05  FILLER                         PIC X(01).                        
020600 01  WKS-BISIESTO.                                                        
020700     05  WKS-BIS-RESTO-4                PIC 9(02) COMP VALUE ZERO.        
020800     05  WKS-BIS-RESTO-100              PIC 9(02) COMP VALUE ZERO.        
020900     05  WKS-BIS-RESTO-400              PIC 9(03) COMP VALUE ZERO.        
021000     05  WKS-BIS-COCIENTE               PIC 9(04) COMP VALUE ZERO.        
021100     05  WKS-BIS-ES-BISIESTO            PIC 9(01) COMP VALUE ZERO.        
021200         88  ANIO-ES-BISIESTO                     VALUE 1.                
021300     05  FILLER                         PIC X(01) VALUE SPACE.            
021400****************************************************************          
021500*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES       *         
021600****************************************************************          
021700 77  WKS-FECHA-LIMITE                   PIC 9(08) VALUE 99999999.         
021800 77  WKS-MASCARA-EDITADA                PIC Z,ZZZ,ZZZ,ZZ9.                
021900 77  WKS-LIBRO-CANTIDAD-ELEGIBLE        PIC S9(09) VALUE ZERO.            
022000 01  WKS-CONTADORES.                                                      
022100     05  WKS-SECUENCIA-TRAN             PIC 9(07) COMP VALUE ZERO.        
022200     05  WKS-LEIDOS-TLTRAN              PIC 9(07) COMP VALUE ZERO.        
022300     05  WKS-IGNORADOS-TLTRAN           PIC 9(07) COMP VALUE ZERO.        
022400     05  WKS-LEIDOS-TLDVHS              PIC 9(07) COMP VALUE ZERO.        
022500     05  WKS-ESCRITOS-TLDVLG            PIC 9(07) COMP VALUE ZERO.        
022600     05  FILLER                         PIC X(01) VALUE SPACE.            
022700 77  WKS-FIN-ORDEN                      PIC 9(01) VALUE ZERO.             
022800     88  FIN-TRANSACCIONES-ORDENADAS              VALUE 1.                
022900****************************************************************          
023000 PROCEDURE DIVISION.                                                      
023100****************************************************************          
023200*               S E C C I O N    P R I N C I P A L                        
023300****************************************************************          
023400 000-MAIN SECTION.                                                        
023500     ACCEPT WKS-PARAMETROS FROM SYSIN                                     
023600     MOVE   WKSP-PROCESS-YEAR   TO YRPM-PROCESS-YEAR                      
023700     MOVE   WKSP-START-YEAR-SW  TO YRPM-START-YEAR-SW                     
023800     DISPLAY "****************************************"                   
023900             UPON CONSOLE                                                 
024000     DISPLAY "INVDIVS - LIBRO DE DIVIDENDOS, ANIO: "                      
024100             YRPM-PROCESS-YEAR UPON CONSOLE                               
024200     PERFORM 100-CARGA-DIVIDENDOS-DEL-ANIO                                
024300     PERFORM 200-CALCULA-FECHAS-CORTE                                     
024400     PERFORM 250-CARGA-TENENCIA-INICIAL                                   
024500     PERFORM 300-REPRODUCE-TRANSACCIONES-Y-CORTES                         
024600     PERFORM 400-CALCULA-LIBRO-DIVIDENDOS                                 
024700     PERFORM 900-ESTADISTICAS                                             
024800     DISPLAY "****************************************"                   
024900             UPON CONSOLE                                                 
025000     STOP RUN.                                                            
025100 000-MAIN-E.                                                              
025200     EXIT.                                                                
025300****************************************************************          
025400*    FILTRA EL HISTORICO A LOS EX-DIVIDENDOS DEL ANIO EN PROCESO          
025500*    Y LOS CARGA ORDENADOS POR SIMBOLO/FECHA-EX.                          
025600****************************************************************          
025700 100-CARGA-DIVIDENDOS-DEL-ANIO SECTION.                                   
025800     SORT WKS-ORDEN-DIV                                                   
025900          ON ASCENDING KEY ODIV-SIMBOLO ODIV-FECHA-EX                     
026000          INPUT  PROCEDURE 110-FILTRA-Y-LIBERA-DIV                        
026100          OUTPUT PROCEDURE 120-CARGA-TABLA-DIVIDENDOS.                    
026200 100-CARGA-DIVIDENDOS-DEL-ANIO-E.                                         
026300     EXIT.                                                                
026400*                                                                         
026500 110-FILTRA-Y-LIBERA-DIV SECTION.                                         
026600     OPEN INPUT TLDVHS                                                    
026700     PERFORM 111-LEE-DIVIDENDO                                            
026800     PERFORM 112-FILTRA-Y-LIBERA-UNO UNTIL FS-TLDVHS = "10"               
026900     CLOSE TLDVHS.                                                        
027000 110-FILTRA-Y-LIBERA-DIV-E.                                               
027100     EXIT.                                                                
027200*                                                                         
027300 111-LEE-DIVIDENDO SECTION.                                               
027400     READ TLDVHS                                                          
027500       AT END MOVE "10" TO FS-TLDVHS                                      
027600     END-READ.                                                            
027700 111-LEE-DIVIDENDO-E.                                                     
027800     EXIT.                                                                
027900*                                                                         
028000 112-FILTRA-Y-LIBERA-UNO SECTION.                                         
028100     MOVE DVHS-EX-DIVIDEND-DATE TO WKS-FECHA-ENTRA                        
028200     IF WKS-FENT-ANIO = YRPM-PROCESS-YEAR                                 
028300        MOVE DVHS-SYMBOL            TO ODIV-SIMBOLO                       
028400        MOVE DVHS-EX-DIVIDEND-DATE  TO ODIV-FECHA-EX                      
028500        MOVE DVHS-DIVIDEND-PER-SHARE TO ODIV-MONTO                        
028600        RELEASE ORDEN-DIV-RECORD                                          
028700     END-IF                                                               
028800     ADD 1 TO WKS-LEIDOS-TLDVHS                                           
028900     PERFORM 111-LEE-DIVIDENDO.                                           
029000 112-FILTRA-Y-LIBERA-UNO-E.                                               
029100     EXIT.                                                                
029200*                                                                         
029300 120-CARGA-TABLA-DIVIDENDOS SECTION.                                      
029400     PERFORM 121-RETORNA-DIVIDENDO                                        
029500     PERFORM 122-AGREGA-DIVIDENDO-TABLA UNTIL FS-ORDEN-DIV = "10".        
029600 120-CARGA-TABLA-DIVIDENDOS-E.                                            
029700     EXIT.                                                                
029800*                                                                         
029900 121-RETORNA-DIVIDENDO SECTION.                                           
030000     RETURN WKS-ORDEN-DIV                                                 
030100       AT END MOVE "10" TO FS-ORDEN-DIV                                   
030200     END-RETURN.                                                          
030300 121-RETORNA-DIVIDENDO-E.                                                 
030400     EXIT.                                                                
030500*                                                                         
030600 122-AGREGA-DIVIDENDO-TABLA SECTION.                                      
030700     ADD 1 TO WKS-DIV-TOTAL                                               
030800     SET WKS-DIV-IDX TO WKS-DIV-TOTAL                                     
030900     MOVE ODIV-SIMBOLO    TO WKS-DIV-SIMBOLO  (WKS-DIV-IDX)               
031000     MOVE ODIV-FECHA-EX   TO WKS-DIV-FECHA-EX (WKS-DIV-IDX)               
031100     MOVE ODIV-MONTO      TO WKS-DIV-MONTO    (WKS-DIV-IDX)               
031200     PERFORM 121-RETORNA-DIVIDENDO.                                       
031300 122-AGREGA-DIVIDENDO-TABLA-E.                                            
031400     EXIT.                                                                
031500****************************************************************          
031600*    CALCULA LA FECHA DE CORTE (EX-FECHA MENOS UN DIA) DE CADA            
031700*    DIVIDENDO CARGADO Y LAS ORDENA ASCENDENTE PARA RECORRERLAS           
031800*    JUNTO CON LAS TRANSACCIONES DEL ANIO.                                
031900****************************************************************          
032000 200-CALCULA-FECHAS-CORTE SECTION.                                        
032100     SORT WKS-ORDEN-CORTE                                                 
032200          ON ASCENDING KEY OCOR-FECHA                                     
032300          INPUT  PROCEDURE 210-LIBERA-FECHAS-CORTE                        
032400          OUTPUT PROCEDURE 230-CARGA-TABLA-CORTES.                        
032500 200-CALCULA-FECHAS-CORTE-E.                                              
032600     EXIT.                                                                
032700*                                                                         
032800 210-LIBERA-FECHAS-CORTE SECTION.                                         
032900     PERFORM 220-LIBERA-UNA-FECHA-CORTE                                   
033000             VARYING WKS-DIV-IDX FROM 1 BY 1                              
033100             UNTIL WKS-DIV-IDX > WKS-DIV-TOTAL.                           
033200 210-LIBERA-FECHAS-CORTE-E.                                               
033300     EXIT.                                                                
033400*                                                                         
033500 220-LIBERA-UNA-FECHA-CORTE SECTION.                                      
033600     MOVE WKS-DIV-FECHA-EX(WKS-DIV-IDX) TO WKS-FECHA-ENTRA                
033700     PERFORM 250-RESTA-UN-DIA                                             
033800     MOVE WKS-FSAL-COMPLETA TO OCOR-FECHA                                 
033900     RELEASE ORDEN-CORTE-RECORD.                                          
034000 220-LIBERA-UNA-FECHA-CORTE-E.                                            
034100     EXIT.                                                                
034200*                                                                         
034300 230-CARGA-TABLA-CORTES SECTION.                                          
034400     PERFORM 231-RETORNA-FECHA-CORTE                                      
034500     PERFORM 232-AGREGA-FECHA-CORTE UNTIL FS-ORDEN-CORTE = "10".          
034600 230-CARGA-TABLA-CORTES-E.                                                
034700     EXIT.                                                                
034800*                                                                         
034900 231-RETORNA-FECHA-CORTE SECTION.                                         
035000     RETURN WKS-ORDEN-CORTE                                               
035100       AT END MOVE "10" TO FS-ORDEN-CORTE                                 
035200     END-RETURN.                                                          
035300 231-RETORNA-FECHA-CORTE-E.                                               
035400     EXIT.                                                                
035500*                                                                         
035600 232-AGREGA-FECHA-CORTE SECTION.                                          
035700     ADD 1 TO WKS-CORTE-TOTAL                                             
035800     SET WKS-CORTE-IDX TO WKS-CORTE-TOTAL                                 
035900     MOVE OCOR-FECHA TO WKS-CORTE-FECHA(WKS-CORTE-IDX)                    
036000     PERFORM 231-RETORNA-FECHA-CORTE.                                     
036100 232-AGREGA-FECHA-CORTE-E.                                                
036200     EXIT.                                                                
036300****************************************************************          
036400*    RESTA UN DIA CALENDARIO A WKS-FECHA-ENTRA, DEJANDO EL                
036500*    RESULTADO EN WKS-FECHA-SALE.  CONTEMPLA FIN DE MES, FIN DE           
036600*    ANIO Y ANIO BISIESTO (VER TABLA-DIAS DE CIERRES1).                   
036700****************************************************************          
036800 250-RESTA-UN-DIA SECTION.                                                
036900     MOVE WKS-FENT-ANIO TO WKS-FSAL-ANIO                                  
037000     MOVE WKS-FENT-MES  TO WKS-FSAL-MES                                   
037100     IF WKS-FENT-DIA > 1                                                  
037200        COMPUTE WKS-FSAL-DIA = WKS-FENT-DIA - 1                           
037300     ELSE                                                                 
037400        PERFORM 251-RETROCEDE-UN-MES                                      
037500     END-IF.                                                              
037600 250-RESTA-UN-DIA-E.                                                      
037700     EXIT.                                                                
037800*                                                                         
037900 251-RETROCEDE-UN-MES SECTION.                                            
038000     IF WKS-FENT-MES = 1                                                  
038100        COMPUTE WKS-FSAL-ANIO = WKS-FENT-ANIO - 1                         
038200        MOVE 12 TO WKS-FSAL-MES                                           
038300     ELSE                                                                 
038400        COMPUTE WKS-FSAL-MES = WKS-FENT-MES - 1                           
038500     END-IF                                                               
038600     MOVE DIAS-DEL-MES(WKS-FSAL-MES) TO WKS-FSAL-DIA                      
038700     IF WKS-FSAL-MES = 2                                                  
038800        PERFORM 252-AJUSTA-FEBRERO-BISIESTO                               
038900     END-IF.                                                              
039000 251-RETROCEDE-UN-MES-E.                                                  
039100     EXIT.                                                                
039200*                                                                         
039300 252-AJUSTA-FEBRERO-BISIESTO SECTION.                                     
039400     DIVIDE WKS-FSAL-ANIO BY 4   GIVING WKS-BIS-COCIENTE                  
039500            REMAINDER WKS-BIS-RESTO-4                                     
039600     DIVIDE WKS-FSAL-ANIO BY 100 GIVING WKS-BIS-COCIENTE                  
039700            REMAINDER WKS-BIS-RESTO-100                                   
039800     DIVIDE WKS-FSAL-ANIO BY 400 GIVING WKS-BIS-COCIENTE                  
039900            REMAINDER WKS-BIS-RESTO-400                                   
040000     MOVE 0 TO WKS-BIS-ES-BISIESTO                                        
040100     IF WKS-BIS-RESTO-4 = 0                                               
040200        AND (WKS-BIS-RESTO-100 NOT = 0 OR WKS-BIS-RESTO-400 = 0)          
040300        MOVE 1 TO WKS-BIS-ES-BISIESTO                                     
040400     END-IF                                                               
040500     IF ANIO-ES-BISIESTO                                                  
040600        MOVE 29 TO WKS-FSAL-DIA                                           
040700     END-IF.                                                              
040800 252-AJUSTA-FEBRERO-BISIESTO-E.                                           
040900     EXIT.                                                                
041000****************************************************************          
041100*    CARGA LA TENENCIA INICIAL (APERTURA DEL ANIO) A LA TABLA             
041200*    DE TENENCIA POR SIMBOLO, SUMANDO TODOS LOS LOTES DE CADA             
041300*    SIMBOLO EN UNA SOLA CANTIDAD.                                        
041400****************************************************************          
041500 250-CARGA-TENENCIA-INICIAL SECTION.                                      
041600     OPEN INPUT TLINVT                                                    
041700     PERFORM 251-LEE-LOTE-INICIAL                                         
041800     PERFORM 252-APLICA-LOTE-INICIAL UNTIL FS-TLINVT = "10"               
041900     CLOSE TLINVT.                                                        
042000 250-CARGA-TENENCIA-INICIAL-E.                                            
042100     EXIT.                                                                
042200*                                                                         
042300 251-LEE-LOTE-INICIAL SECTION.                                            
042400     READ TLINVT                                                          
042500       AT END MOVE "10" TO FS-TLINVT                                      
042600     END-READ.                                                            
042700 251-LEE-LOTE-INICIAL-E.                                                  
042800     EXIT.                                                                
042900*                                                                         
043000 252-APLICA-LOTE-INICIAL SECTION.                                         
043100     MOVE INVT-STOCK-SYMBOL TO WKS-TENE-SIMBOLO-BUSCA                     
043200     MOVE INVT-QTY          TO WKS-TENE-CANTIDAD-DELTA                    
043300     PERFORM 260-APLICA-CANTIDAD-SIMBOLO                                  
043400     PERFORM 251-LEE-LOTE-INICIAL.                                        
043500 252-APLICA-LOTE-INICIAL-E.                                               
043600     EXIT.                                                                
043700****************************************************************          
043800*    SUMA (O RESTA, SI EL DELTA ES NEGATIVO) UNA CANTIDAD A LA            
043900*    TENENCIA DEL SIMBOLO EN WKS-TENE-SIMBOLO-BUSCA; SI EL                
044000*    SIMBOLO NO EXISTE TODAVIA EN LA TABLA, SE AGREGA.                    
044100****************************************************************          
044200 260-APLICA-CANTIDAD-SIMBOLO SECTION.                                     
044300     MOVE 0 TO WKS-TENE-ENCONTRADO                                        
044400     SET WKS-TENE-IDX TO 1                                                
044500     PERFORM 261-BUSCA-SIMBOLO-TENENCIA                                   
044600             UNTIL WKS-TENE-IDX > WKS-TENE-TOTAL                          
044700                OR TENENCIA-ENCONTRADA                                    
044800     IF TENENCIA-ENCONTRADA                                               
044900        ADD WKS-TENE-CANTIDAD-DELTA                                       
045000           TO WKS-TENE-CANTIDAD(WKS-TENE-IDX)                             
045100     ELSE                                                                 
045200        ADD 1 TO WKS-TENE-TOTAL                                           
045300        SET WKS-TENE-IDX TO WKS-TENE-TOTAL                                
045400        MOVE WKS-TENE-SIMBOLO-BUSCA                                       
045500          TO WKS-TENE-SIMBOLO(WKS-TENE-IDX)                               
045600        MOVE WKS-TENE-CANTIDAD-DELTA                                      
045700          TO WKS-TENE-CANTIDAD(WKS-TENE-IDX)                              
045800     END-IF.                                                              
045900 260-APLICA-CANTIDAD-SIMBOLO-E.                                           
046000     EXIT.                                                                
046100*                                                                         
046200 261-BUSCA-SIMBOLO-TENENCIA SECTION.                                      
046300     IF WKS-TENE-SIMBOLO(WKS-TENE-IDX) = WKS-TENE-SIMBOLO-BUSCA           
046400        SET WKS-TENE-ENCONTRADO TO 1                                      
046500     ELSE                                                                 
046600        SET WKS-TENE-IDX UP BY 1                                          
046700     END-IF.                                                              
046800 261-BUSCA-SIMBOLO-TENENCIA-E.                                            
046900     EXIT.                                                                
047000****************************************************************          
047100*    RECORRE LAS TRANSACCIONES DEL ANIO EN ORDEN CRONOLOGICO,             
047200*    TOMANDO LOS CORTES DE TENENCIA PENDIENTES ANTES DE APLICAR           
047300*    CADA TRANSACCION CUYA FECHA YA ALCANZO EL CORTE.                     
047400****************************************************************          
047500 300-REPRODUCE-TRANSACCIONES-Y-CORTES SECTION.                            
047600     SORT WKS-ORDEN-TRAN                                                  
047700          ON ASCENDING KEY OTRN-FECHA OTRN-SECUENCIA                      
047800          INPUT  PROCEDURE 330-FILTRA-Y-LIBERA-TRAN                       
047900          OUTPUT PROCEDURE 350-APLICA-TRANSACCION-CON-CORTE               
048000     MOVE 99999999 TO WKS-FECHA-LIMITE                                    
048100     PERFORM 310-CAPTURA-CORTES-PENDIENTES.                               
048200 300-REPRODUCE-TRANSACCIONES-Y-CORTES-E.                                  
048300     EXIT.                                                                
048400****************************************************************          
048500*    MIENTRAS HAYA CORTES PENDIENTES CUYA FECHA YA SE ALCANZO             
048600*    (FECHA DE CORTE <= WKS-FECHA-LIMITE), SE FOTOGRAFIA LA               
048700*    TENENCIA ACTUAL DE CADA SIMBOLO PARA ESE CORTE.                      
048800****************************************************************          
048900 310-CAPTURA-CORTES-PENDIENTES SECTION.                                   
049000     PERFORM 320-CAPTURA-UN-CORTE                                         
049100             UNTIL WKS-CORTE-IDX-ACTUAL > WKS-CORTE-TOTAL                 
049200                OR WKS-CORTE-FECHA(WKS-CORTE-IDX-ACTUAL)                  
049300                   > WKS-FECHA-LIMITE.                                    
049400 310-CAPTURA-CORTES-PENDIENTES-E.                                         
049500     EXIT.                                                                
049600*                                                                         
049700 320-CAPTURA-UN-CORTE SECTION.                                            
049800     SET WKS-CORTE-IDX TO WKS-CORTE-IDX-ACTUAL                            
049900     PERFORM 321-SNAPSHOT-UN-SIMBOLO                                      
050000             VARYING WKS-TENE-IDX FROM 1 BY 1                             
050100             UNTIL WKS-TENE-IDX > WKS-TENE-TOTAL                          
050200     SET WKS-CORTE-IDX-ACTUAL UP BY 1.                                    
050300 320-CAPTURA-UN-CORTE-E.                                                  
050400     EXIT.                                                                
050500*                                                                         
050600 321-SNAPSHOT-UN-SIMBOLO SECTION.                                         
050700     IF WKS-TENE-CANTIDAD(WKS-TENE-IDX) > 0                               
050800        ADD 1 TO WKS-SNAP-TOTAL                                           
050900        SET WKS-SNAP-IDX TO WKS-SNAP-TOTAL                                
051000        MOVE WKS-CORTE-FECHA(WKS-CORTE-IDX)                               
051100          TO WKS-SNAP-FECHA(WKS-SNAP-IDX)                                 
051200        MOVE WKS-TENE-SIMBOLO(WKS-TENE-IDX)                               
051300          TO WKS-SNAP-SIMBOLO(WKS-SNAP-IDX)                               
051400        MOVE WKS-TENE-CANTIDAD(WKS-TENE-IDX)                              
051500          TO WKS-SNAP-CANTIDAD(WKS-SNAP-IDX)                              
051600     END-IF.                                                              
051700 321-SNAPSHOT-UN-SIMBOLO-E.                                               
051800     EXIT.                                                                
051900****************************************************************          
052000*    DESCARTA TRANSACCIONES CON LLAVE INCOMPLETA, IGUAL QUE EN            
052100*    INVFIFO, Y LAS ORDENA POR FECHA ASCENDENTE (ESTABLE).                
052200****************************************************************          
052300 330-FILTRA-Y-LIBERA-TRAN SECTION.                                        
052400     OPEN INPUT TLTRAN                                                    
052500     PERFORM 331-LEE-TRANSACCION                                          
052600     PERFORM 332-FILTRA-Y-LIBERA UNTIL FS-TLTRAN = "10"                   
052700     CLOSE TLTRAN.                                                        
052800 330-FILTRA-Y-LIBERA-TRAN-E.                                              
052900     EXIT.                                                                
053000*                                                                         
053100 331-LEE-TRANSACCION SECTION.                                             
053200     READ TLTRAN                                                          
053300       AT END MOVE "10" TO FS-TLTRAN                                      
053400     END-READ.                                                            
053500 331-LEE-TRANSACCION-E.                                                   
053600     EXIT.                                                                
053700*                                                                         
053800 332-FILTRA-Y-LIBERA SECTION.                                             
053900     IF TRAN-STOCK-SYMBOL = SPACES                                        
054000        OR TRAN-SIDE = SPACES                                             
054100        OR TRAN-QTY = ZERO                                                
054200        OR TRAN-PRICE = ZERO                                              
054300        OR TRAN-TRANSACTION-DATE = ZERO                                   
054400        ADD 1 TO WKS-IGNORADOS-TLTRAN                                     
054500     ELSE                                                                 
054600        ADD 1 TO WKS-SECUENCIA-TRAN                                       
054700        MOVE TRAN-TRANSACTION-DATE TO OTRN-FECHA                          
054800        MOVE WKS-SECUENCIA-TRAN    TO OTRN-SECUENCIA                      
054900        MOVE TRAN-STOCK-SYMBOL     TO OTRN-SIMBOLO                        
055000        MOVE TRAN-SIDE             TO OTRN-LADO                           
055100        INSPECT OTRN-LADO CONVERTING                                      
055200                "abcdefghijklmnopqrstuvwxyz"                              
055300             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                              
055400        MOVE TRAN-QTY              TO OTRN-CANTIDAD                       
055500        MOVE TRAN-PRICE            TO OTRN-PRECIO                         
055600        RELEASE ORDEN-TRAN-RECORD                                         
055700        ADD 1 TO WKS-LEIDOS-TLTRAN                                        
055800     END-IF                                                               
055900     PERFORM 331-LEE-TRANSACCION.                                         
056000 332-FILTRA-Y-LIBERA-E.                                                   
056100     EXIT.                                                                
056200*                                                                         
056300 350-APLICA-TRANSACCION-CON-CORTE SECTION.                                
056400     PERFORM 351-RETORNA-TRANSACCION                                      
056500     PERFORM 352-PROCESA-TRANSACCION-LEIDA                                
056600             UNTIL FIN-TRANSACCIONES-ORDENADAS.                           
056700 350-APLICA-TRANSACCION-CON-CORTE-E.                                      
056800     EXIT.                                                                
056900*                                                                         
057000 351-RETORNA-TRANSACCION SECTION.                                         
057100     RETURN WKS-ORDEN-TRAN                                                
057200       AT END MOVE 1 TO WKS-FIN-ORDEN                                     
057300     END-RETURN.                                                          
057400 351-RETORNA-TRANSACCION-E.                                               
057500     EXIT.                                                                
057600*                                                                         
057700 352-PROCESA-TRANSACCION-LEIDA SECTION.                                   
057800     MOVE OTRN-FECHA TO WKS-FECHA-LIMITE                                  
057900     PERFORM 310-CAPTURA-CORTES-PENDIENTES                                
058000     EVALUATE OTRN-LADO                                                   
058100        WHEN "BUY "                                                       
058200           PERFORM 360-APLICA-COMPRA                                      
058300        WHEN "SELL"                                                       
058400           PERFORM 370-APLICA-VENTA                                       
058500        WHEN OTHER                                                        
058600           GO TO 910-ABEND-LADO-DESCONOCIDO                               
058700     END-EVALUATE                                                         
058800     PERFORM 351-RETORNA-TRANSACCION.                                     
058900 352-PROCESA-TRANSACCION-LEIDA-E.                                         
059000     EXIT.                                                                
059100*                                                                         
059200 360-APLICA-COMPRA SECTION.                                               
059300     MOVE OTRN-SIMBOLO  TO WKS-TENE-SIMBOLO-BUSCA                         
059400     MOVE OTRN-CANTIDAD TO WKS-TENE-CANTIDAD-DELTA                        
059500     PERFORM 260-APLICA-CANTIDAD-SIMBOLO.                                 
059600 360-APLICA-COMPRA-E.                                                     
059700     EXIT.                                                                
059800*                                                                         
059900 370-APLICA-VENTA SECTION.                                                
060000     MOVE OTRN-SIMBOLO  TO WKS-TENE-SIMBOLO-BUSCA                         
060100     COMPUTE WKS-TENE-CANTIDAD-DELTA = 0 - OTRN-CANTIDAD                  
060200     PERFORM 260-APLICA-CANTIDAD-SIMBOLO.                                 
060300 370-APLICA-VENTA-E.                                                      
060400     EXIT.                                                                
060500****************************************************************          
060600*    PARA CADA DIVIDENDO DEL ANIO, BUSCA EL CORTE DE TENENCIA             
060700*    DEL SIMBOLO EN LA FECHA EX-DIVIDENDO MENOS UN DIA Y CALCULA          
060800*    EL MONTO ELEGIBLE; ESCRIBE EL RENGLON AUNQUE SEA CERO.               
060900****************************************************************          
061000 400-CALCULA-LIBRO-DIVIDENDOS SECTION.                                    
061100     OPEN OUTPUT TLDVLG                                                   
061200     PERFORM 410-CALCULA-UN-DIVIDENDO                                     
061300             VARYING WKS-DIV-IDX FROM 1 BY 1                              
061400             UNTIL WKS-DIV-IDX > WKS-DIV-TOTAL                            
061500     CLOSE TLDVLG.                                                        
061600 400-CALCULA-LIBRO-DIVIDENDOS-E.                                          
061700     EXIT.                                                                
061800*                                                                         
061900 410-CALCULA-UN-DIVIDENDO SECTION.                                        
062000     MOVE WKS-DIV-FECHA-EX(WKS-DIV-IDX) TO WKS-FECHA-ENTRA                
062100     PERFORM 250-RESTA-UN-DIA                                             
062200     MOVE 0 TO WKS-LIBRO-CANTIDAD-ELEGIBLE                                
062300     SET WKS-SNAP-IDX TO 1                                                
062400     PERFORM 420-BUSCA-SNAPSHOT                                           
062500             UNTIL WKS-SNAP-IDX > WKS-SNAP-TOTAL                          
062600     PERFORM 500-ESCRIBE-LIBRO-DIVIDENDOS.                                
062700 410-CALCULA-UN-DIVIDENDO-E.                                              
062800     EXIT.                                                                
062900*                                                                         
063000 420-BUSCA-SNAPSHOT SECTION.                                              
063100     IF WKS-SNAP-FECHA(WKS-SNAP-IDX)   = WKS-FSAL-COMPLETA                
063200        AND WKS-SNAP-SIMBOLO(WKS-SNAP-IDX) =                              
063300            WKS-DIV-SIMBOLO(WKS-DIV-IDX)                                  
063400        MOVE WKS-SNAP-CANTIDAD(WKS-SNAP-IDX)                              
063500          TO WKS-LIBRO-CANTIDAD-ELEGIBLE                                  
063600        SET WKS-SNAP-IDX TO WKS-SNAP-TOTAL                                
063700     END-IF                                                               
063800     SET WKS-SNAP-IDX UP BY 1.                                            
063900 420-BUSCA-SNAPSHOT-E.                                                    
064000     EXIT.                                                                
064100****************************************************************          
064200*    ESCRIBE UNA LINEA DEL LIBRO DE DIVIDENDOS DEL ANIO.                  
064300****************************************************************          
064400 500-ESCRIBE-LIBRO-DIVIDENDOS SECTION.                                    
064500     MOVE WKS-DIV-SIMBOLO (WKS-DIV-IDX)   TO DVLG-SYMBOL                  
064600     MOVE WKS-DIV-FECHA-EX(WKS-DIV-IDX)   TO DVLG-EX-DIVIDEND-DATE        
064700     MOVE WKS-FSAL-COMPLETA               TO DVLG-SNAPSHOT-DATE           
064800     MOVE WKS-LIBRO-CANTIDAD-ELEGIBLE     TO DVLG-ELIGIBLE-QTY            
064900     MOVE WKS-DIV-MONTO   (WKS-DIV-IDX)                                   
065000       TO DVLG-DIVIDEND-PER-SHARE                                         
065100     COMPUTE DVLG-DIVIDEND-AMOUNT =                                       
065200             WKS-LIBRO-CANTIDAD-ELEGIBLE *                                
065300             WKS-DIV-MONTO(WKS-DIV-IDX)                                   
065400     WRITE TLDVLG-RECORD                                                  
065500     ADD 1 TO WKS-ESCRITOS-TLDVLG.                                        
065600 500-ESCRIBE-LIBRO-DIVIDENDOS-E.                                          
065700     EXIT.                                                                
065800****************************************************************          
065900*    ABEND: LADO DE TRANSACCION DESCONOCIDO (VER INVFIFO).                
066000****************************************************************          
066100 910-ABEND-LADO-DESCONOCIDO SECTION.                                      
066200     DISPLAY "****************************************"                   
066300             UPON CONSOLE                                                 
066400     DISPLAY "INVDIVS - ERROR: LADO DE TRANSACCION DESCONOCIDO: "         
066500             OTRN-LADO UPON CONSOLE                                       
066600     DISPLAY "          SIMBOLO: " OTRN-SIMBOLO                           
066700             "  FECHA: " OTRN-FECHA UPON CONSOLE                          
066800     DISPLAY "****************************************"                   
066900             UPON CONSOLE                                                 
067000     MOVE 91 TO RETURN-CODE                                               
067100     STOP RUN.                                                            
067200 910-ABEND-LADO-DESCONOCIDO-E.                                            
067300     EXIT.                                                                
067400****************************************************************          
067500 900-ESTADISTICAS SECTION.                                                
067600     MOVE WKS-LEIDOS-TLDVHS     TO WKS-MASCARA-EDITADA                    
067700     DISPLAY "REGISTROS HISTORICOS LEIDOS: " WKS-MASCARA-EDITADA          
067800             UPON CONSOLE                                                 
067900     MOVE WKS-DIV-TOTAL         TO WKS-MASCARA-EDITADA                    
068000     DISPLAY "DIVIDENDOS DEL ANIO:         " WKS-MASCARA-EDITADA          
068100             UPON CONSOLE                                                 
068200     MOVE WKS-LEIDOS-TLTRAN     TO WKS-MASCARA-EDITADA                    
068300     DISPLAY "TRANSACCIONES LEIDAS:        " WKS-MASCARA-EDITADA          
068400             UPON CONSOLE                                                 
068500     MOVE WKS-IGNORADOS-TLTRAN  TO WKS-MASCARA-EDITADA                    
068600     DISPLAY "TRANSACCIONES DESCARTADAS:   " WKS-MASCARA-EDITADA          
068700             UPON CONSOLE                                                 
068800     MOVE WKS-ESCRITOS-TLDVLG   TO WKS-MASCARA-EDITADA                    
068900     DISPLAY "LINEAS DE LIBRO ESCRITAS:    " WKS-MASCARA-EDITADA          
069000             UPON CONSOLE.                                                
069100 900-ESTADISTICAS-E.                                                      
069200     EXIT.                                                                
