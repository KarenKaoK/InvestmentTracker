000100****************************************************************          
000200*           T L D V H S  -  H I S T O R I C O  D I V I D E N D O S        
000300****************************************************************          
000400*   ARCHIVO MAESTRO MULTI-ANIO DE EX-DIVIDENDOS POR SIMBOLO.              
000500*   INVDIVS FILTRA SOLO LOS REGISTROS CUYA FECHA EX-DIVIDENDO             
000600*   CAE DENTRO DEL ANIO QUE SE ESTA PROCESANDO.                           
000700*-----------------------------------------------------------------        
000800* 2021-03-02 PEDR TKT-19004  VERSION INICIAL DEL LAYOUT                   
000900****************************************************************          
001000 01  TLDVHS-RECORD.                                                       
001100     05  DVHS-EX-DIVIDEND-DATE          PIC 9(08).                        
001200     05  DVHS-SYMBOL                    PIC X(10).                        
001300     05  DVHS-DIVIDEND-PER-SHARE        PIC S9(05)V9(04).                 
001400     05  FILLER                         PIC X(30).                        
