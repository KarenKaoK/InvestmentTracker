000100****************************************************************          
000200* FECHA       : 19/04/1988                                     *          
000300* PROGRAMADOR : R MORALES (RMOR)                                *         
000400* APLICACION  : CARTERA DE INVERSIONES                          *         
000500* PROGRAMA    : INVYEAR                                         *         
000600* TIPO        : BATCH                                           *         
000700* DESCRIPCION : DRIVER ANUAL DE LA CARTERA.  LEE LA TARJETA DE  *         
000800*             : CONTROL DEL ANIO A PROCESAR Y EJECUTA, EN ESTE  *         
000900*             : ORDEN, EL BOOTSTRAP DE INVENTARIO Y EL MOTOR    *         
001000*             : FIFO DE COMPRAS Y VENTAS.                       *         
001100* ARCHIVOS    : NINGUNO PROPIO (LLAMA A INVBOOT E INVFIFO)       *        
001200* ACCION (ES) : L=LLAMA, V=VERIFICA RETORNO                      *        
001300* INSTALADO   : 19/04/1988                                      *         
001400* BPM/RATIONAL: 019004                                          *         
001500* NOMBRE      : DRIVER ANUAL DE CARTERA DE INVERSIONES          *         
001600****************************************************************          
001700 IDENTIFICATION DIVISION.                                                 
001800 PROGRAM-ID.         INVYEAR.                                             
001900 AUTHOR.             R MORALES (RMOR).                                    
002000 INSTALLATION.       CARTERA-INVERSION.                                   
002100 DATE-WRITTEN.       1988-04-19.                                          
002200 DATE-COMPILED.      2024-02-14.                                          
002300 SECURITY.           CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.         
002400****************************************************************          
002500*                    B I T A C O R A   D E   C A M B I O S                
002600****************************************************************          
002700* 1988-04-19 RMOR TKT-19004  VERSION INICIAL, LLAMA A INVBOOT Y           
002800*                            A INVFIFO EN SECUENCIA FIJA.                 
002900* 1991-09-03 RMOR TKT-19871  SE DETIENE LA CORRIDA SI INVBOOT             
003000*                            REGRESA CODIGO DE RETORNO DISTINTO           
003100*                            DE CERO (NO SE LLAMA A INVFIFO).             
003200* 1998-11-30 PEDR TKT-22019  REVISION DE FIN DE SIGLO (Y2K) - NO          
003300*                            APLICA, EL DRIVER NO MANEJA FECHAS           
003400*                            DE NEGOCIO DIRECTAMENTE.                     
003500* 2002-05-14 ERAM TKT-22870  SE AGREGA BITACORA DE EJECUCION CON          
003600*                            FECHA Y HORA DE CORRIDA EN CONSOLA.          
003700* 2011-06-09 ERAM TKT-23750  SE AGREGA VALIDACION DE RETORNO DE           
003800*                            INVFIFO (ANTES SOLO SE VALIDABA              
003900*                            INVBOOT).                                    
004000* 2024-02-14 MFLO TKT-25560  SE ALINEA TARJETA DE CONTROL CON EL          
004100*                            NUEVO LAYOUT TLYRPM COMPARTIDO CON           
004200*                            INVBOOT E INVFIFO.  LA TARJETA SE            
004300*                            REPITE UNA VEZ POR SYSIN POR CADA            
004400*                            PROGRAMA LLAMADO, IGUAL QUE CUANDO           
004500*                            SE CORRIAN COMO JOB STEPS SEPARADOS.         
004600* 2024-09-03 MFLO TKT-25940  SE UNIFICA EL LLAMADO A INVBOOT E            
004700*                            INVFIFO EN UN SOLO RANGO PERFORM-THRU        
004800*                            Y SE DESVIA CON GO TO AL PARRAFO DE          
004900*                            ABEND CUANDO INVBOOT FALLA, PARA NO          
005000*                            DEPENDER DE LA BANDERA DE RETORNO EN         
005100*                            EL CUERPO PRINCIPAL.                         
005200* 2024-09-19 MFLO TKT-25942  SE QUITA SPECIAL-NAMES/CLASE SIMBOLO-        
005300*                            VALIDO Y EL SWITCH UPSI-0, NUNCA SE          
005400*                            USARON EN NINGUN PARRAFO.                    
005500****************************************************************          
005600 ENVIRONMENT DIVISION.                                                    
005700*                                                                         
005800 DATA DIVISION.                                                           
005900 WORKING-STORAGE SECTION.                                                 
006000****************************************************************          
006100*              TARJETA DE CONTROL RECIBIDA DE SYSIN             *         
006200****************************************************************          
006300     COPY TLYRPM.                                                         
006400****************************************************************          
006500*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES       *         
006600****************************************************************          
006700 01  WKS-FECHA-SISTEMA.                                                   
006800     05  WKS-FECHA-HOY                  PIC 9(08) VALUE ZEROS.            
006900     05  FILLER                         PIC X(01) VALUE SPACE.            
007000 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.                     
007100     05  WKS-FSIS-ANIO                  PIC 9(04).                        
007200     05  WKS-FSIS-MES                   PIC 9(02).                        
007300     05  WKS-FSIS-DIA                   PIC 9(02).                        
007400     05  FILLER                         PIC X(01).                        
007500 01  WKS-TARJETA-ARCHIVO.                                                 
007600     05  WKS-TARJETA-LETRAS             PIC X(04) VALUE "TLIN".           
007700     05  WKS-TARJETA-ANIO               PIC 9(04) VALUE ZEROS.            
007800     05  FILLER                         PIC X(01) VALUE SPACE.            
007900 01  WKS-TARJETA-ARCHIVO-R REDEFINES WKS-TARJETA-ARCHIVO.                 
008000     05  WKS-TARJETA-COMPLETA           PIC X(09).                        
008100 01  WKS-FECHA-PROCESO.                                                   
008200     05  WKS-FECHA-PROC                 PIC 9(08) VALUE ZEROS.            
008300     05  FILLER                         PIC X(01) VALUE SPACE.            
008400 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.                     
008500     05  WKS-FPRO-ANIO                  PIC 9(04).                        
008600     05  WKS-FPRO-MES                   PIC 9(02).                        
008700     05  WKS-FPRO-DIA                   PIC 9(02).                        
008800     05  FILLER                         PIC X(01).                        
008900 77  WKS-RETORNO-INVBOOT              PIC S9(04) COMP VALUE ZERO.         
009000 77  WKS-RETORNO-INVFIFO              PIC S9(04) COMP VALUE ZERO.         
009100 77  WKS-RETORNO-EDITADO                PIC ZZZ9.                         
009200 77  WKS-PASOS-EJECUTADOS               PIC 9(02) COMP VALUE ZERO.        
009300****************************************************************          
009400 PROCEDURE DIVISION.                                                      
009500****************************************************************          
009600*               S E C C I O N    P R I N C I P A L                        
009700****************************************************************          
009800 000-MAIN SECTION.                                                        
009900     ACCEPT WKS-PARAMETROS FROM SYSIN                                     
010000     MOVE   WKSP-PROCESS-YEAR   TO YRPM-PROCESS-YEAR                      
010100     MOVE   WKSP-START-YEAR-SW  TO YRPM-START-YEAR-SW                     
010200     ACCEPT WKS-FECHA-HOY  FROM DATE YYYYMMDD                             
010300     MOVE   YRPM-PROCESS-YEAR TO WKS-TARJETA-ANIO                         
010400     MOVE   YRPM-PROCESS-YEAR TO WKS-FPRO-ANIO                            
010500     MOVE   1                 TO WKS-FPRO-MES WKS-FPRO-DIA                
010600     DISPLAY "****************************************"                   
010700             UPON CONSOLE                                                 
010800     DISPLAY "INVYEAR - DRIVER ANUAL DE CARTERA, ANIO: "                  
010900             YRPM-PROCESS-YEAR " FECHA CORRIDA: " WKS-FECHA-HOY           
011000             UPON CONSOLE                                                 
011100     DISPLAY "INVYEAR - PROCESANDO A PARTIR DE: " WKS-FECHA-PROC          
011200             UPON CONSOLE                                                 
011300     IF YRPM-START-YEAR                                                   
011400        DISPLAY "INVYEAR - BANDERA DE ANIO INICIAL ACTIVA"                
011500                UPON CONSOLE                                              
011600     END-IF                                                               
011700     PERFORM 100-LLAMA-INVBOOT THRU 200-LLAMA-INVFIFO-E                   
011800     DISPLAY "INVYEAR - PASOS EJECUTADOS: " WKS-PASOS-EJECUTADOS          
011900             UPON CONSOLE                                                 
012000     DISPLAY "****************************************"                   
012100             UPON CONSOLE                                                 
012200     STOP RUN.                                                            
012300 000-MAIN-E.                                                              
012400     EXIT.                                                                
012500****************************************************************          
012600*    PASO 1 - BOOTSTRAP DEL INVENTARIO DE APERTURA DEL ANIO.              
012700*    SI EL INVENTARIO NO EXISTE Y NO ES ANIO INICIAL, INVBOOT             
012800*    REGRESA CODIGO DE RETORNO 91 Y EL DRIVER NO CONTINUA.                
012900****************************************************************          
013000 100-LLAMA-INVBOOT SECTION.                                               
013100     ADD 1 TO WKS-PASOS-EJECUTADOS                                        
013200     DISPLAY "INVYEAR - LLAMANDO A INVBOOT" UPON CONSOLE                  
013300     CALL "INVBOOT"                                                       
013400     MOVE RETURN-CODE TO WKS-RETORNO-INVBOOT                              
013500     MOVE WKS-RETORNO-INVBOOT TO WKS-RETORNO-EDITADO                      
013600     DISPLAY "INVYEAR - INVBOOT REGRESO CODIGO: "                         
013700             WKS-RETORNO-EDITADO UPON CONSOLE                             
013800     IF WKS-RETORNO-INVBOOT NOT = ZERO                                    
013900        GO TO 900-ABEND-INVBOOT                                           
014000     END-IF.                                                              
014100 100-LLAMA-INVBOOT-E.                                                     
014200     EXIT.                                                                
014300****************************************************************          
014400*    PASO 2 - MOTOR FIFO: CASA COMPRAS Y VENTAS DEL ANIO CONTRA           
014500*    EL INVENTARIO DE APERTURA Y ESCRIBE LA GANANCIA REALIZADA            
014600*    Y EL INVENTARIO DE CIERRE.                                           
014700****************************************************************          
014800 200-LLAMA-INVFIFO SECTION.                                               
014900     ADD 1 TO WKS-PASOS-EJECUTADOS                                        
015000     DISPLAY "INVYEAR - LLAMANDO A INVFIFO" UPON CONSOLE                  
015100     CALL "INVFIFO"                                                       
015200     MOVE RETURN-CODE TO WKS-RETORNO-INVFIFO                              
015300     MOVE WKS-RETORNO-INVFIFO TO WKS-RETORNO-EDITADO                      
015400     DISPLAY "INVYEAR - INVFIFO REGRESO CODIGO: "                         
015500             WKS-RETORNO-EDITADO UPON CONSOLE                             
015600     IF WKS-RETORNO-INVFIFO NOT = ZERO                                    
015700        DISPLAY "INVYEAR - ADVERTENCIA: INVFIFO TERMINO CON ERROR"        
015800                UPON CONSOLE                                              
015900        MOVE WKS-RETORNO-INVFIFO TO RETURN-CODE                           
016000     END-IF.                                                              
016100 200-LLAMA-INVFIFO-E.                                                     
016200     EXIT.                                                                
016300****************************************************************          
016400*    ABEND: INVBOOT NO PUDO VERIFICAR NI CREAR EL INVENTARIO DE           
016500*    APERTURA.  NO SE LLAMA A INVFIFO.                                    
016600****************************************************************          
016700 900-ABEND-INVBOOT SECTION.                                               
016800     DISPLAY "****************************************"                   
016900             UPON CONSOLE                                                 
017000     DISPLAY "INVYEAR - ERROR: INVBOOT TERMINO CON CODIGO "               
017100             WKS-RETORNO-EDITADO UPON CONSOLE                             
017200     DISPLAY "          NO SE EJECUTA INVFIFO PARA EL ANIO "              
017300             YRPM-PROCESS-YEAR UPON CONSOLE                               
017400     DISPLAY "****************************************"                   
017500             UPON CONSOLE                                                 
017600     DISPLAY "INVYEAR - PASOS EJECUTADOS: " WKS-PASOS-EJECUTADOS          
017700             UPON CONSOLE                                                 
017800     DISPLAY "****************************************"                   
017900             UPON CONSOLE                                                 
018000     MOVE WKS-RETORNO-INVBOOT TO RETURN-CODE                              
018100     STOP RUN.                                                            
018200 900-ABEND-INVBOOT-E.                                                     
018300     EXIT.                                                                
