000100****************************************************************          
000200*            T L C L P R  -  C O T I Z A C I O N  D E  C I E R R E        
000300****************************************************************          
000400*   ULTIMA COTIZACION CONOCIDA POR SIMBOLO.  INVANRP SE QUEDA             
000500*   CON EL ULTIMO REGISTRO LEIDO POR SIMBOLO DENTRO DEL ANIO              
000600*   (EL ARCHIVO YA VIENE ORDENADO SIMBOLO/FECHA POR EL ORIGEN).           
000700*-----------------------------------------------------------------        
000800* 2021-03-02 PEDR TKT-19004  VERSION INICIAL DEL LAYOUT                   
000900****************************************************************          
001000 01  TLCLPR-RECORD.                                                       
001100     05  CLPR-SYMBOL                    PIC X(10).                        
001200     05  CLPR-PRICE-DATE                PIC 9(08).                        
001300     05  CLPR-CLOSE-PRICE               PIC S9(07)V9(04).                 
001400     05  FILLER                         PIC X(20).                        
