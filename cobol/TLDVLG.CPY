000100****************************************************************          
000200*              T L D V L G  -  L I B R O  D E  D I V I D E N D O S        
000300****************************************************************          
000400*   UNA LINEA POR CADA REGISTRO DE TLDVHS DEL ANIO, AUN CUANDO            
000500*   LA CANTIDAD ELEGIBLE SEA CERO (NO SE OMITEN SIMBOLOS SIN              
000600*   TENENCIA EN LA FECHA DE CORTE).                                       
000700*-----------------------------------------------------------------        
000800* 2021-03-02 PEDR TKT-19004  VERSION INICIAL DEL LAYOUT                   
000900****************************************************************          
001000 01  TLDVLG-RECORD.                                                       
001100     05  DVLG-SYMBOL                    PIC X(10).                        
001200     05  DVLG-EX-DIVIDEND-DATE          PIC 9(08).                        
001300     05  DVLG-SNAPSHOT-DATE             PIC 9(08).                        
001400     05  DVLG-ELIGIBLE-QTY              PIC S9(09).                       
001500     05  DVLG-DIVIDEND-PER-SHARE        PIC S9(05)V9(04).                 
001600     05  DVLG-DIVIDEND-AMOUNT           PIC S9(11)V9(04).                 
001700     05  FILLER                         PIC X(15).                        
