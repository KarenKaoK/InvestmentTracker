000100****************************************************************          
000200* FECHA       : 03/05/1988                                     *          
000300* PROGRAMADOR : R MORALES (RMOR)                                *         
000400* APLICACION  : CARTERA DE INVERSIONES                          *         
000500* PROGRAMA    : INVFIFO                                         *         
000600* TIPO        : BATCH                                           *         
000700* DESCRIPCION : APLICA LAS TRANSACCIONES DE COMPRA/VENTA DEL    *         
000800*             : ANIO CONTRA LOS LOTES FIFO POR SIMBOLO; EMITE   *         
000900*             : LA GANANCIA REALIZADA Y EL INVENTARIO DE CIERRE.*         
001000* ARCHIVOS    : TLINVT=C,TLTRAN=C,TLINVN=A,TLRPNL=A             *         
001100* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                        *         
001200* INSTALADO   : 03/05/1988                                      *         
001300* BPM/RATIONAL: 019004                                          *         
001400* NOMBRE      : MOTOR FIFO DE CARTERA                           *         
001500****************************************************************          
001600 IDENTIFICATION DIVISION.                                                 
001700 PROGRAM-ID.         INVFIFO.                                             
001800 AUTHOR.             R MORALES (RMOR).                                    
001900 INSTALLATION.       CARTERA-INVERSION.                                   
002000 DATE-WRITTEN.       1988-05-03.                                          
002100 DATE-COMPILED.      2024-02-14.                                          
002200 SECURITY.           CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.         
002300****************************************************************          
002400*                    B I T A C O R A   D E   C A M B I O S                
002500****************************************************************          
002600* 1988-05-03 RMOR TKT-19004  VERSION INICIAL.  CARGA INVENTARIO,          
002700*                            APLICA TRANSACCIONES FIFO, ESCRIBE           
002800*                            CIERRE Y GANANCIA REALIZADA.                 
002900* 1990-02-27 RMOR TKT-19633  SE AGREGA EL ORDENAMIENTO POR FECHA          
003000*                            DE LAS TRANSACCIONES VIA SORT CON            
003100*                            SECUENCIA DE DESEMPATE (ESTABLE).            
003200* 1993-10-05 PEDR TKT-20417  VALIDACION DE LADO DE TRANSACCION            
003300*                            DESCONOCIDO COMO ABEND DURO.                 
003400* 1996-08-14 PEDR TKT-21301  SE DESCARTAN TRANSACCIONES CON LLAVE         
003500*                            INCOMPLETA (SIMBOLO/LADO/CANTIDAD/           
003600*                            PRECIO/FECHA EN BLANCO) SIN DETENER          
003700*                            LA CORRIDA.                                  
003800* 1998-12-09 PEDR TKT-22019  REVISION DE FIN DE SIGLO (Y2K); EL           
003900*                            CAMPO DE FECHA YA ERA DE 8 DIGITOS,          
004000*                            NO SE REQUIRIO CAMBIO DE DATOS.              
004100* 2003-06-30 ERAM TKT-22904  SOBREVENTA DE UN SIMBOLO AHORA               
004200*                            DETIENE LA CORRIDA (ANTES SOLO               
004300*                            AVISABA POR CONSOLA).                        
004400* 2011-04-18 ERAM TKT-23512  SE AUMENTA LA TABLA DE LOTES DE              
004500*                            2000 A 5000 ENTRADAS POR VOLUMEN.            
004600* 2018-09-27 MFLO TKT-24188  SE ESTANDARIZA CONTEO DE ESTADISTICAS        
004700*                            AL FINAL DE LA CORRIDA.                      
004800* 2024-02-14 MFLO TKT-25560  SE ALINEA TARJETA DE CONTROL CON EL          
004900*                            NUEVO LAYOUT TLYRPM COMPARTIDO.              
005000* 2024-09-03 MFLO TKT-25940  LOS DOS ABENDS DUROS (SOBREVENTA Y           
005100*                            LADO DESCONOCIDO) AHORA SE DISPARAN          
005200*                            CON GO TO EN VEZ DE PERFORM.                 
005300* 2024-09-04 MFLO TKT-25941  CORRIGE LITERAL DEL MENSAJE DE ABEND         
005400*                            DE SOBREVENTA QUE NO CERRABA COMILLAS        
005500*                            (SE QUEDABA ABIERTO FUERA DE COLUMNA         
005600*                            72).  SE ACORTA EL TEXTO DEL MENSAJE.        
005700* 2024-09-19 MFLO TKT-25942  SE QUITA SPECIAL-NAMES/CLASE SIMBOLO-        
005800*                            VALIDO Y EL SWITCH UPSI-0, NUNCA SE          
005900*                            USARON EN NINGUN PARRAFO.  TAMBIEN SE        
006000*                            QUITAN PROGRAMA/ARCHIVO/ACCION, YA NO        
006100*                            SE LLAMA A DEBD1R00 DESDE LINE               
006200*                            SEQUENTIAL.                                  
006300****************************************************************          
006400 ENVIRONMENT DIVISION.                                                    
006500 INPUT-OUTPUT SECTION.                                                    
006600 FILE-CONTROL.                                                            
006700     SELECT TLINVT ASSIGN TO TLINVT                                       
006800            ORGANIZATION IS LINE SEQUENTIAL                               
006900            FILE STATUS   IS FS-TLINVT.                                   
007000     SELECT TLINVN ASSIGN TO TLINVN                                       
007100            ORGANIZATION IS LINE SEQUENTIAL                               
007200            FILE STATUS   IS FS-TLINVN.                                   
007300     SELECT TLTRAN ASSIGN TO TLTRAN                                       
007400            ORGANIZATION IS LINE SEQUENTIAL                               
007500            FILE STATUS   IS FS-TLTRAN.                                   
007600     SELECT TLRPNL ASSIGN TO TLRPNL                                       
007700            ORGANIZATION IS LINE SEQUENTIAL                               
007800            FILE STATUS   IS FS-TLRPNL.                                   
007900     SELECT WKS-ORDEN-TRAN ASSIGN TO SORTWK01.                            
008000*                                                                         
008100 DATA DIVISION.                                                           
008200 FILE SECTION.                                                            
008300*1 -->INVENTARIO DE APERTURA DEL ANIO A PROCESAR                          
008400 FD  TLINVT.                                                              
008500     COPY TLINVT.                                                         
008600*2 -->INVENTARIO DE CIERRE, APERTURA DEL ANIO SIGUIENTE                   
008700 FD  TLINVN.                                                              
008800     COPY TLINVT REPLACING ==TLINVT-RECORD== BY ==TLINVN-RECORD==         
008900                           ==INVT-==         BY ==INVN-==.                
009000*3 -->TRANSACCIONES DE COMPRA/VENTA DEL ANIO A PROCESAR                   
009100 FD  TLTRAN.                                                              
009200     COPY TLTRAN.                                                         
009300*4 -->GANANCIA REALIZADA POR VENTA, EN ORDEN DE EMISION                   
009400 FD  TLRPNL.                                                              
009500     COPY TLRPNL.                                                         
009600*5 -->AREA DE TRABAJO DEL SORT, TRANSACCIONES ORDENADAS POR FECHA         
009700 SD  WKS-ORDEN-TRAN.                                                      
009800 01  ORDEN-TRAN-RECORD.                                                   
009900     05  OTRN-FECHA                     PIC 9(08).                        
010000     05  OTRN-SECUENCIA                 PIC 9(07).                        
010100     05  OTRN-SIMBOLO                   PIC X(10).                        
010200     05  OTRN-LADO                      PIC X(04).                        
010300     05  OTRN-CANTIDAD                  PIC S9(07).                       
010400     05  OTRN-PRECIO                    PIC S9(07)V9(04).                 
010500     05  FILLER                         PIC X(10).                        
010600*                                                                         
010700 WORKING-STORAGE SECTION.                                                 
010800****************************************************************          
010900*           RECURSOS RUTINAS DE VALIDACION FILE-STATUS          *         
011000****************************************************************          
011100 01  WKS-FS-STATUS.                                                       
011200     05  FS-TLINVT                      PIC X(02) VALUE SPACES.           
011300     05  FS-TLINVN                      PIC X(02) VALUE SPACES.           
011400     05  FS-TLTRAN                      PIC X(02) VALUE SPACES.           
011500     05  FS-TLRPNL                      PIC X(02) VALUE SPACES.           
011600     05  FILLER                         PIC X(18) VALUE SPACES.           
011700****************************************************************          
011800*              TARJETA DE CONTROL RECIBIDA DE SYSIN             *         
011900****************************************************************          
012000     COPY TLYRPM.                                                         
012100****************************************************************          
012200*       TABLA DE LOTES FIFO (TODOS LOS SIMBOLOS EN UNA SOLA               
012300*       TABLA; EL ORDEN DE CARGA (APERTURA ORDENADA POR FECHA,            
012400*       LUEGO COMPRAS EN ORDEN CRONOLOGICO) GARANTIZA QUE EL              
012500*       PRIMER RENGLON DE UN SIMBOLO CON CANTIDAD > 0 ES SIEMPRE          
012600*       EL LOTE MAS ANTIGUO TODAVIA VIGENTE.                              
012700****************************************************************          
012800 01  WKS-TABLA-LOTES.                                                     
012900     05  WKS-LOTE-TOTAL                 PIC 9(05) COMP VALUE ZERO.        
013000     05  WKS-LOTE-ENTRADA OCCURS 1 TO 5000 TIMES                          
013100             DEPENDING ON WKS-LOTE-TOTAL                                  
013200             INDEXED BY WKS-LOTE-IDX.                                     
013300         10  WKS-LOTE-SIMBOLO           PIC X(10).                        
013400         10  WKS-LOTE-FECHA             PIC 9(08).                        
013500         10  WKS-LOTE-CANTIDAD          PIC S9(07).                       
013600         10  WKS-LOTE-PRECIO            PIC S9(07)V9(04).                 
013700****************************************************************          
013800*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES       *         
013900****************************************************************          
014000 01  WKS-FECHA-SISTEMA.                                                   
014100     05  WKS-FECHA-HOY                  PIC 9(08) VALUE ZEROS.            
014200     05  FILLER                         PIC X(01) VALUE SPACE.            
014300 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.                     
014400     05  WKS-FSIS-ANIO                  PIC 9(04).                        
014500     05  WKS-FSIS-MES                   PIC 9(02).                        
014600     05  WKS-FSIS-DIA                   PIC 9(02).                        
014700     05  FILLER                         PIC X(01).                        
014800 01  WKS-LOTE-SELECCIONADO.                                               
014900     05  WKS-LOTE-FECHA-SEL             PIC 9(08) VALUE ZEROS.            
015000     05  WKS-LOTE-PRECIO-SEL          PIC S9(07)V9(04) VALUE ZERO.        
015100     05  FILLER                         PIC X(01) VALUE SPACE.            
015200 01  WKS-LOTE-SELECCIONADO-R REDEFINES WKS-LOTE-SELECCIONADO.             
015300     05  WKS-LOTE-SEL-ANIO              PIC 9(04).                        
015400     05  WKS-LOTE-SEL-RESTO             PIC X(11).                        
015500 01  WKS-MASCARA-MONTO                PIC S9(11)V9(04) VALUE ZERO.        
015600 01  WKS-MASCARA-MONTO-R REDEFINES WKS-MASCARA-MONTO.                     
015700     05  WKS-MASCARA-SIGNO              PIC X(01).                        
015800     05  WKS-MASCARA-VALOR              PIC 9(15).                        
015900 77  WKS-MASCARA-EDITADA                PIC Z,ZZZ,ZZZ,ZZ9.                
016000 77  WKS-CANT-PENDIENTE                 PIC S9(07) VALUE ZERO.            
016100 77  WKS-CANT-TOMADA                    PIC S9(07) VALUE ZERO.            
016200 01  WKS-CONTADORES.                                                      
016300     05  WKS-SECUENCIA-TRAN             PIC 9(07) COMP VALUE ZERO.        
016400     05  WKS-LEIDOS-TLTRAN              PIC 9(07) COMP VALUE ZERO.        
016500     05  WKS-IGNORADOS-TLTRAN           PIC 9(07) COMP VALUE ZERO.        
016600     05  WKS-ESCRITOS-TLRPNL            PIC 9(07) COMP VALUE ZERO.        
016700     05  WKS-ESCRITOS-TLINVN            PIC 9(07) COMP VALUE ZERO.        
016800     05  FILLER                         PIC X(01) VALUE SPACE.            
016900 77  WKS-FIN-ORDEN                      PIC 9(01) VALUE ZERO.             
017000     88  FIN-TRANSACCIONES-ORDENADAS              VALUE 1.                
017100****************************************************************          
017200 PROCEDURE DIVISION.                                                      
017300****************************************************************          
017400*               S E C C I O N    P R I N C I P A L                        
017500****************************************************************          
017600 000-MAIN SECTION.                                                        
017700     ACCEPT WKS-PARAMETROS FROM SYSIN                                     
017800     MOVE   WKSP-PROCESS-YEAR   TO YRPM-PROCESS-YEAR                      
017900     MOVE   WKSP-START-YEAR-SW  TO YRPM-START-YEAR-SW                     
018000     ACCEPT WKS-FECHA-HOY  FROM DATE YYYYMMDD                             
018100     DISPLAY "****************************************"                   
018200             UPON CONSOLE                                                 
018300     DISPLAY "INVFIFO - MOTOR FIFO, ANIO: "                               
018400             YRPM-PROCESS-YEAR UPON CONSOLE                               
018500     PERFORM 100-CARGA-INVENTARIO                                         
018600     PERFORM 200-ORDENA-Y-APLICA-TRANSACCIONES                            
018700     PERFORM 400-ESCRIBE-INVENTARIO-CIERRE                                
018800     PERFORM 900-ESTADISTICAS                                             
018900     DISPLAY "****************************************"                   
019000             UPON CONSOLE                                                 
019100     STOP RUN.                                                            
019200 000-MAIN-E.                                                              
019300     EXIT.                                                                
019400****************************************************************          
019500*    CARGA EL INVENTARIO DE APERTURA EN LA TABLA DE LOTES. EL             
019600*    ARCHIVO YA VIENE ORDENADO POR SIMBOLO/FECHA DESDE EL CIERRE          
019700*    DEL ANIO ANTERIOR (INVFIFO DEL ANIO N-1 LO ESCRIBIO ASI).            
019800****************************************************************          
019900 100-CARGA-INVENTARIO SECTION.                                            
020000     OPEN INPUT TLINVT                                                    
020100     PERFORM 110-LEE-LOTE-INICIAL                                         
020200     PERFORM 120-AGREGA-LOTE-INICIAL UNTIL FS-TLINVT = "10"               
020300     CLOSE TLINVT.                                                        
020400 100-CARGA-INVENTARIO-E.                                                  
020500     EXIT.                                                                
020600*                                                                         
020700 110-LEE-LOTE-INICIAL SECTION.                                            
020800     READ TLINVT                                                          
020900       AT END MOVE "10" TO FS-TLINVT                                      
021000     END-READ.                                                            
021100 110-LEE-LOTE-INICIAL-E.                                                  
021200     EXIT.                                                                
021300*                                                                         
021400 120-AGREGA-LOTE-INICIAL SECTION.                                         
021500     ADD 1 TO WKS-LOTE-TOTAL                                              
021600     SET WKS-LOTE-IDX TO WKS-LOTE-TOTAL                                   
021700     MOVE INVT-STOCK-SYMBOL     TO WKS-LOTE-SIMBOLO (WKS-LOTE-IDX)        
021800     MOVE INVT-TRANSACTION-DATE TO WKS-LOTE-FECHA   (WKS-LOTE-IDX)        
021900     MOVE INVT-QTY              TO WKS-LOTE-CANTIDAD(WKS-LOTE-IDX)        
022000     MOVE INVT-PRICE            TO WKS-LOTE-PRECIO  (WKS-LOTE-IDX)        
022100     PERFORM 110-LEE-LOTE-INICIAL.                                        
022200 120-AGREGA-LOTE-INICIAL-E.                                               
022300     EXIT.                                                                
022400****************************************************************          
022500*    ORDENA LAS TRANSACCIONES DEL ANIO POR FECHA ASCENDENTE,              
022600*    CON LA SECUENCIA DE LECTURA COMO LLAVE DE DESEMPATE PARA             
022700*    QUE EL ORDEN SEA ESTABLE, Y LAS APLICA CONTRA LA TABLA DE            
022800*    LOTES A MEDIDA QUE SALEN DEL SORT.                                   
022900****************************************************************          
023000 200-ORDENA-Y-APLICA-TRANSACCIONES SECTION.                               
023100     OPEN OUTPUT TLRPNL                                                   
023200     SORT WKS-ORDEN-TRAN                                                  
023300          ON ASCENDING KEY OTRN-FECHA OTRN-SECUENCIA                      
023400          INPUT  PROCEDURE 210-FILTRA-Y-LIBERA-TRAN                       
023500          OUTPUT PROCEDURE 250-APLICA-TRANSACCION-ORDENADA                
023600     CLOSE TLRPNL.                                                        
023700 200-ORDENA-Y-APLICA-TRANSACCIONES-E.                                     
023800     EXIT.                                                                
023900*                                                                         
024000 210-FILTRA-Y-LIBERA-TRAN SECTION.                                        
024100     OPEN INPUT TLTRAN                                                    
024200     PERFORM 211-LEE-TRANSACCION                                          
024300     PERFORM 212-FILTRA-Y-LIBERA UNTIL FS-TLTRAN = "10"                   
024400     CLOSE TLTRAN.                                                        
024500 210-FILTRA-Y-LIBERA-TRAN-E.                                              
024600     EXIT.                                                                
024700*                                                                         
024800 211-LEE-TRANSACCION SECTION.                                             
024900     READ TLTRAN                                                          
025000       AT END MOVE "10" TO FS-TLTRAN                                      
025100     END-READ.                                                            
025200 211-LEE-TRANSACCION-E.                                                   
025300     EXIT.                                                                
025400*                                                                         
025500*--> DESCARTA SILENCIOSAMENTE TRANSACCIONES CON LLAVE INCOMPLETA          
025600 212-FILTRA-Y-LIBERA SECTION.                                             
025700     IF TRAN-STOCK-SYMBOL = SPACES                                        
025800        OR TRAN-SIDE = SPACES                                             
025900        OR TRAN-QTY = ZERO                                                
026000        OR TRAN-PRICE = ZERO                                              
026100        OR TRAN-TRANSACTION-DATE = ZERO                                   
026200        ADD 1 TO WKS-IGNORADOS-TLTRAN                                     
026300     ELSE                                                                 
026400        ADD 1 TO WKS-SECUENCIA-TRAN                                       
026500        MOVE TRAN-TRANSACTION-DATE TO OTRN-FECHA                          
026600        MOVE WKS-SECUENCIA-TRAN    TO OTRN-SECUENCIA                      
026700        MOVE TRAN-STOCK-SYMBOL     TO OTRN-SIMBOLO                        
026800        MOVE TRAN-SIDE             TO OTRN-LADO                           
026900        INSPECT OTRN-LADO CONVERTING                                      
027000                "abcdefghijklmnopqrstuvwxyz"                              
027100             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                              
027200        MOVE TRAN-QTY              TO OTRN-CANTIDAD                       
027300        MOVE TRAN-PRICE            TO OTRN-PRECIO                         
027400        RELEASE ORDEN-TRAN-RECORD                                         
027500        ADD 1 TO WKS-LEIDOS-TLTRAN                                        
027600     END-IF                                                               
027700     PERFORM 211-LEE-TRANSACCION.                                         
027800 212-FILTRA-Y-LIBERA-E.                                                   
027900     EXIT.                                                                
028000*                                                                         
028100 250-APLICA-TRANSACCION-ORDENADA SECTION.                                 
028200     PERFORM 251-RETORNA-TRANSACCION                                      
028300     PERFORM 252-PROCESA-TRANSACCION-LEIDA                                
028400             UNTIL FIN-TRANSACCIONES-ORDENADAS.                           
028500 250-APLICA-TRANSACCION-ORDENADA-E.                                       
028600     EXIT.                                                                
028700*                                                                         
028800 251-RETORNA-TRANSACCION SECTION.                                         
028900     RETURN WKS-ORDEN-TRAN                                                
029000       AT END MOVE 1 TO WKS-FIN-ORDEN                                     
029100     END-RETURN.                                                          
029200 251-RETORNA-TRANSACCION-E.                                               
029300     EXIT.                                                                
029400*                                                                         
029500 252-PROCESA-TRANSACCION-LEIDA SECTION.                                   
029600     EVALUATE OTRN-LADO                                                   
029700        WHEN "BUY "                                                       
029800           PERFORM 310-APLICA-COMPRA                                      
029900        WHEN "SELL"                                                       
030000           PERFORM 320-APLICA-VENTA                                       
030100        WHEN OTHER                                                        
030200           GO TO 910-ABEND-LADO-DESCONOCIDO                               
030300     END-EVALUATE                                                         
030400     PERFORM 251-RETORNA-TRANSACCION.                                     
030500 252-PROCESA-TRANSACCION-LEIDA-E.                                         
030600     EXIT.                                                                
030700****************************************************************          
030800*    COMPRA: SE AGREGA UN LOTE NUEVO AL FINAL DE LA TABLA.                
030900****************************************************************          
031000 310-APLICA-COMPRA SECTION.                                               
031100     ADD 1 TO WKS-LOTE-TOTAL                                              
031200     SET WKS-LOTE-IDX TO WKS-LOTE-TOTAL                                   
031300     MOVE OTRN-SIMBOLO          TO WKS-LOTE-SIMBOLO (WKS-LOTE-IDX)        
031400     MOVE OTRN-FECHA            TO WKS-LOTE-FECHA   (WKS-LOTE-IDX)        
031500     MOVE OTRN-CANTIDAD         TO WKS-LOTE-CANTIDAD(WKS-LOTE-IDX)        
031600     MOVE OTRN-PRECIO           TO WKS-LOTE-PRECIO (WKS-LOTE-IDX).        
031700 310-APLICA-COMPRA-E.                                                     
031800     EXIT.                                                                
031900****************************************************************          
032000*    VENTA: SE CONSUME DESDE EL PRIMER LOTE VIGENTE DEL SIMBOLO           
032100*    HACIA ADELANTE HASTA COMPLETAR LA CANTIDAD VENDIDA.                  
032200****************************************************************          
032300 320-APLICA-VENTA SECTION.                                                
032400     MOVE OTRN-CANTIDAD TO WKS-CANT-PENDIENTE                             
032500     SET WKS-LOTE-IDX TO 1                                                
032600     PERFORM 321-BUSCA-Y-CONSUME                                          
032700             UNTIL WKS-CANT-PENDIENTE = 0                                 
032800                OR WKS-LOTE-IDX > WKS-LOTE-TOTAL                          
032900     IF WKS-CANT-PENDIENTE NOT = 0                                        
033000        GO TO 900-ABEND-SIN-INVENTARIO                                    
033100     END-IF.                                                              
033200 320-APLICA-VENTA-E.                                                      
033300     EXIT.                                                                
033400*                                                                         
033500 321-BUSCA-Y-CONSUME SECTION.                                             
033600     IF WKS-LOTE-SIMBOLO(WKS-LOTE-IDX) = OTRN-SIMBOLO                     
033700        AND WKS-LOTE-CANTIDAD(WKS-LOTE-IDX) > 0                           
033800        PERFORM 322-CONSUME-LOTE                                          
033900     ELSE                                                                 
034000        SET WKS-LOTE-IDX UP BY 1                                          
034100     END-IF.                                                              
034200 321-BUSCA-Y-CONSUME-E.                                                   
034300     EXIT.                                                                
034400*                                                                         
034500*--> EL LOTE QUE SOBRA SE QUEDA AL FRENTE CON SU FECHA Y PRECIO           
034600*    ORIGINALES (SOLO SE REDUCE LA CANTIDAD).                             
034700 322-CONSUME-LOTE SECTION.                                                
034800     MOVE WKS-LOTE-FECHA (WKS-LOTE-IDX) TO WKS-LOTE-FECHA-SEL             
034900     MOVE WKS-LOTE-PRECIO(WKS-LOTE-IDX) TO WKS-LOTE-PRECIO-SEL            
035000     IF WKS-LOTE-CANTIDAD(WKS-LOTE-IDX) > WKS-CANT-PENDIENTE              
035100        MOVE WKS-CANT-PENDIENTE TO WKS-CANT-TOMADA                        
035200        SUBTRACT WKS-CANT-PENDIENTE                                       
035300              FROM WKS-LOTE-CANTIDAD(WKS-LOTE-IDX)                        
035400        MOVE 0 TO WKS-CANT-PENDIENTE                                      
035500     ELSE                                                                 
035600        MOVE WKS-LOTE-CANTIDAD(WKS-LOTE-IDX) TO WKS-CANT-TOMADA           
035700        SUBTRACT WKS-LOTE-CANTIDAD(WKS-LOTE-IDX)                          
035800              FROM WKS-CANT-PENDIENTE                                     
035900        MOVE 0 TO WKS-LOTE-CANTIDAD(WKS-LOTE-IDX)                         
036000        SET WKS-LOTE-IDX UP BY 1                                          
036100     END-IF                                                               
036200     PERFORM 330-EMITE-PNL-REALIZADO.                                     
036300 322-CONSUME-LOTE-E.                                                      
036400     EXIT.                                                                
036500*                                                                         
036600 330-EMITE-PNL-REALIZADO SECTION.                                         
036700     MOVE OTRN-FECHA           TO RPNL-TRANSACTION-DATE                   
036800     MOVE OTRN-SIMBOLO         TO RPNL-STOCK-SYMBOL                       
036900     MOVE WKS-CANT-TOMADA      TO RPNL-SELL-QTY                           
037000     MOVE OTRN-PRECIO          TO RPNL-SELL-PRICE                         
037100     MOVE WKS-LOTE-FECHA-SEL   TO RPNL-BUY-DATE                           
037200     MOVE WKS-LOTE-PRECIO-SEL  TO RPNL-BUY-PRICE                          
037300     COMPUTE RPNL-REALIZED-PNL =                                          
037400             WKS-CANT-TOMADA * (OTRN-PRECIO - WKS-LOTE-PRECIO-SEL)        
037500     WRITE TLRPNL-RECORD                                                  
037600     ADD 1 TO WKS-ESCRITOS-TLRPNL.                                        
037700 330-EMITE-PNL-REALIZADO-E.                                               
037800     EXIT.                                                                
037900****************************************************************          
038000*    ESCRIBE LOS LOTES SOBREVIVIENTES (CANTIDAD > 0) COMO EL              
038100*    INVENTARIO DE APERTURA DEL ANIO SIGUIENTE.                           
038200****************************************************************          
038300 400-ESCRIBE-INVENTARIO-CIERRE SECTION.                                   
038400     OPEN OUTPUT TLINVN                                                   
038500     PERFORM 410-ESCRIBE-LOTE-SOBREVIVIENTE                               
038600             VARYING WKS-LOTE-IDX FROM 1 BY 1                             
038700             UNTIL WKS-LOTE-IDX > WKS-LOTE-TOTAL                          
038800     CLOSE TLINVN.                                                        
038900 400-ESCRIBE-INVENTARIO-CIERRE-E.                                         
039000     EXIT.                                                                
039100*                                                                         
039200 410-ESCRIBE-LOTE-SOBREVIVIENTE SECTION.                                  
039300     IF WKS-LOTE-CANTIDAD(WKS-LOTE-IDX) > 0                               
039400        MOVE WKS-LOTE-FECHA (WKS-LOTE-IDX)                                
039500          TO INVN-TRANSACTION-DATE                                        
039600        MOVE WKS-LOTE-SIMBOLO (WKS-LOTE-IDX) TO INVN-STOCK-SYMBOL         
039700        MOVE WKS-LOTE-CANTIDAD(WKS-LOTE-IDX) TO INVN-QTY                  
039800        MOVE WKS-LOTE-PRECIO  (WKS-LOTE-IDX) TO INVN-PRICE                
039900        WRITE TLINVN-RECORD                                               
040000        ADD 1 TO WKS-ESCRITOS-TLINVN                                      
040100     END-IF.                                                              
040200 410-ESCRIBE-LOTE-SOBREVIVIENTE-E.                                        
040300     EXIT.                                                                
040400****************************************************************          
040500*    ABEND: EL SIMBOLO NO TIENE SUFICIENTES ACCIONES PARA CUBRIR          
040600*    LA VENTA.  DESDE TKT-22904 DETIENE LA CORRIDA (VER BITACORA).        
040700****************************************************************          
040800 900-ABEND-SIN-INVENTARIO SECTION.                                        
040900     DISPLAY "****************************************"                   
041000             UPON CONSOLE                                                 
041100     DISPLAY "INVFIFO - ERROR: INVENTARIO INSUFIC. PARA VENDER"           
041200             UPON CONSOLE                                                 
041300     DISPLAY "          SIMBOLO: " OTRN-SIMBOLO                           
041400             "  FECHA: " OTRN-FECHA UPON CONSOLE                          
041500     DISPLAY "****************************************"                   
041600             UPON CONSOLE                                                 
041700     MOVE 91 TO RETURN-CODE                                               
041800     STOP RUN.                                                            
041900 900-ABEND-SIN-INVENTARIO-E.                                              
042000     EXIT.                                                                
042100*                                                                         
042200 910-ABEND-LADO-DESCONOCIDO SECTION.                                      
042300     DISPLAY "****************************************"                   
042400             UPON CONSOLE                                                 
042500     DISPLAY "INVFIFO - ERROR: LADO DE TRANSACCION DESCONOCIDO: "         
042600             OTRN-LADO UPON CONSOLE                                       
042700     DISPLAY "          SIMBOLO: " OTRN-SIMBOLO                           
042800             "  FECHA: " OTRN-FECHA UPON CONSOLE                          
042900     DISPLAY "****************************************"                   
043000             UPON CONSOLE                                                 
043100     MOVE 91 TO RETURN-CODE                                               
043200     STOP RUN.                                                            
043300 910-ABEND-LADO-DESCONOCIDO-E.                                            
043400     EXIT.                                                                
043500****************************************************************          
043600 900-ESTADISTICAS SECTION.                                                
043700     MOVE WKS-LEIDOS-TLTRAN     TO WKS-MASCARA-EDITADA                    
043800     DISPLAY "TRANSACCIONES LEIDAS:        " WKS-MASCARA-EDITADA          
043900             UPON CONSOLE                                                 
044000     MOVE WKS-IGNORADOS-TLTRAN  TO WKS-MASCARA-EDITADA                    
044100     DISPLAY "TRANSACCIONES DESCARTADAS:   " WKS-MASCARA-EDITADA          
044200             UPON CONSOLE                                                 
044300     MOVE WKS-ESCRITOS-TLRPNL   TO WKS-MASCARA-EDITADA                    
044400     DISPLAY "LINEAS DE GANANCIA REALIZADA:" WKS-MASCARA-EDITADA          
044500             UPON CONSOLE                                                 
044600     MOVE WKS-ESCRITOS-TLINVN   TO WKS-MASCARA-EDITADA                    
044700     DISPLAY "LOTES EN INVENTARIO DE CIERRE:" WKS-MASCARA-EDITADA         
044800             UPON CONSOLE.                                                
044900 900-ESTADISTICAS-E.                                                      
045000     EXIT.                                                                
