000100****************************************************************          
000200*              T L R P N L  -  G A N A N C I A  R E A L I Z A D A         
000300****************************************************************          
000400*   UNA LINEA POR CADA LOTE TOCADO AL LIQUIDAR UNA VENTA.                 
000500*   RPNL-REALIZED-PNL = RPNL-SELL-QTY * (RPNL-SELL-PRICE -                
000600*   RPNL-BUY-PRICE), SIN REDONDEO (4 DECIMALES EXACTOS).                  
000700*-----------------------------------------------------------------        
000800* 2021-03-02 PEDR TKT-19004  VERSION INICIAL DEL LAYOUT                   
000900****************************************************************          
001000 01  TLRPNL-RECORD.                                                       
001100     05  RPNL-TRANSACTION-DATE          PIC 9(08).                        
001200     05  RPNL-STOCK-SYMBOL              PIC X(10).                        
001300     05  RPNL-SELL-QTY                  PIC S9(07).                       
001400     05  RPNL-SELL-PRICE                PIC S9(07)V9(04).                 
001500     05  RPNL-BUY-DATE                  PIC 9(08).                        
001600     05  RPNL-BUY-PRICE                 PIC S9(07)V9(04).                 
001700     05  RPNL-REALIZED-PNL              PIC S9(11)V9(04).                 
001800     05  FILLER                         PIC X(10).                        
