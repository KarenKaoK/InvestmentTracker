000100****************************************************************          
000200*              T L I N V T   -   L O T E   D E   C A R T E R A            
000300****************************************************************          
000400*   REGISTRO DE INVENTARIO DE ACCIONES (LOTE FISCAL ABIERTO).             
000500*   UN REGISTRO POR LOTE DE COMPRA AUN NO CONSUMIDO POR VENTAS.           
000600*   SE LEE COMO INVENTARIO DE APERTURA DEL ANIO N Y SE REGRABA            
000700*   COMO INVENTARIO DE APERTURA DEL ANIO N+1 (CIERRE DEL ANIO N).         
000800*-----------------------------------------------------------------        
000900* 2021-03-02 PEDR TKT-19004  VERSION INICIAL DEL LAYOUT                   
001000****************************************************************          
001100 01  TLINVT-RECORD.                                                       
001200     05  INVT-TRANSACTION-DATE         PIC 9(08).                         
001300     05  INVT-TRANSACTION-DATE-R REDEFINES INVT-TRANSACTION-DATE.         
001400         10  INVT-TRAN-YEAR             PIC 9(04).                        
001500         10  INVT-TRAN-MONTH            PIC 9(02).                        
001600         10  INVT-TRAN-DAY              PIC 9(02).                        
001700     05  INVT-STOCK-SYMBOL              PIC X(10).                        
001800     05  INVT-QTY                       PIC S9(07).                       
001900     05  INVT-PRICE                     PIC S9(07)V9(04).                 
002000     05  FILLER                         PIC X(21).                        
