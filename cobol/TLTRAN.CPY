000100****************************************************************          
000200*              T L T R A N   -   T R A N S A C C I O N                    
000300****************************************************************          
000400*   REGISTRO DE TRANSACCION DE COMPRA/VENTA DE ACCIONES DEL               
000500*   ANIO EN PROCESO.  EL CAMPO TRAN-SIDE TRAE 'BUY ' O 'SELL'             
000600*   (CONVERTIDO A MAYUSCULAS ANTES DE COMPARAR, VER INVFIFO).             
000700*-----------------------------------------------------------------        
000800* 2021-03-02 PEDR TKT-19004  VERSION INICIAL DEL LAYOUT                   
000900* 2022-11-09 ERAM TKT-22187  SE AGREGA 88 PARA LADOS VALIDOS              
001000****************************************************************          
001100 01  TLTRAN-RECORD.                                                       
001200     05  TRAN-TRANSACTION-DATE          PIC 9(08).                        
001300     05  TRAN-STOCK-SYMBOL               PIC X(10).                       
001400     05  TRAN-SIDE                      PIC X(04).                        
001500         88  TRAN-SIDE-BUY                         VALUE 'BUY '.          
001600         88  TRAN-SIDE-SELL                        VALUE 'SELL'.          
001700     05  TRAN-QTY                       PIC S9(07).                       
001800     05  TRAN-PRICE                     PIC S9(07)V9(04).                 
001900     05  FILLER                         PIC X(15).                        
