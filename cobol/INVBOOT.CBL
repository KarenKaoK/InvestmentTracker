000100****************************************************************          
000200* FECHA       : 11/04/1988                                     *          
000300* PROGRAMADOR : R MORALES (RMOR)                                *         
000400* APLICACION  : CARTERA DE INVERSIONES                          *         
000500* PROGRAMA    : INVBOOT                                         *         
000600* TIPO        : BATCH                                           *         
000700* DESCRIPCION : VERIFICA QUE EXISTA EL INVENTARIO DE APERTURA   *         
000800*             : DEL ANIO A PROCESAR; SI EL ANIO ES EL PRIMERO   *         
000900*             : DEL PORTAFOLIO, CREA UN INVENTARIO VACIO.       *         
001000* ARCHIVOS    : TLINVT=A/C                                      *         
001100* ACCION (ES) : V=VERIFICA, C=CREA VACIO                        *         
001200* INSTALADO   : 11/04/1988                                      *         
001300* BPM/RATIONAL: 019004                                          *         
001400* NOMBRE      : BOOTSTRAP DE INVENTARIO ANUAL                   *         
001500****************************************************************          
001600 IDENTIFICATION DIVISION.                                                 
001700 PROGRAM-ID.         INVBOOT.                                             
001800 AUTHOR.             R MORALES (RMOR).                                    
001900 INSTALLATION.       CARTERA-INVERSION.                                   
002000 DATE-WRITTEN.       1988-04-11.                                          
002100 DATE-COMPILED.      2024-02-14.                                          
002200 SECURITY.           CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.         
002300****************************************************************          
002400*                    B I T A C O R A   D E   C A M B I O S                
002500****************************************************************          
002600* 1988-04-11 RMOR TKT-19004  VERSION INICIAL, CREA/VERIFICA               
002700*                            EL INVENTARIO DE APERTURA DEL ANIO.          
002800* 1991-09-03 RMOR TKT-19871  SE AGREGA MENSAJE DE OPERADOR CON            
002900*                            LA BANDERA CORRECTA A EJECUTAR.              
003000* 1995-06-20 PEDR TKT-21055  ESTANDARIZA EL MANEJO DE FS-TLINVT           
003100*                            AL ESTILO DE LOS DEMAS PROGRAMAS.            
003200* 1998-11-30 PEDR TKT-22019  REVISION DE FIN DE SIGLO (Y2K) - LAS         
003300*                            FECHAS DE 4 DIGITOS YA VENIAN BIEN           
003400*                            EN TLINVT, NO REQUIERE CAMBIO.               
003500* 2002-05-14 ERAM TKT-22870  SE AGREGA BITACORA DE EJECUCION CON          
003600*                            FECHA Y HORA DE CORRIDA.                     
003700* 2009-08-02 ERAM TKT-23340  AJUSTE DE MENSAJES DE CONSOLA.               
003800* 2024-02-14 MFLO TKT-25560  SE ALINEA TARJETA DE CONTROL CON EL          
003900*                            NUEVO LAYOUT TLYRPM COMPARTIDO CON           
004000*                            INVYEAR E INVFIFO.                           
004100* 2024-09-03 MFLO TKT-25940  SE CAMBIA A GO TO DIRECTO AL PARRAFO         
004200*                            DE ABEND CUANDO NO EXISTE INVENTARIO         
004300*                            DE APERTURA, EN LUGAR DE PERFORM.            
004400* 2024-09-19 MFLO TKT-25942  SE QUITA SPECIAL-NAMES/CLASE SIMBOLO-        
004500*                            VALIDO Y EL SWITCH UPSI-0, NUNCA SE          
004600*                            USARON EN NINGUN PARRAFO.  TAMBIEN SE        
004700*                            QUITAN PROGRAMA/ARCHIVO/ACCION, YA NO        
004800*                            SE LLAMA A DEBD1R00 DESDE LINE               
004900*                            SEQUENTIAL.                                  
005000****************************************************************          
005100 ENVIRONMENT DIVISION.                                                    
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400     SELECT TLINVT ASSIGN TO TLINVT                                       
005500            ORGANIZATION IS LINE SEQUENTIAL                               
005600            FILE STATUS   IS FS-TLINVT.                                   
005700*                                                                         
005800 DATA DIVISION.                                                           
005900 FILE SECTION.                                                            
006000*1 -->INVENTARIO DE APERTURA DEL ANIO A PROCESAR                          
006100 FD  TLINVT.                                                              
006200     COPY TLINVT.                                                         
006300*                                                                         
006400 WORKING-STORAGE SECTION.                                                 
006500****************************************************************          
006600*           RECURSOS RUTINAS DE VALIDACION FILE-STATUS          *         
006700****************************************************************          
006800 01  WKS-FS-STATUS.                                                       
006900     05  FS-TLINVT                      PIC X(02) VALUE SPACES.           
007000     05  FILLER                         PIC X(23) VALUE SPACES.           
007100****************************************************************          
007200*              TARJETA DE CONTROL RECIBIDA DE SYSIN             *         
007300****************************************************************          
007400     COPY TLYRPM.                                                         
007500****************************************************************          
007600*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES       *         
007700****************************************************************          
007800 01  WKS-FECHA-SISTEMA.                                                   
007900     05  WKS-FECHA-HOY                  PIC 9(08) VALUE ZEROS.            
008000     05  FILLER                         PIC X(01) VALUE SPACE.            
008100 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.                     
008200     05  WKS-FSIS-ANIO                  PIC 9(04).                        
008300     05  WKS-FSIS-MES                   PIC 9(02).                        
008400     05  WKS-FSIS-DIA                   PIC 9(02).                        
008500     05  FILLER                         PIC X(01).                        
008600 01  WKS-FECHA-PROCESO.                                                   
008700     05  WKS-FECHA-PROC                 PIC 9(08) VALUE ZEROS.            
008800     05  FILLER                         PIC X(01) VALUE SPACE.            
008900 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.                     
009000     05  WKS-FPRO-ANIO                  PIC 9(04).                        
009100     05  WKS-FPRO-MES                   PIC 9(02).                        
009200     05  WKS-FPRO-DIA                   PIC 9(02).                        
009300     05  FILLER                         PIC X(01).                        
009400 01  WKS-TARJETA-ARCHIVO.                                                 
009500     05  WKS-TARJETA-LETRAS             PIC X(04) VALUE "TLIN".           
009600     05  WKS-TARJETA-ANIO               PIC 9(04) VALUE ZEROS.            
009700     05  FILLER                         PIC X(01) VALUE SPACE.            
009800 01  WKS-TARJETA-ARCHIVO-R REDEFINES WKS-TARJETA-ARCHIVO.                 
009900     05  WKS-TARJETA-COMPLETA           PIC X(09).                        
010000 77  WKS-REGISTROS-LEIDOS               PIC 9(07) COMP.                   
010100 77  WKS-REGISTROS-ESCRITOS             PIC 9(07) COMP.                   
010200****************************************************************          
010300 PROCEDURE DIVISION.                                                      
010400****************************************************************          
010500*               S E C C I O N    P R I N C I P A L                        
010600****************************************************************          
010700 000-MAIN SECTION.                                                        
010800     ACCEPT WKS-PARAMETROS FROM SYSIN                                     
010900     MOVE   WKSP-PROCESS-YEAR   TO YRPM-PROCESS-YEAR                      
011000     MOVE   WKSP-START-YEAR-SW  TO YRPM-START-YEAR-SW                     
011100     ACCEPT WKS-FECHA-HOY  FROM DATE YYYYMMDD                             
011200     MOVE   YRPM-PROCESS-YEAR TO WKS-FPRO-ANIO WKS-TARJETA-ANIO           
011300     DISPLAY "****************************************"                   
011400             UPON CONSOLE                                                 
011500     DISPLAY "INVBOOT - BOOTSTRAP INVENTARIO ANIO: "                      
011600             YRPM-PROCESS-YEAR UPON CONSOLE                               
011700     IF YRPM-START-YEAR                                                   
011800        PERFORM 200-CREA-INVENTARIO-VACIO                                 
011900     ELSE                                                                 
012000        PERFORM 100-VERIFICA-INVENTARIO-INICIAL                           
012100     END-IF                                                               
012200     DISPLAY "****************************************"                   
012300             UPON CONSOLE                                                 
012400     STOP RUN.                                                            
012500 000-MAIN-E.                                                              
012600     EXIT.                                                                
012700****************************************************************          
012800*    VALIDA QUE EL INVENTARIO DE APERTURA YA EXISTA Y SE PUEDA            
012900*    LEER; SI NO EXISTE, EL OPERADOR DEBE CORRER CON BANDERA              
013000*    DE ANIO INICIAL (YRPM-START-YEAR-SW = 'Y').                          
013100****************************************************************          
013200 100-VERIFICA-INVENTARIO-INICIAL SECTION.                                 
013300     OPEN INPUT TLINVT                                                    
013400     IF FS-TLINVT = "00" OR FS-TLINVT = "97"                              
013500        PERFORM 110-CUENTA-LOTES-EXISTENTES                               
013600        CLOSE TLINVT                                                      
013700        DISPLAY "INVBOOT - INVENTARIO DE APERTURA OK, LOTES: "            
013800                WKS-REGISTROS-LEIDOS UPON CONSOLE                         
013900     ELSE                                                                 
014000        GO TO 900-ABEND-SIN-INVENTARIO                                    
014100     END-IF.                                                              
014200 100-VERIFICA-INVENTARIO-INICIAL-E.                                       
014300     EXIT.                                                                
014400*                                                                         
014500 110-CUENTA-LOTES-EXISTENTES SECTION.                                     
014600     PERFORM 111-LEE-UN-LOTE                                              
014700     PERFORM 112-CUENTA-Y-LEE UNTIL FS-TLINVT = "10".                     
014800 110-CUENTA-LOTES-EXISTENTES-E.                                           
014900     EXIT.                                                                
015000*                                                                         
015100 112-CUENTA-Y-LEE SECTION.                                                
015200     ADD 1 TO WKS-REGISTROS-LEIDOS                                        
015300     PERFORM 111-LEE-UN-LOTE.                                             
015400 112-CUENTA-Y-LEE-E.                                                      
015500     EXIT.                                                                
015600*                                                                         
015700 111-LEE-UN-LOTE SECTION.                                                 
015800     READ TLINVT                                                          
015900       AT END MOVE "10" TO FS-TLINVT                                      
016000     END-READ.                                                            
016100 111-LEE-UN-LOTE-E.                                                       
016200     EXIT.                                                                
016300****************************************************************          
016400*    ANIO INICIAL DEL PORTAFOLIO: EL INVENTARIO DE APERTURA SE            
016500*    CREA VACIO (SOLO SE ABRE Y SE CIERRA, CERO REGISTROS).               
016600****************************************************************          
016700 200-CREA-INVENTARIO-VACIO SECTION.                                       
016800     OPEN OUTPUT TLINVT                                                   
016900     IF FS-TLINVT NOT = "00"                                              
017000        DISPLAY "INVBOOT - NO SE PUDO CREAR TLINVT, STATUS: "             
017100                FS-TLINVT UPON CONSOLE                                    
017200        MOVE 91 TO RETURN-CODE                                            
017300        STOP RUN                                                          
017400     END-IF                                                               
017500     CLOSE TLINVT                                                         
017600     MOVE 0 TO WKS-REGISTROS-ESCRITOS                                     
017700     DISPLAY "INVBOOT - INVENTARIO DE APERTURA CREADO VACIO PARA "        
017800             "EL ANIO INICIAL" UPON CONSOLE.                              
017900 200-CREA-INVENTARIO-VACIO-E.                                             
018000     EXIT.                                                                
018100****************************************************************          
018200*    ABEND: NO EXISTE INVENTARIO DE APERTURA Y NO SE INDICO               
018300*    BANDERA DE ANIO INICIAL.  SE AVISA AL OPERADOR Y SE DETIENE          
018400*    LA CORRIDA (NO SE EJECUTA INVFIFO).                                  
018500****************************************************************          
018600 900-ABEND-SIN-INVENTARIO SECTION.                                        
018700     DISPLAY "****************************************"                   
018800             UPON CONSOLE                                                 
018900     DISPLAY "INVBOOT - ERROR: NO EXISTE INVENTARIO DE APERTURA"          
019000             UPON CONSOLE                                                 
019100     DISPLAY "          PARA EL ANIO " YRPM-PROCESS-YEAR                  
019200             UPON CONSOLE                                                 
019300     DISPLAY "          VUELVA A EJECUTAR INVYEAR CON LA TARJETA"         
019400             UPON CONSOLE                                                 
019500     DISPLAY "          DE CONTROL YRPM-START-YEAR-SW = 'Y' SI "          
019600             UPON CONSOLE                                                 
019700     DISPLAY "          ESTE ES EL PRIMER ANIO DEL PORTAFOLIO."           
019800             UPON CONSOLE                                                 
019900     DISPLAY "****************************************"                   
020000             UPON CONSOLE                                                 
020100     MOVE 91 TO RETURN-CODE                                               
020200     STOP RUN.                                                            
020300 900-ABEND-SIN-INVENTARIO-E.                                              
020400     EXIT.                                                                
