000100****************************************************************          
000200* FECHA       : 02/11/1988                                     *          
000300* PROGRAMADOR : R MORALES (RMOR)                                *         
000400* APLICACION  : CARTERA DE INVERSIONES                          *         
000500* PROGRAMA    : INVANRP                                         *         
000600* TIPO        : BATCH                                           *         
000700* DESCRIPCION : REPORTE ANUAL DE CARTERA - RESUMEN, GANANCIA     *        
000800*             : REALIZADA, DIVIDENDOS, TENENCIA Y GANANCIA NO   *         
000900*             : REALIZADA POR SIMBOLO AL CIERRE DEL ANIO.       *         
001000* ARCHIVOS    : TLCLPR=E TLRPNL=E TLDVLG=E TLINVN=E TLANRP=S     *        
001100* ACCION (ES) : A=ACUMULA, C=CALCULA, I=IMPRIME                  *        
001200* INSTALADO   : 02/11/1988                                      *         
001300* BPM/RATIONAL: 019004                                          *         
001400* NOMBRE      : REPORTE ANUAL DE CARTERA                        *         
001500****************************************************************          
001600 IDENTIFICATION DIVISION.                                                 
001700 PROGRAM-ID.         INVANRP.                                             
001800 AUTHOR.             R MORALES (RMOR).                                    
001900 INSTALLATION.       CARTERA-INVERSION.                                   
002000 DATE-WRITTEN.       1988-11-02.                                          
002100 DATE-COMPILED.      2024-02-14.                                          
002200 SECURITY.           CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.         
002300****************************************************************          
002400*                    B I T A C O R A   D E   C A M B I O S                
002500****************************************************************          
002600* 1988-11-02 RMOR TKT-19004  VERSION INICIAL, REPORTE DE CINCO            
002700*                            SECCIONES POR SIMBOLO Y RESUMEN.             
002800* 1990-02-27 RMOR TKT-19650  SE AGREGA SECCION DE TENENCIA AL             
002900*                            CIERRE CON VALOR DE MERCADO.                 
003000* 1994-08-15 PEDR TKT-20710  SE ORDENA LA SECCION POR SIMBOLO             
003100*                            MEDIANTE SORT INTERNO EN VEZ DE              
003200*                            TABLA DE BUSQUEDA SECUENCIAL.                
003300* 1998-12-09 PEDR TKT-22019  REVISION DE FIN DE SIGLO (Y2K) - EL          
003400*                            ANIO DE TLCLPR YA VIENE EN 4 DIGITOS,        
003500*                            NO REQUIERE CAMBIO DE DATOS.                 
003600* 2003-11-04 ERAM TKT-22950  SE OMITE VALOR DE MERCADO Y GANANCIA         
003700*                            NO REALIZADA CUANDO NO HAY COTIZACION        
003800*                            DE CIERRE PARA EL SIMBOLO (QUEDA CERO        
003900*                            Y NO ABORTA LA CORRIDA).                     
004000* 2009-03-30 ERAM TKT-23341  SE AJUSTA REDONDEO DE COSTO PROMEDIO         
004100*                            A SEIS DECIMALES PARA CUADRAR CON            
004200*                            CONTABILIDAD.                                
004300* 2016-07-21 MFLO TKT-24022  SE ELIMINAN DE LA TENENCIA LOS               
004400*                            SIMBOLOS CON CANTIDAD CERO AL CIERRE.        
004500* 2024-02-14 MFLO TKT-25560  SE ALINEA ENCABEZADOS CON EL NUEVO           
004600*                            ESTANDAR DE TARJETA DE CONTROL TLYRPM        
004700* 2024-09-03 MFLO TKT-25940  SE REAGRUPAN LOS RENGLONES DE DETALLE        
004800*                            DE LAS CINCO SECCIONES DESPUES DE LA         
004900*                            SECCION 850, PARA QUE 800-IMPRIME-           
005000*                            REPORTE LAS DISPARE CON UN SOLO              
005100*                            PERFORM-THRU EN VEZ DE CINCO PERFORM.        
005200* 2024-09-04 MFLO TKT-25941  LA SECCION "DETALLE POR SIMBOLO" SOLO        
005300*                            LLEVABA REALIZADA, DIVIDENDO, NO             
005400*                            REALIZADA Y TOTAL.  SE AGREGAN               
005500*                            CANTIDAD, COSTO, CIERRE Y MERCADO A          
005600*                            WKS-LINEA-POR-SIMBOLO Y A 821 PARA           
005700*                            QUE LA SECCION QUEDE COMPLETA.               
005800* 2024-09-19 MFLO TKT-25942  SE QUITA SPECIAL-NAMES/CLASE SIMBOLO-        
005900*                            VALIDO Y EL SWITCH UPSI-0, NUNCA SE          
006000*                            USARON EN NINGUN PARRAFO.  TAMBIEN SE        
006100*                            QUITAN PROGRAMA/ARCHIVO/ACCION, YA NO        
006200*                            SE LLAMA A DEBD1R00 DESDE LINE               
006300*                            SEQUENTIAL.                                  
006400****************************************************************          
006500 ENVIRONMENT DIVISION.                                                    
006600 INPUT-OUTPUT SECTION.                                                    
006700 FILE-CONTROL.                                                            
006800     SELECT TLCLPR  ASSIGN TO TLCLPR                                      
006900            ORGANIZATION IS LINE SEQUENTIAL                               
007000            FILE STATUS   IS FS-TLCLPR.                                   
007100     SELECT TLRPNL  ASSIGN TO TLRPNL                                      
007200            ORGANIZATION IS LINE SEQUENTIAL                               
007300            FILE STATUS   IS FS-TLRPNL.                                   
007400     SELECT TLDVLG  ASSIGN TO TLDVLG                                      
007500            ORGANIZATION IS LINE SEQUENTIAL                               
007600            FILE STATUS   IS FS-TLDVLG.                                   
007700     SELECT TLINVN  ASSIGN TO TLINVN                                      
007800            ORGANIZATION IS LINE SEQUENTIAL                               
007900            FILE STATUS   IS FS-TLINVN.                                   
008000     SELECT TLANRP  ASSIGN TO TLANRP                                      
008100            ORGANIZATION IS LINE SEQUENTIAL                               
008200            FILE STATUS   IS FS-TLANRP.                                   
008300     SELECT WKS-ORDEN-SIM ASSIGN TO SORTWK01.                             
008400*                                                                         
008500 DATA DIVISION.                                                           
008600 FILE SECTION.                                                            
008700*1 -->COTIZACION DE CIERRE POR SIMBOLO (MULTI-ANIO, SE FILTRA)            
008800 FD  TLCLPR.                                                              
008900     COPY TLCLPR.                                                         
009000*2 -->GANANCIA REALIZADA DEL ANIO, UNA LINEA POR LOTE TOCADO              
009100 FD  TLRPNL.                                                              
009200     COPY TLRPNL.                                                         
009300*3 -->LIBRO DE DIVIDENDOS DEL ANIO, UNA LINEA POR CORTE                   
009400 FD  TLDVLG.                                                              
009500     COPY TLDVLG.                                                         
009600*4 -->INVENTARIO DE APERTURA DEL ANIO N+1 (CIERRE DEL ANIO N)             
009700 FD  TLINVN.                                                              
009800     COPY TLINVT.                                                         
009900*5 -->REPORTE ANUAL IMPRESO                                               
010000 FD  TLANRP.                                                              
010100 01  TLANRP-RECORD.                                                       
010200     05  ANRP-LINEA                     PIC X(127).                       
010300     05  FILLER                         PIC X(05).                        
010400*6 -->TRABAJO DE ORDENAMIENTO DE LA TABLA POR SIMBOLO                     
010500 SD  WKS-ORDEN-SIM.                                                       
010600 01  ORDEN-SIM-RECORD.                                                    
010700     05  OSIM-SIMBOLO                   PIC X(10).                        
010800     05  OSIM-REALIZADO                 PIC S9(13)V9(04).                 
010900     05  OSIM-DIVIDENDO                 PIC S9(13)V9(04).                 
011000     05  OSIM-CANTIDAD                  PIC S9(09).                       
011100     05  OSIM-COSTO-TOTAL               PIC S9(13)V9(04).                 
011200     05  FILLER                         PIC X(15).                        
011300*                                                                         
011400 WORKING-STORAGE SECTION.                                                 
011500****************************************************************          
011600*           RECURSOS RUTINAS DE VALIDACION FILE-STATUS          *         
011700****************************************************************          
011800 01  WKS-FS-STATUS.                                                       
011900     05  FS-TLCLPR                      PIC X(02) VALUE SPACES.           
012000     05  FS-TLRPNL                      PIC X(02) VALUE SPACES.           
012100     05  FS-TLDVLG                      PIC X(02) VALUE SPACES.           
012200     05  FS-TLINVN                      PIC X(02) VALUE SPACES.           
012300     05  FS-TLANRP                      PIC X(02) VALUE SPACES.           
012400     05  FS-ORDEN-SIM                   PIC X(02) VALUE SPACES.           
012500     05  FILLER                         PIC X(18) VALUE SPACES.           
012600****************************************************************          
012700*              TARJETA DE CONTROL RECIBIDA DE SYSIN             *         
012800****************************************************************          
012900     COPY TLYRPM.                                                         
013000****************************************************************          
013100*         TABLA DE COTIZACIONES DE CIERRE DEL ANIO A PROCESAR   *         
013200****************************************************************          
013300 01  WKS-TABLA-PRECIOS.                                                   
013400     05  WKS-PRE-TOTAL                  PIC 9(05) COMP VALUE ZERO.        
013500     05  WKS-PRE-ENTRADA OCCURS 1 TO 2000 TIMES                           
013600                          DEPENDING ON WKS-PRE-TOTAL                      
013700                          INDEXED BY WKS-PRE-IDX.                         
013800         10  WKS-PRE-SIMBOLO            PIC X(10).                        
013900         10  WKS-PRE-PRECIO             PIC S9(07)V9(04).                 
014000****************************************************************          
014100*    TABLA DE ACUMULACION POR SIMBOLO (ANTES DE ORDENAR)        *         
014200****************************************************************          
014300 01  WKS-TABLA-SIMBOLOS.                                                  
014400     05  WKS-SIM-TOTAL                  PIC 9(05) COMP VALUE ZERO.        
014500     05  WKS-SIM-ENTRADA OCCURS 1 TO 2000 TIMES                           
014600                          DEPENDING ON WKS-SIM-TOTAL                      
014700                          INDEXED BY WKS-SIM-IDX.                         
014800         10  WKS-SIM-SIMBOLO            PIC X(10).                        
014900         10  WKS-SIM-REALIZADO          PIC S9(13)V9(04).                 
015000         10  WKS-SIM-DIVIDENDO          PIC S9(13)V9(04).                 
015100         10  WKS-SIM-CANTIDAD           PIC S9(09).                       
015200         10  WKS-SIM-COSTO-TOTAL        PIC S9(13)V9(04).                 
015300****************************************************************          
015400*   TABLA FINAL POR SIMBOLO, YA ORDENADA, CON VALORES CALCULADOS*         
015500****************************************************************          
015600 01  WKS-TABLA-SIMBOLOS-FINAL.                                            
015700     05  WKS-SIMF-TOTAL                 PIC 9(05) COMP VALUE ZERO.        
015800     05  WKS-SIMF-ENTRADA OCCURS 1 TO 2000 TIMES                          
015900                          DEPENDING ON WKS-SIMF-TOTAL                     
016000                          INDEXED BY WKS-SIMF-IDX.                        
016100         10  WKS-SIMF-SIMBOLO           PIC X(10).                        
016200         10  WKS-SIMF-REALIZADO         PIC S9(11)V9(02).                 
016300         10  WKS-SIMF-DIVIDENDO         PIC S9(11)V9(02).                 
016400         10  WKS-SIMF-CANTIDAD          PIC S9(09).                       
016500         10  WKS-SIMF-COSTO-TOTAL       PIC S9(11)V9(02).                 
016600         10  WKS-SIMF-COSTO-PROMEDIO    PIC S9(07)V9(06).                 
016700         10  WKS-SIMF-PRECIO-CIERRE     PIC S9(07)V9(04).                 
016800         10  WKS-SIMF-PRECIO-SW         PIC 9(01).                        
016900             88  SIMF-PRECIO-DISPONIBLE          VALUE 1.                 
017000             88  SIMF-PRECIO-AUSENTE             VALUE 0.                 
017100         10  WKS-SIMF-VALOR-MERCADO     PIC S9(11)V9(02).                 
017200         10  WKS-SIMF-PNL-NO-REALIZADO  PIC S9(11)V9(02).                 
017300         10  WKS-SIMF-PNL-TOTAL         PIC S9(11)V9(02).                 
017400****************************************************************          
017500*              PARAMETROS DE BUSQUEDA EN TABLAS                 *         
017600****************************************************************          
017700 77  WKS-BUSCA-SIMBOLO                  PIC X(10).                        
017800 77  WKS-BUSCA-ENCONTRADO               PIC X(01) VALUE "N".              
017900     88  WKS-SE-ENCONTRO                          VALUE "S".              
018000     88  WKS-NO-SE-ENCONTRO                       VALUE "N".              
018100****************************************************************          
018200*              FECHA DE COTIZACION EN EXAMEN                    *         
018300****************************************************************          
018400 01  WKS-FECHA-COTIZACION.                                                
018500     05  WKS-FCOT-FECHA                 PIC 9(08) VALUE ZEROS.            
018600     05  FILLER                         PIC X(01) VALUE SPACE.            
018700 01  WKS-FECHA-COTIZACION-R REDEFINES WKS-FECHA-COTIZACION.               
018800     05  WKS-FCOT-ANIO                  PIC 9(04).                        
018900     05  WKS-FCOT-MES                   PIC 9(02).                        
019000     05  WKS-FCOT-DIA                   PIC 9(02).                        
019100     05  FILLER                         PIC X(01).                        
019200****************************************************************          
019300*              IDENTIFICADOR DEL ARCHIVO DE SALIDA               *        
019400****************************************************************          
019500 01  WKS-TARJETA-ARCHIVO.                                                 
019600     05  WKS-TARJETA-LETRAS             PIC X(04) VALUE "TLAN".           
019700     05  WKS-TARJETA-ANIO               PIC 9(04) VALUE ZEROS.            
019800     05  FILLER                         PIC X(01) VALUE SPACE.            
019900 01  WKS-TARJETA-ARCHIVO-R REDEFINES WKS-TARJETA-ARCHIVO.                 
020000     05  WKS-TARJETA-COMPLETA           PIC X(09).                        
020100****************************************************************          
020200*          ACUMULADORES GENERALES DEL REPORTE                   *         
020300****************************************************************          
020400 01  WKS-TOTALES-GENERALES.                                               
020500     05  WKS-TOT-REALIZADO            PIC S9(11)V9(02) VALUE ZERO.        
020600     05  WKS-TOT-DIVIDENDO            PIC S9(11)V9(02) VALUE ZERO.        
020700     05  WKS-TOT-NO-REALIZADO         PIC S9(11)V9(02) VALUE ZERO.        
020800     05  WKS-TOT-GANANCIA             PIC S9(11)V9(02) VALUE ZERO.        
020900     05  FILLER                       PIC X(05) VALUE SPACES.             
021000 01  WKS-TOTALES-GENERALES-R REDEFINES WKS-TOTALES-GENERALES.             
021100     05  WKS-TOT-COMPLETO               PIC X(53).                        
021200****************************************************************          
021300*                 LINEAS DE IMPRESION DEL REPORTE               *         
021400****************************************************************          
021500 01  WKS-LINEA-BLANCO.                                                    
021600     05  FILLER                         PIC X(132) VALUE SPACES.          
021700 01  WKS-LINEA-TITULO.                                                    
021800     05  WKS-LTIT-TEXTO                 PIC X(60)  VALUE SPACES.          
021900     05  FILLER                         PIC X(72)  VALUE SPACES.          
022000 01  WKS-LINEA-RESUMEN.                                                   
022100     05  WKS-LRES-ETIQUETA              PIC X(35)  VALUE SPACES.          
022200     05  WKS-LRES-VALOR                 PIC -Z,ZZZ,ZZZ,ZZ9.99.            
022300     05  FILLER                         PIC X(82)  VALUE SPACES.          
022400 01  WKS-LINEA-POR-SIMBOLO.                                               
022500     05  WKS-LSIM-SIMBOLO               PIC X(11)  VALUE SPACES.          
022600     05  WKS-LSIM-REALIZADO             PIC -Z,ZZZ,ZZ9.99.                
022700     05  WKS-LSIM-DIVIDENDO             PIC -Z,ZZZ,ZZ9.99.                
022800     05  WKS-LSIM-CANTIDAD              PIC -Z,ZZZ,ZZ9.                   
022900     05  WKS-LSIM-COSTO                 PIC -Z,ZZZ,ZZ9.99.                
023000     05  WKS-LSIM-CIERRE                PIC -ZZ,ZZ9.9999.                 
023100     05  WKS-LSIM-MERCADO               PIC -Z,ZZZ,ZZ9.99.                
023200     05  WKS-LSIM-NO-REALIZADO          PIC -Z,ZZZ,ZZ9.99.                
023300     05  WKS-LSIM-TOTAL                 PIC -Z,ZZZ,ZZ9.99.                
023400     05  FILLER                         PIC X(20)  VALUE SPACES.          
023500 01  WKS-LINEA-TENENCIA.                                                  
023600     05  WKS-LTEN-SIMBOLO               PIC X(11)  VALUE SPACES.          
023700     05  WKS-LTEN-CANTIDAD              PIC -Z,ZZZ,ZZ9.                   
023800     05  WKS-LTEN-COSTO                 PIC -Z,ZZZ,ZZ9.99.                
023900     05  WKS-LTEN-PROMEDIO              PIC -ZZ9.999999.                  
024000     05  WKS-LTEN-CIERRE                PIC -ZZ,ZZ9.9999.                 
024100     05  WKS-LTEN-MERCADO               PIC -Z,ZZZ,ZZ9.99.                
024200     05  WKS-LTEN-NORELIZ               PIC -Z,ZZZ,ZZ9.99.                
024300     05  FILLER                         PIC X(30)  VALUE SPACES.          
024400 01  WKS-LINEA-REALIZADO.                                                 
024500     05  WKS-LREA-SIMBOLO               PIC X(11)  VALUE SPACES.          
024600     05  WKS-LREA-MONTO                 PIC -Z,ZZZ,ZZ9.99.                
024700     05  FILLER                         PIC X(100) VALUE SPACES.          
024800 01  WKS-LINEA-DIVIDENDO.                                                 
024900     05  WKS-LDIV-SIMBOLO               PIC X(11)  VALUE SPACES.          
025000     05  WKS-LDIV-MONTO                 PIC -Z,ZZZ,ZZ9.99.                
025100     05  FILLER                         PIC X(100) VALUE SPACES.          
025200****************************************************************          
025300*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES       *         
025400****************************************************************          
025500 01  WKS-CONTADORES.                                                      
025600     05  WKS-PRECIOS-LEIDOS             PIC 9(07) COMP.                   
025700     05  WKS-REALIZADOS-LEIDOS          PIC 9(07) COMP.                   
025800     05  WKS-DIVIDENDOS-LEIDOS          PIC 9(07) COMP.                   
025900     05  WKS-LOTES-LEIDOS               PIC 9(07) COMP.                   
026000     05  WKS-LINEAS-ESCRITAS            PIC 9(07) COMP.                   
026100     05  FILLER                         PIC X(01) VALUE SPACE.            
026200 77  WKS-FIN-ORDEN                      PIC X(02) VALUE SPACES.           
026300     88  FIN-SIMBOLOS-ORDENADOS                   VALUE "10".             
026400****************************************************************          
026500 PROCEDURE DIVISION.                                                      
026600****************************************************************          
026700*               S E C C I O N    P R I N C I P A L                        
026800****************************************************************          
026900 000-MAIN SECTION.                                                        
027000     ACCEPT WKS-PARAMETROS FROM SYSIN                                     
027100     MOVE   WKSP-PROCESS-YEAR   TO YRPM-PROCESS-YEAR                      
027200     MOVE   WKSP-START-YEAR-SW  TO YRPM-START-YEAR-SW                     
027300     MOVE YRPM-PROCESS-YEAR TO WKS-TARJETA-ANIO                           
027400     DISPLAY "****************************************"                   
027500             UPON CONSOLE                                                 
027600     DISPLAY "INVANRP - REPORTE ANUAL DE CARTERA ANIO: "                  
027700             YRPM-PROCESS-YEAR UPON CONSOLE                               
027800     PERFORM 100-CARGA-PRECIOS-CIERRE                                     
027900     PERFORM 200-ACUMULA-PNL-REALIZADO                                    
028000     PERFORM 300-ACUMULA-DIVIDENDOS                                       
028100     PERFORM 400-ACUMULA-TENENCIAS                                        
028200     PERFORM 500-CALCULA-VALOR-MERCADO                                    
028300     PERFORM 600-CALCULA-TOTALES                                          
028400     PERFORM 700-CONSOLIDA-POR-SIMBOLO                                    
028500     PERFORM 800-IMPRIME-REPORTE                                          
028600     DISPLAY "INVANRP - SIMBOLOS EN EL REPORTE: "                         
028700             WKS-SIMF-TOTAL UPON CONSOLE                                  
028800     DISPLAY "****************************************"                   
028900             UPON CONSOLE                                                 
029000     STOP RUN.                                                            
029100 000-MAIN-E.                                                              
029200     EXIT.                                                                
029300****************************************************************          
029400*    CARGA LA TABLA DE COTIZACIONES DE CIERRE DEL ANIO.  SI UN            
029500*    SIMBOLO APARECE VARIAS VECES EN EL ANIO, SE CONSERVA LA              
029600*    ULTIMA (EL ARCHIVO YA VIENE ORDENADO SIMBOLO/FECHA).                 
029700****************************************************************          
029800 100-CARGA-PRECIOS-CIERRE SECTION.                                        
029900     OPEN INPUT TLCLPR                                                    
030000     PERFORM 110-LEE-COTIZACION                                           
030100     PERFORM 120-FILTRA-Y-ACUMULA-PRECIO                                  
030200        UNTIL FS-TLCLPR = "10"                                            
030300     CLOSE TLCLPR                                                         
030400     DISPLAY "INVANRP - COTIZACIONES LEIDAS: "                            
030500             WKS-PRECIOS-LEIDOS UPON CONSOLE.                             
030600 100-CARGA-PRECIOS-CIERRE-E.                                              
030700     EXIT.                                                                
030800*                                                                         
030900 110-LEE-COTIZACION SECTION.                                              
031000     READ TLCLPR                                                          
031100       AT END MOVE "10" TO FS-TLCLPR                                      
031200     END-READ.                                                            
031300 110-LEE-COTIZACION-E.                                                    
031400     EXIT.                                                                
031500*                                                                         
031600 120-FILTRA-Y-ACUMULA-PRECIO SECTION.                                     
031700     ADD 1 TO WKS-PRECIOS-LEIDOS                                          
031800     MOVE CLPR-PRICE-DATE TO WKS-FCOT-FECHA                               
031900     IF WKS-FCOT-ANIO = YRPM-PROCESS-YEAR                                 
032000        PERFORM 130-BUSCA-O-CREA-PRECIO                                   
032100     END-IF                                                               
032200     PERFORM 110-LEE-COTIZACION.                                          
032300 120-FILTRA-Y-ACUMULA-PRECIO-E.                                           
032400     EXIT.                                                                
032500*                                                                         
032600 130-BUSCA-O-CREA-PRECIO SECTION.                                         
032700     SET WKS-NO-SE-ENCONTRO TO TRUE                                       
032800     PERFORM 131-COMPARA-UN-PRECIO                                        
032900        VARYING WKS-PRE-IDX FROM 1 BY 1                                   
033000        UNTIL WKS-PRE-IDX > WKS-PRE-TOTAL                                 
033100     IF WKS-NO-SE-ENCONTRO                                                
033200        ADD 1 TO WKS-PRE-TOTAL                                            
033300        SET WKS-PRE-IDX TO WKS-PRE-TOTAL                                  
033400        MOVE CLPR-SYMBOL      TO WKS-PRE-SIMBOLO (WKS-PRE-IDX)            
033500     END-IF                                                               
033600     MOVE CLPR-CLOSE-PRICE TO WKS-PRE-PRECIO (WKS-PRE-IDX).               
033700 130-BUSCA-O-CREA-PRECIO-E.                                               
033800     EXIT.                                                                
033900*                                                                         
034000 131-COMPARA-UN-PRECIO SECTION.                                           
034100     IF WKS-PRE-SIMBOLO (WKS-PRE-IDX) = CLPR-SYMBOL                       
034200        SET WKS-SE-ENCONTRO TO TRUE                                       
034300        SET WKS-PRE-IDX TO WKS-PRE-TOTAL                                  
034400     END-IF.                                                              
034500 131-COMPARA-UN-PRECIO-E.                                                 
034600     EXIT.                                                                
034700****************************************************************          
034800*    ACUMULA LA GANANCIA REALIZADA DEL ANIO EN LA TABLA POR               
034900*    SIMBOLO (UNO O MAS REGISTROS DE TLRPNL POR SIMBOLO).                 
035000****************************************************************          
035100 200-ACUMULA-PNL-REALIZADO SECTION.                                       
035200     OPEN INPUT TLRPNL                                                    
035300     PERFORM 210-LEE-REALIZADO                                            
035400     PERFORM 220-ACUMULA-UN-REALIZADO                                     
035500        UNTIL FS-TLRPNL = "10"                                            
035600     CLOSE TLRPNL                                                         
035700     DISPLAY "INVANRP - LINEAS DE PNL REALIZADO LEIDAS: "                 
035800             WKS-REALIZADOS-LEIDOS UPON CONSOLE.                          
035900 200-ACUMULA-PNL-REALIZADO-E.                                             
036000     EXIT.                                                                
036100*                                                                         
036200 210-LEE-REALIZADO SECTION.                                               
036300     READ TLRPNL                                                          
036400       AT END MOVE "10" TO FS-TLRPNL                                      
036500     END-READ.                                                            
036600 210-LEE-REALIZADO-E.                                                     
036700     EXIT.                                                                
036800*                                                                         
036900 220-ACUMULA-UN-REALIZADO SECTION.                                        
037000     ADD 1 TO WKS-REALIZADOS-LEIDOS                                       
037100     MOVE RPNL-STOCK-SYMBOL TO WKS-BUSCA-SIMBOLO                          
037200     PERFORM 900-BUSCA-O-CREA-SIMBOLO                                     
037300     ADD RPNL-REALIZED-PNL TO WKS-SIM-REALIZADO (WKS-SIM-IDX)             
037400     PERFORM 210-LEE-REALIZADO.                                           
037500 220-ACUMULA-UN-REALIZADO-E.                                              
037600     EXIT.                                                                
037700****************************************************************          
037800*    ACUMULA LOS DIVIDENDOS DEL ANIO EN LA TABLA POR SIMBOLO              
037900*    (UNO O MAS CORTES DE TLDVLG POR SIMBOLO).                            
038000****************************************************************          
038100 300-ACUMULA-DIVIDENDOS SECTION.                                          
038200     OPEN INPUT TLDVLG                                                    
038300     PERFORM 310-LEE-DIVIDENDO                                            
038400     PERFORM 320-ACUMULA-UN-DIVIDENDO                                     
038500        UNTIL FS-TLDVLG = "10"                                            
038600     CLOSE TLDVLG                                                         
038700     DISPLAY "INVANRP - LINEAS DE LIBRO DE DIVIDENDOS LEIDAS: "           
038800             WKS-DIVIDENDOS-LEIDOS UPON CONSOLE.                          
038900 300-ACUMULA-DIVIDENDOS-E.                                                
039000     EXIT.                                                                
039100*                                                                         
039200 310-LEE-DIVIDENDO SECTION.                                               
039300     READ TLDVLG                                                          
039400       AT END MOVE "10" TO FS-TLDVLG                                      
039500     END-READ.                                                            
039600 310-LEE-DIVIDENDO-E.                                                     
039700     EXIT.                                                                
039800*                                                                         
039900 320-ACUMULA-UN-DIVIDENDO SECTION.                                        
040000     ADD 1 TO WKS-DIVIDENDOS-LEIDOS                                       
040100     MOVE DVLG-SYMBOL TO WKS-BUSCA-SIMBOLO                                
040200     PERFORM 900-BUSCA-O-CREA-SIMBOLO                                     
040300     ADD DVLG-DIVIDEND-AMOUNT TO WKS-SIM-DIVIDENDO (WKS-SIM-IDX)          
040400     PERFORM 310-LEE-DIVIDENDO.                                           
040500 320-ACUMULA-UN-DIVIDENDO-E.                                              
040600     EXIT.                                                                
040700****************************************************************          
040800*    ACUMULA LA TENENCIA AL CIERRE DEL ANIO (INVENTARIO DE                
040900*    APERTURA DEL ANIO N+1) EN LA TABLA POR SIMBOLO.                      
041000****************************************************************          
041100 400-ACUMULA-TENENCIAS SECTION.                                           
041200     OPEN INPUT TLINVN                                                    
041300     PERFORM 410-LEE-LOTE-CIERRE                                          
041400     PERFORM 420-ACUMULA-UN-LOTE-CIERRE                                   
041500        UNTIL FS-TLINVN = "10"                                            
041600     CLOSE TLINVN                                                         
041700     DISPLAY "INVANRP - LOTES DE CIERRE LEIDOS: "                         
041800             WKS-LOTES-LEIDOS UPON CONSOLE.                               
041900 400-ACUMULA-TENENCIAS-E.                                                 
042000     EXIT.                                                                
042100*                                                                         
042200 410-LEE-LOTE-CIERRE SECTION.                                             
042300     READ TLINVN                                                          
042400       AT END MOVE "10" TO FS-TLINVN                                      
042500     END-READ.                                                            
042600 410-LEE-LOTE-CIERRE-E.                                                   
042700     EXIT.                                                                
042800*                                                                         
042900 420-ACUMULA-UN-LOTE-CIERRE SECTION.                                      
043000     ADD 1 TO WKS-LOTES-LEIDOS                                            
043100     MOVE INVT-STOCK-SYMBOL TO WKS-BUSCA-SIMBOLO                          
043200     PERFORM 900-BUSCA-O-CREA-SIMBOLO                                     
043300     ADD INVT-QTY TO WKS-SIM-CANTIDAD (WKS-SIM-IDX)                       
043400     COMPUTE WKS-SIM-COSTO-TOTAL (WKS-SIM-IDX) =                          
043500             WKS-SIM-COSTO-TOTAL (WKS-SIM-IDX) +                          
043600             (INVT-QTY * INVT-PRICE)                                      
043700     PERFORM 410-LEE-LOTE-CIERRE.                                         
043800 420-ACUMULA-UN-LOTE-CIERRE-E.                                            
043900     EXIT.                                                                
044000****************************************************************          
044100*    ORDENA LA TABLA POR SIMBOLO (SORT INTERNO CONTRA TRABAJO             
044200*    SORTWK01) Y, AL CARGAR LA TABLA FINAL, CALCULA EL COSTO              
044300*    PROMEDIO, EL VALOR DE MERCADO Y LA GANANCIA NO REALIZADA             
044400*    DE CADA SIMBOLO CONTRA LA COTIZACION DE CIERRE.                      
044500****************************************************************          
044600 500-CALCULA-VALOR-MERCADO SECTION.                                       
044700     SORT WKS-ORDEN-SIM                                                   
044800          ON ASCENDING KEY OSIM-SIMBOLO                                   
044900          INPUT PROCEDURE  510-LIBERA-SIMBOLOS                            
045000          OUTPUT PROCEDURE 520-CARGA-SIMBOLOS-ORDENADOS.                  
045100 500-CALCULA-VALOR-MERCADO-E.                                             
045200     EXIT.                                                                
045300*                                                                         
045400 510-LIBERA-SIMBOLOS SECTION.                                             
045500     PERFORM 511-LIBERA-UN-SIMBOLO                                        
045600        VARYING WKS-SIM-IDX FROM 1 BY 1                                   
045700        UNTIL WKS-SIM-IDX > WKS-SIM-TOTAL.                                
045800 510-LIBERA-SIMBOLOS-E.                                                   
045900     EXIT.                                                                
046000*                                                                         
046100 511-LIBERA-UN-SIMBOLO SECTION.                                           
046200     MOVE WKS-SIM-SIMBOLO     (WKS-SIM-IDX) TO OSIM-SIMBOLO               
046300     MOVE WKS-SIM-REALIZADO   (WKS-SIM-IDX) TO OSIM-REALIZADO             
046400     MOVE WKS-SIM-DIVIDENDO   (WKS-SIM-IDX) TO OSIM-DIVIDENDO             
046500     MOVE WKS-SIM-CANTIDAD    (WKS-SIM-IDX) TO OSIM-CANTIDAD              
046600     MOVE WKS-SIM-COSTO-TOTAL (WKS-SIM-IDX) TO OSIM-COSTO-TOTAL           
046700     RELEASE ORDEN-SIM-RECORD.                                            
046800 511-LIBERA-UN-SIMBOLO-E.                                                 
046900     EXIT.                                                                
047000*                                                                         
047100 520-CARGA-SIMBOLOS-ORDENADOS SECTION.                                    
047200     PERFORM 521-RETORNA-SIMBOLO                                          
047300     PERFORM 522-CARGA-UN-SIMBOLO                                         
047400        UNTIL FIN-SIMBOLOS-ORDENADOS.                                     
047500 520-CARGA-SIMBOLOS-ORDENADOS-E.                                          
047600     EXIT.                                                                
047700*                                                                         
047800 521-RETORNA-SIMBOLO SECTION.                                             
047900     RETURN WKS-ORDEN-SIM                                                 
048000       AT END MOVE "10" TO WKS-FIN-ORDEN                                  
048100     END-RETURN.                                                          
048200 521-RETORNA-SIMBOLO-E.                                                   
048300     EXIT.                                                                
048400*                                                                         
048500 522-CARGA-UN-SIMBOLO SECTION.                                            
048600     ADD 1 TO WKS-SIMF-TOTAL                                              
048700     SET WKS-SIMF-IDX TO WKS-SIMF-TOTAL                                   
048800     MOVE OSIM-SIMBOLO TO WKS-SIMF-SIMBOLO (WKS-SIMF-IDX)                 
048900     COMPUTE WKS-SIMF-REALIZADO (WKS-SIMF-IDX) ROUNDED =                  
049000             OSIM-REALIZADO                                               
049100     COMPUTE WKS-SIMF-DIVIDENDO (WKS-SIMF-IDX) ROUNDED =                  
049200             OSIM-DIVIDENDO                                               
049300     MOVE OSIM-CANTIDAD TO WKS-SIMF-CANTIDAD (WKS-SIMF-IDX)               
049400     COMPUTE WKS-SIMF-COSTO-TOTAL (WKS-SIMF-IDX) ROUNDED =                
049500             OSIM-COSTO-TOTAL                                             
049600     MOVE ZERO TO WKS-SIMF-VALOR-MERCADO    (WKS-SIMF-IDX)                
049700                  WKS-SIMF-PNL-NO-REALIZADO (WKS-SIMF-IDX)                
049800                  WKS-SIMF-COSTO-PROMEDIO   (WKS-SIMF-IDX)                
049900                  WKS-SIMF-PRECIO-CIERRE    (WKS-SIMF-IDX)                
050000     SET SIMF-PRECIO-AUSENTE (WKS-SIMF-IDX) TO TRUE                       
050100     IF OSIM-CANTIDAD NOT = ZERO                                          
050200        COMPUTE WKS-SIMF-COSTO-PROMEDIO (WKS-SIMF-IDX) ROUNDED =          
050300                OSIM-COSTO-TOTAL / OSIM-CANTIDAD                          
050400        MOVE WKS-SIMF-SIMBOLO (WKS-SIMF-IDX) TO WKS-BUSCA-SIMBOLO         
050500        PERFORM 530-BUSCA-PRECIO-CIERRE                                   
050600     END-IF                                                               
050700     PERFORM 521-RETORNA-SIMBOLO.                                         
050800 522-CARGA-UN-SIMBOLO-E.                                                  
050900     EXIT.                                                                
051000*                                                                         
051100 530-BUSCA-PRECIO-CIERRE SECTION.                                         
051200     SET WKS-NO-SE-ENCONTRO TO TRUE                                       
051300     PERFORM 531-COMPARA-UN-PRECIO-CIERRE                                 
051400        VARYING WKS-PRE-IDX FROM 1 BY 1                                   
051500        UNTIL WKS-PRE-IDX > WKS-PRE-TOTAL                                 
051600     IF WKS-SE-ENCONTRO                                                   
051700        SET SIMF-PRECIO-DISPONIBLE (WKS-SIMF-IDX) TO TRUE                 
051800        MOVE WKS-PRE-PRECIO (WKS-PRE-IDX)                                 
051900          TO WKS-SIMF-PRECIO-CIERRE (WKS-SIMF-IDX)                        
052000        COMPUTE WKS-SIMF-VALOR-MERCADO (WKS-SIMF-IDX) ROUNDED =           
052100                WKS-SIMF-CANTIDAD (WKS-SIMF-IDX) *                        
052200                WKS-PRE-PRECIO (WKS-PRE-IDX)                              
052300        COMPUTE WKS-SIMF-PNL-NO-REALIZADO (WKS-SIMF-IDX) ROUNDED =        
052400                WKS-SIMF-VALOR-MERCADO (WKS-SIMF-IDX) -                   
052500                WKS-SIMF-COSTO-TOTAL   (WKS-SIMF-IDX)                     
052600     END-IF.                                                              
052700 530-BUSCA-PRECIO-CIERRE-E.                                               
052800     EXIT.                                                                
052900*                                                                         
053000 531-COMPARA-UN-PRECIO-CIERRE SECTION.                                    
053100     IF WKS-PRE-SIMBOLO (WKS-PRE-IDX) = WKS-BUSCA-SIMBOLO                 
053200        SET WKS-SE-ENCONTRO TO TRUE                                       
053300        SET WKS-PRE-IDX TO WKS-PRE-TOTAL                                  
053400     END-IF.                                                              
053500 531-COMPARA-UN-PRECIO-CIERRE-E.                                          
053600     EXIT.                                                                
053700****************************************************************          
053800*    ACUMULA LOS TOTALES GENERALES DEL REPORTE, SUMANDO LOS               
053900*    VALORES YA REDONDEADOS DE LA TABLA FINAL POR SIMBOLO.                
054000****************************************************************          
054100 600-CALCULA-TOTALES SECTION.                                             
054200     MOVE ZERO TO WKS-TOTALES-GENERALES                                   
054300     PERFORM 610-ACUMULA-UN-TOTAL                                         
054400        VARYING WKS-SIMF-IDX FROM 1 BY 1                                  
054500        UNTIL WKS-SIMF-IDX > WKS-SIMF-TOTAL                               
054600     COMPUTE WKS-TOT-GANANCIA ROUNDED =                                   
054700             WKS-TOT-REALIZADO + WKS-TOT-DIVIDENDO +                      
054800             WKS-TOT-NO-REALIZADO.                                        
054900 600-CALCULA-TOTALES-E.                                                   
055000     EXIT.                                                                
055100*                                                                         
055200 610-ACUMULA-UN-TOTAL SECTION.                                            
055300     ADD WKS-SIMF-REALIZADO    (WKS-SIMF-IDX) TO WKS-TOT-REALIZADO        
055400     ADD WKS-SIMF-DIVIDENDO    (WKS-SIMF-IDX) TO WKS-TOT-DIVIDENDO        
055500     ADD WKS-SIMF-PNL-NO-REALIZADO (WKS-SIMF-IDX)                         
055600         TO WKS-TOT-NO-REALIZADO.                                         
055700 610-ACUMULA-UN-TOTAL-E.                                                  
055800     EXIT.                                                                
055900****************************************************************          
056000*    CONSOLIDA LA VISTA POR SIMBOLO, CALCULANDO LA GANANCIA               
056100*    TOTAL DE CADA SIMBOLO (REALIZADA + DIVIDENDO + NO REALIZADA).        
056200****************************************************************          
056300 700-CONSOLIDA-POR-SIMBOLO SECTION.                                       
056400     PERFORM 710-CONSOLIDA-UN-SIMBOLO                                     
056500        VARYING WKS-SIMF-IDX FROM 1 BY 1                                  
056600        UNTIL WKS-SIMF-IDX > WKS-SIMF-TOTAL.                              
056700 700-CONSOLIDA-POR-SIMBOLO-E.                                             
056800     EXIT.                                                                
056900*                                                                         
057000 710-CONSOLIDA-UN-SIMBOLO SECTION.                                        
057100     COMPUTE WKS-SIMF-PNL-TOTAL (WKS-SIMF-IDX) ROUNDED =                  
057200             WKS-SIMF-REALIZADO    (WKS-SIMF-IDX) +                       
057300             WKS-SIMF-DIVIDENDO    (WKS-SIMF-IDX) +                       
057400             WKS-SIMF-PNL-NO-REALIZADO (WKS-SIMF-IDX).                    
057500 710-CONSOLIDA-UN-SIMBOLO-E.                                              
057600     EXIT.                                                                
057700****************************************************************          
057800*    IMPRIME LAS CINCO SECCIONES DEL REPORTE ANUAL.  NO HAY               
057900*    CORTES DE CONTROL INTERMEDIOS: CADA SECCION ES UN RESUMEN            
058000*    COMPLETO DEL ARCHIVO, AGRUPADO POR SIMBOLO.                          
058100****************************************************************          
058200 800-IMPRIME-REPORTE SECTION.                                             
058300     DISPLAY "INVANRP - GENERANDO REPORTE " WKS-TARJETA-COMPLETA          
058400             UPON CONSOLE                                                 
058500     OPEN OUTPUT TLANRP                                                   
058600     PERFORM 810-IMPRIME-RESUMEN THRU 850-IMPRIME-DIVIDENDOS-E            
058700     CLOSE TLANRP                                                         
058800     DISPLAY "INVANRP - LINEAS IMPRESAS: "                                
058900             WKS-LINEAS-ESCRITAS UPON CONSOLE.                            
059000 800-IMPRIME-REPORTE-E.                                                   
059100     EXIT.                                                                
059200****************************************************************          
059300*    SECCION 1 - RESUMEN: CUATRO RENGLONES DE TOTALES GENERALES.          
059400****************************************************************          
059500 810-IMPRIME-RESUMEN SECTION.                                             
059600     MOVE "REPORTE ANUAL DE CARTERA - RESUMEN GENERAL"                    
059700       TO WKS-LTIT-TEXTO                                                  
059800     MOVE YRPM-PROCESS-YEAR TO WKS-LRES-VALOR                             
059900     PERFORM 890-IMPRIME-TITULO                                           
060000     MOVE "GANANCIA REALIZADA DEL ANIO"    TO WKS-LRES-ETIQUETA           
060100     MOVE WKS-TOT-REALIZADO               TO WKS-LRES-VALOR               
060200     PERFORM 895-IMPRIME-RESUMEN-UNO                                      
060300     MOVE "DIVIDENDOS COBRADOS DEL ANIO"   TO WKS-LRES-ETIQUETA           
060400     MOVE WKS-TOT-DIVIDENDO               TO WKS-LRES-VALOR               
060500     PERFORM 895-IMPRIME-RESUMEN-UNO                                      
060600     MOVE "GANANCIA NO REALIZADA AL CIERRE" TO WKS-LRES-ETIQUETA          
060700     MOVE WKS-TOT-NO-REALIZADO            TO WKS-LRES-VALOR               
060800     PERFORM 895-IMPRIME-RESUMEN-UNO                                      
060900     MOVE "GANANCIA TOTAL DEL PORTAFOLIO"  TO WKS-LRES-ETIQUETA           
061000     MOVE WKS-TOT-GANANCIA                TO WKS-LRES-VALOR               
061100     PERFORM 895-IMPRIME-RESUMEN-UNO                                      
061200     PERFORM 899-IMPRIME-LINEA-BLANCO.                                    
061300 810-IMPRIME-RESUMEN-E.                                                   
061400     EXIT.                                                                
061500****************************************************************          
061600*    SECCION 2 - POR SIMBOLO: UNION DE REALIZADA, DIVIDENDO Y             
061700*    NO REALIZADA, ORDENADA POR SIMBOLO.                                  
061800****************************************************************          
061900 820-IMPRIME-POR-SIMBOLO SECTION.                                         
062000     MOVE "DETALLE POR SIMBOLO" TO WKS-LTIT-TEXTO                         
062100     PERFORM 890-IMPRIME-TITULO                                           
062200     PERFORM 821-IMPRIME-UN-SIMBOLO                                       
062300        VARYING WKS-SIMF-IDX FROM 1 BY 1                                  
062400        UNTIL WKS-SIMF-IDX > WKS-SIMF-TOTAL                               
062500     PERFORM 899-IMPRIME-LINEA-BLANCO.                                    
062600 820-IMPRIME-POR-SIMBOLO-E.                                               
062700     EXIT.                                                                
062800****************************************************************          
062900*    SECCION 3 - TENENCIA AL CIERRE DEL ANIO.  SE OMITEN LOS              
063000*    SIMBOLOS SIN TENENCIA (CANTIDAD CERO AL CIERRE).                     
063100****************************************************************          
063200 830-IMPRIME-TENENCIA SECTION.                                            
063300     MOVE "TENENCIA AL CIERRE DEL ANIO" TO WKS-LTIT-TEXTO                 
063400     PERFORM 890-IMPRIME-TITULO                                           
063500     PERFORM 831-IMPRIME-UNA-TENENCIA                                     
063600        VARYING WKS-SIMF-IDX FROM 1 BY 1                                  
063700        UNTIL WKS-SIMF-IDX > WKS-SIMF-TOTAL                               
063800     PERFORM 899-IMPRIME-LINEA-BLANCO.                                    
063900 830-IMPRIME-TENENCIA-E.                                                  
064000     EXIT.                                                                
064100****************************************************************          
064200*    SECCION 4 - GANANCIA REALIZADA POR SIMBOLO.                          
064300****************************************************************          
064400 840-IMPRIME-REALIZADO SECTION.                                           
064500     MOVE "GANANCIA REALIZADA POR SIMBOLO" TO WKS-LTIT-TEXTO              
064600     PERFORM 890-IMPRIME-TITULO                                           
064700     PERFORM 841-IMPRIME-UN-REALIZADO                                     
064800        VARYING WKS-SIMF-IDX FROM 1 BY 1                                  
064900        UNTIL WKS-SIMF-IDX > WKS-SIMF-TOTAL                               
065000     PERFORM 899-IMPRIME-LINEA-BLANCO.                                    
065100 840-IMPRIME-REALIZADO-E.                                                 
065200     EXIT.                                                                
065300****************************************************************          
065400*    SECCION 5 - DIVIDENDOS COBRADOS POR SIMBOLO.                         
065500****************************************************************          
065600 850-IMPRIME-DIVIDENDOS SECTION.                                          
065700     MOVE "DIVIDENDOS COBRADOS POR SIMBOLO" TO WKS-LTIT-TEXTO             
065800     PERFORM 890-IMPRIME-TITULO                                           
065900     PERFORM 851-IMPRIME-UN-DIVIDENDO                                     
066000        VARYING WKS-SIMF-IDX FROM 1 BY 1                                  
066100        UNTIL WKS-SIMF-IDX > WKS-SIMF-TOTAL.                              
066200 850-IMPRIME-DIVIDENDOS-E.                                                
066300     EXIT.                                                                
066400****************************************************************          
066500*    RENGLONES DE DETALLE DE CADA SECCION.  SE REUBICARON AQUI            
066600*    EN TKT-25940 PARA QUE 810 A 850 QUEDEN CONTIGUAS Y FORMEN            
066700*    UN SOLO RANGO PERFORM-THRU EN 800-IMPRIME-REPORTE.                   
066800****************************************************************          
066900 895-IMPRIME-RESUMEN-UNO SECTION.                                         
067000     WRITE TLANRP-RECORD FROM WKS-LINEA-RESUMEN                           
067100     ADD 1 TO WKS-LINEAS-ESCRITAS.                                        
067200 895-IMPRIME-RESUMEN-UNO-E.                                               
067300     EXIT.                                                                
067400*                                                                         
067500 821-IMPRIME-UN-SIMBOLO SECTION.                                          
067600     MOVE WKS-SIMF-SIMBOLO (WKS-SIMF-IDX)                                 
067700       TO WKS-LSIM-SIMBOLO                                                
067800     MOVE WKS-SIMF-REALIZADO (WKS-SIMF-IDX)                               
067900       TO WKS-LSIM-REALIZADO                                              
068000     MOVE WKS-SIMF-DIVIDENDO (WKS-SIMF-IDX)                               
068100       TO WKS-LSIM-DIVIDENDO                                              
068200     MOVE WKS-SIMF-CANTIDAD (WKS-SIMF-IDX)                                
068300       TO WKS-LSIM-CANTIDAD                                               
068400     MOVE WKS-SIMF-COSTO-TOTAL (WKS-SIMF-IDX)                             
068500       TO WKS-LSIM-COSTO                                                  
068600     MOVE WKS-SIMF-PRECIO-CIERRE (WKS-SIMF-IDX)                           
068700       TO WKS-LSIM-CIERRE                                                 
068800     MOVE WKS-SIMF-VALOR-MERCADO (WKS-SIMF-IDX)                           
068900       TO WKS-LSIM-MERCADO                                                
069000     MOVE WKS-SIMF-PNL-NO-REALIZADO (WKS-SIMF-IDX)                        
069100       TO WKS-LSIM-NO-REALIZADO                                           
069200     MOVE WKS-SIMF-PNL-TOTAL (WKS-SIMF-IDX)                               
069300       TO WKS-LSIM-TOTAL                                                  
069400     WRITE TLANRP-RECORD FROM WKS-LINEA-POR-SIMBOLO                       
069500     ADD 1 TO WKS-LINEAS-ESCRITAS.                                        
069600 821-IMPRIME-UN-SIMBOLO-E.                                                
069700     EXIT.                                                                
069800*                                                                         
069900 831-IMPRIME-UNA-TENENCIA SECTION.                                        
070000     IF WKS-SIMF-CANTIDAD (WKS-SIMF-IDX) NOT = ZERO                       
070100        MOVE WKS-SIMF-SIMBOLO (WKS-SIMF-IDX)                              
070200          TO WKS-LTEN-SIMBOLO                                             
070300        MOVE WKS-SIMF-CANTIDAD (WKS-SIMF-IDX)                             
070400          TO WKS-LTEN-CANTIDAD                                            
070500        MOVE WKS-SIMF-COSTO-TOTAL (WKS-SIMF-IDX) TO WKS-LTEN-COSTO        
070600        MOVE WKS-SIMF-COSTO-PROMEDIO (WKS-SIMF-IDX)                       
070700          TO WKS-LTEN-PROMEDIO                                            
070800        MOVE WKS-SIMF-PRECIO-CIERRE (WKS-SIMF-IDX)                        
070900          TO WKS-LTEN-CIERRE                                              
071000        MOVE WKS-SIMF-VALOR-MERCADO (WKS-SIMF-IDX)                        
071100          TO WKS-LTEN-MERCADO                                             
071200        MOVE WKS-SIMF-PNL-NO-REALIZADO (WKS-SIMF-IDX)                     
071300          TO WKS-LTEN-NORELIZ                                             
071400        WRITE TLANRP-RECORD FROM WKS-LINEA-TENENCIA                       
071500        ADD 1 TO WKS-LINEAS-ESCRITAS                                      
071600     END-IF.                                                              
071700 831-IMPRIME-UNA-TENENCIA-E.                                              
071800     EXIT.                                                                
071900*                                                                         
072000 841-IMPRIME-UN-REALIZADO SECTION.                                        
072100     MOVE WKS-SIMF-SIMBOLO   (WKS-SIMF-IDX) TO WKS-LREA-SIMBOLO           
072200     MOVE WKS-SIMF-REALIZADO (WKS-SIMF-IDX) TO WKS-LREA-MONTO             
072300     WRITE TLANRP-RECORD FROM WKS-LINEA-REALIZADO                         
072400     ADD 1 TO WKS-LINEAS-ESCRITAS.                                        
072500 841-IMPRIME-UN-REALIZADO-E.                                              
072600     EXIT.                                                                
072700*                                                                         
072800 851-IMPRIME-UN-DIVIDENDO SECTION.                                        
072900     MOVE WKS-SIMF-SIMBOLO   (WKS-SIMF-IDX) TO WKS-LDIV-SIMBOLO           
073000     MOVE WKS-SIMF-DIVIDENDO (WKS-SIMF-IDX) TO WKS-LDIV-MONTO             
073100     WRITE TLANRP-RECORD FROM WKS-LINEA-DIVIDENDO                         
073200     ADD 1 TO WKS-LINEAS-ESCRITAS.                                        
073300 851-IMPRIME-UN-DIVIDENDO-E.                                              
073400     EXIT.                                                                
073500****************************************************************          
073600*    RUTINAS COMUNES DE IMPRESION (TITULO Y LINEA EN BLANCO).             
073700****************************************************************          
073800 890-IMPRIME-TITULO SECTION.                                              
073900     WRITE TLANRP-RECORD FROM WKS-LINEA-TITULO                            
074000     ADD 1 TO WKS-LINEAS-ESCRITAS.                                        
074100 890-IMPRIME-TITULO-E.                                                    
074200     EXIT.                                                                
074300*                                                                         
074400 899-IMPRIME-LINEA-BLANCO SECTION.                                        
074500     WRITE TLANRP-RECORD FROM WKS-LINEA-BLANCO                            
074600     ADD 1 TO WKS-LINEAS-ESCRITAS.                                        
074700 899-IMPRIME-LINEA-BLANCO-E.                                              
074800     EXIT.                                                                
074900****************************************************************          
075000*    BUSQUEDA-O-ALTA COMUN EN LA TABLA DE ACUMULACION POR                 
075100*    SIMBOLO (WKS-BUSCA-SIMBOLO YA VIENE CARGADO POR EL QUE               
075200*    LLAMA).  DEVUELVE EL INDICE EN WKS-SIM-IDX.                          
075300****************************************************************          
075400 900-BUSCA-O-CREA-SIMBOLO SECTION.                                        
075500     SET WKS-NO-SE-ENCONTRO TO TRUE                                       
075600     PERFORM 901-COMPARA-UN-SIMBOLO                                       
075700        VARYING WKS-SIM-IDX FROM 1 BY 1                                   
075800        UNTIL WKS-SIM-IDX > WKS-SIM-TOTAL                                 
075900     IF WKS-NO-SE-ENCONTRO                                                
076000        ADD 1 TO WKS-SIM-TOTAL                                            
076100        SET WKS-SIM-IDX TO WKS-SIM-TOTAL                                  
076200        MOVE WKS-BUSCA-SIMBOLO TO WKS-SIM-SIMBOLO (WKS-SIM-IDX)           
076300        MOVE ZERO TO WKS-SIM-REALIZADO   (WKS-SIM-IDX)                    
076400                     WKS-SIM-DIVIDENDO   (WKS-SIM-IDX)                    
076500                     WKS-SIM-CANTIDAD    (WKS-SIM-IDX)                    
076600                     WKS-SIM-COSTO-TOTAL (WKS-SIM-IDX)                    
076700     END-IF.                                                              
076800 900-BUSCA-O-CREA-SIMBOLO-E.                                              
076900     EXIT.                                                                
077000*                                                                         
077100 901-COMPARA-UN-SIMBOLO SECTION.                                          
077200     IF WKS-SIM-SIMBOLO (WKS-SIM-IDX) = WKS-BUSCA-SIMBOLO                 
077300        SET WKS-SE-ENCONTRO TO TRUE                                       
077400        SET WKS-SIM-IDX TO WKS-SIM-TOTAL                                  
077500     END-IF.                                                              
077600 901-COMPARA-UN-SIMBOLO-E.                                                
077700     EXIT.                                                                
