000100****************************************************************          
000200*              T L Y R P M  -  T A R J E T A  D E  C O N T R O L          
000300****************************************************************          
000400*   PARAMETRO DE ENTRADA DEL AMBIENTE ANUAL (SYSIN / LINKAGE).            
000500*   YRPM-START-YEAR-SW = 'Y' INDICA QUE N ES EL PRIMER ANIO DEL           
000600*   PORTAFOLIO (NO EXISTE INVENTARIO DE APERTURA ANTERIOR).               
000700*-----------------------------------------------------------------        
000800* 2024-02-14 MFLO TKT-25560  VERSION INICIAL, NACE CON INVYEAR            
000900* 2024-03-05 MFLO TKT-25611  SE AGREGA LA TARJETA CRUDA WKS-              
001000*                            PARAMETROS, EL ACCEPT NO LLENABA             
001100*                            DIRECTAMENTE LOS CAMPOS RESUELTOS            
001200****************************************************************          
001300 01  TLYRPM-RECORD.                                                       
001400     05  YRPM-PROCESS-YEAR               PIC 9(04).                       
001500     05  YRPM-START-YEAR-SW              PIC X(01).                       
001600         88  YRPM-START-YEAR                        VALUE 'Y'.            
001700         88  YRPM-NOT-START-YEAR                    VALUE 'N'.            
001800     05  FILLER                          PIC X(05).                       
001900*--> TARJETA DE CONTROL TAL COMO LLEGA POR SYSIN                          
002000 01  WKS-PARAMETROS.                                                      
002100     05  WKSP-PROCESS-YEAR                PIC 9(04).                      
002200     05  FILLER                           PIC X(01).                      
002300     05  WKSP-START-YEAR-SW               PIC X(01).                      
002400     05  FILLER                           PIC X(04).                      
